000100***************************************************************** VWORKAR 
000110*    VWORKAR --  AREAS DE TRABALHO DO MOTOR DE REGRAS VEDICO      VWORKAR 
000120*    EMPRESA S/A  -  SISTEMA DE AVALIACAO DE CARREIRA VEDICA      VWORKAR 
000130*-----------------------------------------------------------------VWORKAR 
000140*    ANALISTA       : R. KOIKE                                    VWORKAR 
000150*    PROGRAMADOR(A) : E. ALMEIDA / J. SANTOS / M. FARIA           VWORKAR 
000160*    FINALIDADE     : MAPAS D1/D9/D10, ASHTAKAVARGA (BAV/SAV),    VWORKAR 
000170*                     DASHA/BHUKTI CORRENTE, CHECKLIST DE REGRAS  VWORKAR 
000180*                     (U6), ESCORES DE CARREIRA E DE CATEGORIA    VWORKAR 
000190*                     (U7/U8) E CONTADORES DE VALIDACAO (U9)      VWORKAR 
000200*    VRS      DATA         DESCRICAO                              VWORKAR 
000210*    1.0      14/03/94     IMPLANTACAO - MAPA D1 E CONTADORES     VWORKAR 
000220*    1.1      02/09/95     INCLUIDOS BAV/SAV (U2)                 VWORKAR 
000230*    1.2      18/01/97     INCLUIDA AREA DE DASHA/BHUKTI (U3)     VWORKAR 
000240*    1.3      11/02/97     INCLUIDO CHECKLIST DE 25 REGRAS (U6)   VWORKAR 
000250*    1.4      30/05/98     INCLUIDOS ESCORES DE CATEGORIA (U8)    VWORKAR 
000260*    1.5      22/07/98     YR2000 - CONTADORES DE VALIDACAO (U9)  VWORKAR 
000270*    1.6      17/02/2000   INCLUIDOS WS-RULE2-BENEFIC-CNT E       VWORKAR 
000280*                          WS-RULE2-MALEFIC-CNT (RKK)             VWORKAR 
000290*    1.7      09/08/2000   WS-CAR-RANK-TABLE AMPLIADA DE 3 PARA   VWORKAR 
000300*                          10 OCORRENCIAS (EAL)                   VWORKAR 
000310*    1.8      14/09/2000   INCLUIDO WS-D9-PADA (PADA DO NAVAMSA)  VWORKAR 
000320*                          NA WS-D9-TABLE, USADO NA REGRA 17 (EAL)VWORKAR 
000330***************************************************************** VWORKAR 
000340*-----------------------------------------------------------------VWORKAR 
000350*    CONTADORES E SWITCHES GERAIS DO PROGRAMA                     VWORKAR 
000360*-----------------------------------------------------------------VWORKAR 
000370 77  WS-CHARTI-STATUS             PIC X(02)  VALUE '00'.          VWORKAR 
000380 77  WS-PREDO-STATUS               PIC X(02)  VALUE '00'.         VWORKAR 
000390 77  WS-RPT-STATUS                 PIC X(02)  VALUE '00'.         VWORKAR 
000400 77  WS-EOF-SW                     PIC X(01)  VALUE 'N'.          VWORKAR 
000410     88  WS-EOF-SIM                            VALUE 'Y'.         VWORKAR 
000420 77  WS-LINHA-CONTADOR            COMP-3 PIC 9(03) VALUE ZERO.    VWORKAR 
000430 77  WS-PAGINA-CONTADOR           COMP-3 PIC 9(04) VALUE ZERO.    VWORKAR 
000440 77  WS-CHARTS-LIDOS              COMP   PIC 9(07) VALUE ZERO.    VWORKAR 
000450 77  WS-CHARTS-GRAVADOS           COMP   PIC 9(07) VALUE ZERO.    VWORKAR 
000460 77  WS-STRONG-COUNT              COMP   PIC 9(07) VALUE ZERO.    VWORKAR 
000470 77  WS-MODERATE-COUNT            COMP   PIC 9(07) VALUE ZERO.    VWORKAR 
000480 77  WS-WEAK-COUNT                COMP   PIC 9(07) VALUE ZERO.    VWORKAR 
000490*-----------------------------------------------------------------VWORKAR 
000500*    MAPA D1 (RASI) - SIGNO E CASA DE CADA UM DOS 10 CORPOS       VWORKAR 
000510*-----------------------------------------------------------------VWORKAR 
000520 01  WS-D1-TABLE.                                                 VWORKAR 
000530     05  WS-D1-BODY  OCCURS 10 TIMES INDEXED BY WS-D1X.           VWORKAR 
000540         10  WS-D1-RASI           COMP    PIC 9(02).              VWORKAR 
000550         10  WS-D1-HOUSE          COMP    PIC 9(02).              VWORKAR 
000560         10  WS-D1-LON            PIC 9(03)V9(04).                VWORKAR 
000570     05  WS-D1-TABLE-R REDEFINES WS-D1-BODY.                      VWORKAR 
000580         10  WS-D1-RASI-R OCCURS 10 TIMES COMP PIC 9(02).         VWORKAR 
000590     05  FILLER                    PIC X(01).                     VWORKAR 
000600*-----------------------------------------------------------------VWORKAR 
000610*    MAPA D9 (NAVAMSA) E D10 (DASAMSA) - SO PRECISAM DO SIGNO     VWORKAR 
000620*-----------------------------------------------------------------VWORKAR 
000630 01  WS-D9-TABLE.                                                 VWORKAR 
000640     05  WS-D9-BODY  OCCURS 10 TIMES INDEXED BY WS-D9X.           VWORKAR 
000650         10  WS-D9-RASI           COMP    PIC 9(02).              VWORKAR 
000660         10  WS-D9-PADA           COMP    PIC 9(01).              VWORKAR 
000670     05  FILLER                    PIC X(01).                     VWORKAR 
000680 01  WS-D10-TABLE.                                                VWORKAR 
000690     05  WS-D10-BODY OCCURS 10 TIMES INDEXED BY WS-D10X.          VWORKAR 
000700         10  WS-D10-RASI          COMP    PIC 9(02).              VWORKAR 
000710         10  WS-D10-HOUSE         COMP    PIC 9(02).              VWORKAR 
000720     05  FILLER                    PIC X(01).                     VWORKAR 
000730*-----------------------------------------------------------------VWORKAR 
000740*    ASCENDENTE D1/D9/D10 E CUSPIDES (HOUSE CUSP JA VEM NO CHARTI)VWORKAR 
000750*-----------------------------------------------------------------VWORKAR 
000760 01  WS-LAGNA-AREA.                                               VWORKAR 
000770     05  WS-LAGNA-D1-RASI          COMP    PIC 9(02).             VWORKAR 
000780     05  WS-LAGNA-D9-RASI          COMP    PIC 9(02).             VWORKAR 
000790     05  WS-LAGNA-D10-RASI         COMP    PIC 9(02).             VWORKAR 
000800     05  FILLER                    PIC X(01).                     VWORKAR 
000810*-----------------------------------------------------------------VWORKAR 
000820*    ASHTAKAVARGA - BAV POR PLANETA (7X12) E SAV (12)             VWORKAR 
000830*-----------------------------------------------------------------VWORKAR 
000840 01  WS-BAV-TABLE.                                                VWORKAR 
000850     05  WS-BAV-PLANET OCCURS 7 TIMES INDEXED BY WS-BAVX.         VWORKAR 
000860         10  WS-BAV-BINDU OCCURS 12 TIMES INDEXED BY WS-BAVY      VWORKAR 
000870                          COMP   PIC 9(02).                       VWORKAR 
000880     05  FILLER                    PIC X(01).                     VWORKAR 
000890 01  WS-SAV-TABLE.                                                VWORKAR 
000900     05  WS-SAV-BINDU  OCCURS 12 TIMES INDEXED BY WS-SAVX         VWORKAR 
000910                          COMP   PIC 9(03).                       VWORKAR 
000920     05  FILLER                    PIC X(01).                     VWORKAR 
000930 01  WS-SAV-10TH                   COMP    PIC 9(03).             VWORKAR 
000940*-----------------------------------------------------------------VWORKAR 
000950*    DASHA/BHUKTI - PERIODOS ACUMULADOS E CORRENTE NA EVAL-DATE   VWORKAR 
000960*-----------------------------------------------------------------VWORKAR 
000970 01  WS-DASHA-TABLE.                                              VWORKAR 
000980     05  WS-DASHA-PERIOD OCCURS 9 TIMES INDEXED BY WS-DASX.       VWORKAR 
000990         10  WS-DAS-LORD          PIC X(09).                      VWORKAR 
001000         10  WS-DAS-START-AGE     PIC 9(03)V9(04).                VWORKAR 
001010         10  WS-DAS-END-AGE       PIC 9(03)V9(04).                VWORKAR 
001020     05  FILLER                    PIC X(01).                     VWORKAR 
001030 01  WS-BHUKTI-TABLE.                                             VWORKAR 
001040     05  WS-BHUKTI-PERIOD OCCURS 9 TIMES INDEXED BY WS-BHKX.      VWORKAR 
001050         10  WS-BHK-LORD          PIC X(09).                      VWORKAR 
001060         10  WS-BHK-START-AGE     PIC 9(03)V9(04).                VWORKAR 
001070         10  WS-BHK-END-AGE       PIC 9(03)V9(04).                VWORKAR 
001080     05  FILLER                    PIC X(01).                     VWORKAR 
001090 01  WS-DASHA-CURRENT.                                            VWORKAR 
001100     05  WS-CUR-MAHADASA           PIC X(09).                     VWORKAR 
001110     05  WS-CUR-BHUKTI              PIC X(09).                    VWORKAR 
001120     05  WS-AGE-AT-EVAL             PIC 9(03)V9(04).              VWORKAR 
001130     05  FILLER                    PIC X(01).                     VWORKAR 
001140*-----------------------------------------------------------------VWORKAR 
001150*    ASPECTOS (DRISHTI) - FLAG Y/N DE CADA CORPO P/ CADA CASA     VWORKAR 
001160*-----------------------------------------------------------------VWORKAR 
001170 01  WS-ASPECT-TABLE.                                             VWORKAR 
001180     05  WS-ASPECT-BODY OCCURS 10 TIMES INDEXED BY WS-ASPX.       VWORKAR 
001190         10  WS-ASPECT-HOUSE OCCURS 12 TIMES INDEXED BY WS-ASPY   VWORKAR 
001200                          PIC X(01).                              VWORKAR 
001210     05  FILLER                    PIC X(01).                     VWORKAR 
001220*-----------------------------------------------------------------VWORKAR 
001230*    CHARA KARAKAS - 8 CORPOS ORDENADOS POR LONGITUDE DECRESCENTE VWORKAR 
001240*-----------------------------------------------------------------VWORKAR 
001250 01  WS-KARAKA-TABLE.                                             VWORKAR 
001260     05  WS-KARAKA-BODY OCCURS 8 TIMES INDEXED BY WS-KARX.        VWORKAR 
001270         10  WS-KARAKA-PLANET     PIC X(09).                      VWORKAR 
001280         10  WS-KARAKA-LON        PIC 9(03)V9(04).                VWORKAR 
001290     05  FILLER                    PIC X(01).                     VWORKAR 
001300*-----------------------------------------------------------------VWORKAR 
001310*    CHECKLIST DE 25 REGRAS DE CARREIRA (U6) - 17 ATIVAS + 8      VWORKAR 
001320*    NUNCA DISPARADAS (FAMILIA DE YOGAS NAO IMPLEMENTADA NA FONTE)VWORKAR 
001330*-----------------------------------------------------------------VWORKAR 
001340 01  WS-RULE-TABLE.                                               VWORKAR 
001350     05  WS-RULE-ROW  OCCURS 25 TIMES INDEXED BY WS-RULX.         VWORKAR 
001360         10  WS-RULE-NUMBER        COMP    PIC 9(02).             VWORKAR 
001370         10  WS-RULE-MATCHED-SW    PIC X(01).                     VWORKAR 
001380             88  WS-RULE-MATCHED          VALUE 'Y'.              VWORKAR 
001390         10  WS-RULE-SCORE         PIC 9(01)V99.                  VWORKAR 
001400     05  FILLER                    PIC X(01).                     VWORKAR 
001410 01  WS-RULE-COUNTERS.                                            VWORKAR 
001420     05  WS-RULES-MATCHED          COMP    PIC 9(02) VALUE ZERO.  VWORKAR 
001430     05  WS-RULES-TOTAL            COMP    PIC 9(02) VALUE 25.    VWORKAR 
001440     05  WS-SCORE-SUM              PIC 9(03)V99 VALUE ZERO.       VWORKAR 
001450     05  WS-SCORE-COUNT            COMP    PIC 9(02) VALUE ZERO.  VWORKAR 
001460     05  FILLER                    PIC X(01).                     VWORKAR 
001470 01  WS-STRENGTH-AREA.                                            VWORKAR 
001480     05  WS-STRENGTH-VALUE         PIC 9(01)V99.                  VWORKAR 
001490     05  WS-STRENGTH-LABEL         PIC X(08).                     VWORKAR 
001500     05  WS-STRENGTH-LABEL-R REDEFINES WS-STRENGTH-LABEL.         VWORKAR 
001510         10  FILLER                PIC X(04).                     VWORKAR 
001520         10  WS-STRENGTH-SHORT     PIC X(04).                     VWORKAR 
001530*-----------------------------------------------------------------VWORKAR 
001540*    ESCORE DE CARREIRA (U7) - PARALELO AO MESTRE WS-T09 (55)     VWORKAR 
001550*-----------------------------------------------------------------VWORKAR 
001560 01  WS-CAR-SCORE-TABLE.                                          VWORKAR 
001570     05  WS-CAR-SCORE  OCCURS 55 TIMES INDEXED BY WS-CARX         VWORKAR 
001580                          PIC 9(03)V99.                           VWORKAR 
001590     05  FILLER                    PIC X(01).                     VWORKAR 
001600 01  WS-CAR-RANK-TABLE.                                           VWORKAR 
001610     05  WS-CAR-RANK   OCCURS 10 TIMES INDEXED BY WS-RNKX.        VWORKAR 
001620         10  WS-RANK-CAREER-IX     COMP    PIC 9(02).             VWORKAR 
001630         10  WS-RANK-SCORE         PIC 9(03)V99.                  VWORKAR 
001640     05  FILLER                    PIC X(01).                     VWORKAR 
001650 01  WS-CAR-CONFIDENCE             PIC 9(03)V99.                  VWORKAR 
001660*-----------------------------------------------------------------VWORKAR 
001670*    ESCORE DE CATEGORIA DE PROFISSAO (U8) - PARALELO A WS-T14    VWORKAR 
001680*-----------------------------------------------------------------VWORKAR 
001690 01  WS-CAT-SCORE-TABLE.                                          VWORKAR 
001700     05  WS-CAT-SCORE  OCCURS 10 TIMES INDEXED BY WS-CATX         VWORKAR 
001710                          PIC 9(03)V99.                           VWORKAR 
001720     05  FILLER                    PIC X(01).                     VWORKAR 
001730 01  WS-CAT-BEST-AREA.                                            VWORKAR 
001740     05  WS-CAT-BEST-IX            COMP    PIC 9(02).             VWORKAR 
001750     05  WS-CAT-BEST-PROB          PIC 9(03)V9.                   VWORKAR 
001760     05  FILLER                    PIC X(01).                     VWORKAR 
001770*-----------------------------------------------------------------VWORKAR 
001780*    VALIDACAO DE ACURACIA (U9) - CHARTS 16 A 44 (30 REGISTROS)   VWORKAR 
001790*-----------------------------------------------------------------VWORKAR 
001800 01  WS-VALID-COUNTERS.                                           VWORKAR 
001810     05  WS-VALID-TOTAL            COMP    PIC 9(03) VALUE ZERO.  VWORKAR 
001820     05  WS-VALID-TOP1-HIT         COMP    PIC 9(03) VALUE ZERO.  VWORKAR 
001830     05  WS-VALID-TOP3-HIT         COMP    PIC 9(03) VALUE ZERO.  VWORKAR 
001840     05  WS-VALID-TOP5-HIT         COMP    PIC 9(03) VALUE ZERO.  VWORKAR 
001850     05  WS-VALID-CATEGORY-HIT     COMP    PIC 9(03) VALUE ZERO.  VWORKAR 
001860     05  FILLER                    PIC X(01).                     VWORKAR 
001870 01  WS-VALID-PERCENT-AREA.                                       VWORKAR 
001880     05  WS-VALID-TOP1-PCT         PIC 9(03)V9.                   VWORKAR 
001890     05  WS-VALID-TOP3-PCT         PIC 9(03)V9.                   VWORKAR 
001900     05  WS-VALID-TOP5-PCT         PIC 9(03)V9.                   VWORKAR 
001910     05  WS-VALID-CATEGORY-PCT     PIC 9(03)V9.                   VWORKAR 
001920     05  FILLER                    PIC X(01).                     VWORKAR 
001930*-----------------------------------------------------------------VWORKAR 
001940*    FORMATACAO DE LONGITUDE (U10) E EDICAO DE RELATORIO          VWORKAR 
001950*-----------------------------------------------------------------VWORKAR 
001960 01  WS-LON-FORMAT-AREA.                                          VWORKAR 
001970     05  WS-LON-DEGREE             COMP    PIC 9(03).             VWORKAR 
001980     05  WS-LON-MINUTE             COMP    PIC 9(02).             VWORKAR 
001990     05  WS-LON-SECOND             COMP    PIC 9(02).             VWORKAR 
002000     05  WS-LON-EDITADA            PIC X(12).                     VWORKAR 
002010     05  WS-LON-DEG-ED             PIC Z9.                        VWORKAR 
002020     05  WS-LON-MIN-ED             PIC Z9.                        VWORKAR 
002030     05  FILLER                    PIC X(01).                     VWORKAR 
002040*-----------------------------------------------------------------VWORKAR 
002050*    SUBSCRITOS E INDICES DE USO GERAL DO PROGRAMA PRINCIPAL      VWORKAR 
002060*-----------------------------------------------------------------VWORKAR 
002070 77  WS-IX1                        COMP    PIC 9(02) VALUE ZERO.  VWORKAR 
002080 77  WS-IX2                        COMP    PIC 9(02) VALUE ZERO.  VWORKAR 
002090 77  WS-IX3                        COMP    PIC 9(02) VALUE ZERO.  VWORKAR 
002100 77  WS-REL-HOUSE                  COMP    PIC 9(02) VALUE ZERO.  VWORKAR 
002110 77  WS-TEMP-RASI                  COMP    PIC 9(02) VALUE ZERO.  VWORKAR 
002120 77  WS-TEMP-LON                   PIC 9(03)V9(04) VALUE ZERO.    VWORKAR 
002130 77  WS-TEMP-PLANET                 PIC X(09) VALUE SPACE.        VWORKAR 
002140 77  WS-MOD-DVD            COMP     PIC S9(05) VALUE ZERO.        VWORKAR 
002150 77  WS-MOD-DVS            COMP     PIC S9(05) VALUE ZERO.        VWORKAR 
002160 77  WS-MOD-QUO             COMP    PIC S9(05) VALUE ZERO.        VWORKAR 
002170 77  WS-MOD-REM             COMP    PIC S9(05) VALUE ZERO.        VWORKAR 
002180 77  WS-MODD-DVD                    PIC S9(05)V9(04) VALUE ZERO.  VWORKAR 
002190 77  WS-MODD-REM                    PIC S9(05)V9(04) VALUE ZERO.  VWORKAR 
002200 77  WS-TEMP-W                      PIC 9(03)V99 VALUE ZERO.      VWORKAR 
002210 77  WS-TEMP-CNT           COMP     PIC 9(02) VALUE ZERO.         VWORKAR 
002220 77  WS-TEMP-SHARE                  PIC 9(03)V99 VALUE ZERO.      VWORKAR 
002230 77  WS-CAR-MAX                     PIC 9(03)V99 VALUE ZERO.      VWORKAR 
002240 77  WS-H10-D1-COUNT       COMP     PIC 9(02) VALUE ZERO.         VWORKAR 
002250 77  WS-H10-D10-COUNT      COMP     PIC 9(02) VALUE ZERO.         VWORKAR 
002260 77  WS-H6-D10-COUNT       COMP     PIC 9(02) VALUE ZERO.         VWORKAR 
002270 77  WS-H7-D10-COUNT       COMP     PIC 9(02) VALUE ZERO.         VWORKAR 
002280 77  WS-OWNSIGN-D10-COUNT  COMP     PIC 9(02) VALUE ZERO.         VWORKAR 
002290 77  WS-VARGOT-COUNT       COMP     PIC 9(02) VALUE ZERO.         VWORKAR 
002300 77  WS-CONF-IND                    PIC 9(03)V9 VALUE ZERO.       VWORKAR 
002310 77  WS-CAT-MAX                     PIC 9(03)V99 VALUE ZERO.      VWORKAR 
002320 77  WS-COMBO-OK                    PIC X(01) VALUE 'N'.          VWORKAR 
002330 77  WS-TENTH-LORD-NAME             PIC X(09) VALUE SPACE.        VWORKAR 
002340 77  WS-TENTH-LORD-ROW    COMP     PIC 9(02) VALUE ZERO.          VWORKAR 
002350 77  WS-CAT-EXCL-NAKS              PIC X(01) VALUE 'N'.           VWORKAR 
002360 77  WS-ACTUAL-TOKEN                PIC X(20) VALUE SPACE.        VWORKAR 
002370 77  WS-ACTUAL-CAT                  PIC X(14) VALUE SPACE.        VWORKAR 
002380 77  WS-TEMP-SIGN-EN                PIC X(03) VALUE SPACE.        VWORKAR 
002390 77  WS-RULE2-BENEFIC-CNT COMP     PIC 9(02) VALUE ZERO.          VWORKAR 
002400 77  WS-RULE2-MALEFIC-CNT COMP     PIC 9(02) VALUE ZERO.          VWORKAR 
