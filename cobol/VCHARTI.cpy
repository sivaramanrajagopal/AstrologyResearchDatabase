000100***************************************************************** VCHARTI 
000110*    VCHARTI  --  NATAL CHART INPUT RECORD (CHARTS.DAT)           VCHARTI 
000120*    EMPRESA S/A  -  SISTEMA DE AVALIACAO DE CARREIRA VEDICA      VCHARTI 
000130*-----------------------------------------------------------------VCHARTI 
000140*    ANALISTA       : R. KOIKE                                    VCHARTI 
000150*    PROGRAMADOR(A) : E. ALMEIDA / J. SANTOS                      VCHARTI 
000160*    FINALIDADE     : LAYOUT DO REGISTRO DE ENTRADA DO MOTOR DE   VCHARTI 
000170*                     REGRAS DE CARREIRA (NATAL CHART DO NATIVO)  VCHARTI 
000180*    VRS      DATA         DESCRICAO                              VCHARTI 
000190*    1.0      14/03/94     IMPLANTACAO DO LAYOUT CHARTS.DAT       VCHARTI 
000200*    1.1      09/11/95     AJUSTE DO FILLER PARA 403 POSICOES     VCHARTI 
000210*    1.2      22/07/98     YR2000 - CHART-ID AMPLIADO P/ 5 DIG.   VCHARTI 
000220*    1.3      14/03/2000   REVISAO GERAL POS-YR2000, SEM IMPACTO  VCHARTI 
000230*                          NO LAYOUT (RKK)                        VCHARTI 
000240*-----------------------------------------------------------------VCHARTI 
000250*    OS 10 CORPOS SAO SEMPRE GRAVADOS NESTA ORDEM FIXA:           VCHARTI 
000260*    SOL, LUA, MARTE, MERCURIO, JUPITER, VENUS, SATURNO,          VCHARTI 
000270*    RAHU, KETU, ASCENDENTE (LAGNA).                              VCHARTI 
000280***************************************************************** VCHARTI 
000290 01  CHARTI-REC.                                                  VCHARTI 
000300     05  CI-CHART-ID              PIC 9(05).                      VCHARTI 
000310     05  CI-CHART-NAME            PIC X(30).                      VCHARTI 
000320     05  CI-BIRTH-DATE.                                           VCHARTI 
000330         10  CI-BIRTH-YYYY        PIC 9(04).                      VCHARTI 
000340         10  CI-BIRTH-MM          PIC 9(02).                      VCHARTI 
000350         10  CI-BIRTH-DD          PIC 9(02).                      VCHARTI 
000360     05  CI-BIRTH-DATE-R REDEFINES CI-BIRTH-DATE                  VCHARTI 
000370                                  PIC 9(08).                      VCHARTI 
000380     05  CI-EVAL-DATE.                                            VCHARTI 
000390         10  CI-EVAL-YYYY         PIC 9(04).                      VCHARTI 
000400         10  CI-EVAL-MM           PIC 9(02).                      VCHARTI 
000410         10  CI-EVAL-DD           PIC 9(02).                      VCHARTI 
000420     05  CI-EVAL-DATE-R  REDEFINES CI-EVAL-DATE                   VCHARTI 
000430                                  PIC 9(08).                      VCHARTI 
000440     05  CI-ACTUAL-PROFESSION     PIC X(20).                      VCHARTI 
000450*    CORPOS CELESTES - LONGITUDE, RETROGRADACAO E NAKSHATRA       VCHARTI 
000460     05  CI-BODY OCCURS 10 TIMES INDEXED BY CI-BX.                VCHARTI 
000470         10  CI-PLANET-LON        PIC 9(03)V9(04).                VCHARTI 
000480         10  CI-PLANET-RETRO      PIC X(01).                      VCHARTI 
000490         10  CI-PLANET-NAK        PIC 9(02).                      VCHARTI 
000500*    CUSPIDES DAS 12 CASAS DO MAPA D1 (RASI)                      VCHARTI 
000510     05  CI-HOUSE-CUSP OCCURS 12 TIMES INDEXED BY CI-HX           VCHARTI 
000520                                  PIC 9(03)V9(04).                VCHARTI 
000530     05  FILLER                   PIC X(148).                     VCHARTI 
