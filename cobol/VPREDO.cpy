000100***************************************************************** VPREDO  
000110*    VPREDO  --  CAREER PREDICTION OUTPUT RECORD (PREDICT.DAT)    VPREDO  
000120*    EMPRESA S/A  -  SISTEMA DE AVALIACAO DE CARREIRA VEDICA      VPREDO  
000130*-----------------------------------------------------------------VPREDO  
000140*    ANALISTA       : R. KOIKE                                    VPREDO  
000150*    PROGRAMADOR(A) : E. ALMEIDA / J. SANTOS                      VPREDO  
000160*    FINALIDADE     : LAYOUT DO REGISTRO DE SAIDA GRAVADO PARA    VPREDO  
000170*                     CADA NATIVO PROCESSADO PELO MOTOR DE REGRAS VPREDO  
000180*    VRS      DATA         DESCRICAO                              VPREDO  
000190*    1.0      14/03/94     IMPLANTACAO DO LAYOUT PREDICT.DAT      VPREDO  
000200*    1.1      30/05/96     INCLUIDO TOP-PROFESSION E CONFIDENCE   VPREDO  
000210*    1.2      22/07/98     YR2000 - CHART-ID AMPLIADO P/ 5 DIG.   VPREDO  
000220*    1.3      17/02/2000   CORRIGIDO TAMANHO DO REGISTRO NA FD    VPREDO  
000230*                          DO VEDENGIN (150 POSICOES) (RKK)       VPREDO  
000240***************************************************************** VPREDO  
000250 01  PREDO-REC.                                                   VPREDO  
000260     05  PO-CHART-ID              PIC 9(05).                      VPREDO  
000270     05  PO-CAREER-STRENGTH       PIC X(08).                      VPREDO  
000280     05  PO-RULES-MATCHED         PIC 9(02).                      VPREDO  
000290     05  PO-RULES-TOTAL           PIC 9(02).                      VPREDO  
000300     05  PO-SAV-10TH              PIC 9(02).                      VPREDO  
000310     05  PO-CURRENT-DASHA         PIC X(09).                      VPREDO  
000320     05  PO-CURRENT-BHUKTI        PIC X(09).                      VPREDO  
000330*    TOP TRES CARREIRAS (U7) COM SEUS ESCORES NORMALIZADOS        VPREDO  
000340     05  PO-TOP-CAREER OCCURS 3 TIMES INDEXED BY PO-CX.           VPREDO  
000350         10  PO-TOP-CAREER-NAME   PIC X(16).                      VPREDO  
000360         10  PO-TOP-SCORE         PIC 9(03)V99.                   VPREDO  
000370     05  PO-TOP-PROFESSION        PIC X(30).                      VPREDO  
000380     05  PO-TOP-PROBABILITY       PIC 9(03)V9.                    VPREDO  
000390     05  PO-CONFIDENCE            PIC 9(03)V99.                   VPREDO  
000400     05  FILLER                   PIC X(11).                      VPREDO  
