000100***************************************************************** VRPTLIN 
000110*    VRPTLIN  --  LAYOUT DO RELATORIO REPORT.LIS (132 COLUNAS)    VRPTLIN 
000120*    EMPRESA S/A  -  SISTEMA DE AVALIACAO DE CARREIRA VEDICA      VRPTLIN 
000130*-----------------------------------------------------------------VRPTLIN 
000140*    ANALISTA       : R. KOIKE                                    VRPTLIN 
000150*    PROGRAMADOR(A) : E. ALMEIDA / J. SANTOS                      VRPTLIN 
000160*    FINALIDADE     : CABECALHOS, LINHA DE DETALHE E TOTAIS DE    VRPTLIN 
000170*                     CONTROLE DO RELATORIO DE CARREIRA VEDICA    VRPTLIN 
000180*    VRS      DATA         DESCRICAO                              VRPTLIN 
000190*    1.0      14/03/94     IMPLANTACAO                            VRPTLIN 
000200*    1.1      11/02/97     INCLUIDO BLOCO DE VALIDACAO (U9)       VRPTLIN 
000210*    1.2      21/06/2000   REVISAO GERAL POS-YR2000, SEM IMPACTO  VRPTLIN 
000220*                          NO LAYOUT (JS)                         VRPTLIN 
000230***************************************************************** VRPTLIN 
000240 01  RPT-HEAD1.                                                   VRPTLIN 
000250     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000260     05  RH1-EMPRESA              PIC X(20)  VALUE                VRPTLIN 
000270         'EMPRESA S/A'.                                           VRPTLIN 
000280     05  FILLER                   PIC X(20)  VALUE SPACE.         VRPTLIN 
000290     05  RH1-TITULO               PIC X(45)  VALUE                VRPTLIN 
000300         'AVALIACAO DE CARREIRA VEDICA - MOTOR REGRAS'.           VRPTLIN 
000310     05  FILLER                   PIC X(26)  VALUE SPACE.         VRPTLIN 
000320     05  RH1-PAGINA-LIT           PIC X(06)  VALUE 'PAG.  '.      VRPTLIN 
000330     05  RH1-PAGINA               PIC ZZZ9.                       VRPTLIN 
000340     05  FILLER                   PIC X(10)  VALUE SPACE.         VRPTLIN 
000350 01  RPT-HEAD2.                                                   VRPTLIN 
000360     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000370     05  RH2-C01                  PIC X(05)  VALUE 'CHART'.       VRPTLIN 
000380     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000390     05  RH2-C02                  PIC X(20)                       VRPTLIN 
000400         VALUE 'NOME DO NATIVO'.                                  VRPTLIN 
000410     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000420     05  RH2-C03                  PIC X(08)  VALUE 'FORCA'.       VRPTLIN 
000430     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000440     05  RH2-C04                  PIC X(05)  VALUE 'REGRA'.       VRPTLIN 
000450     05  FILLER                   PIC X(02)  VALUE SPACE.         VRPTLIN 
000460     05  RH2-C05                  PIC X(02)  VALUE 'AV'.          VRPTLIN 
000470     05  FILLER                   PIC X(02)  VALUE SPACE.         VRPTLIN 
000480     05  RH2-C06                  PIC X(09)  VALUE 'DASHA'.       VRPTLIN 
000490     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000500     05  RH2-C07                  PIC X(09)  VALUE 'BHUKTI'.      VRPTLIN 
000510     05  FILLER                   PIC X(02)  VALUE SPACE.         VRPTLIN 
000520     05  RH2-C08                  PIC X(16)                       VRPTLIN 
000530         VALUE 'CARREIRA TOPO'.                                   VRPTLIN 
000540     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000550     05  RH2-C09                  PIC X(06)  VALUE 'ESCORE'.      VRPTLIN 
000560     05  FILLER                   PIC X(02)  VALUE SPACE.         VRPTLIN 
000570     05  RH2-C10                  PIC X(20)                       VRPTLIN 
000580         VALUE 'PROFISSAO MODERNA'.                               VRPTLIN 
000590     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000600     05  RH2-C11                  PIC X(05)  VALUE 'PROB.'.       VRPTLIN 
000610     05  FILLER                   PIC X(02)  VALUE SPACE.         VRPTLIN 
000620     05  RH2-C12                  PIC X(06)  VALUE 'CONFID'.      VRPTLIN 
000630     05  FILLER                   PIC X(04)  VALUE SPACE.         VRPTLIN 
000640 01  RPT-DETAIL.                                                  VRPTLIN 
000650     05  RD-CHART-ID              PIC 9(05).                      VRPTLIN 
000660     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000670     05  RD-NAME                  PIC X(20).                      VRPTLIN 
000680     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000690     05  RD-STRENGTH              PIC X(08).                      VRPTLIN 
000700     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000710     05  RD-MATCHED               PIC 9(02).                      VRPTLIN 
000720     05  RD-SLASH                 PIC X(01)  VALUE '/'.           VRPTLIN 
000730     05  RD-TOTAL                 PIC 9(02).                      VRPTLIN 
000740     05  FILLER                   PIC X(02)  VALUE SPACE.         VRPTLIN 
000750     05  RD-SAV10                 PIC 9(02).                      VRPTLIN 
000760     05  FILLER                   PIC X(02)  VALUE SPACE.         VRPTLIN 
000770     05  RD-DASHA                 PIC X(09).                      VRPTLIN 
000780     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000790     05  RD-BHUKTI                PIC X(09).                      VRPTLIN 
000800     05  FILLER                   PIC X(02)  VALUE SPACE.         VRPTLIN 
000810     05  RD-TOP-CAREER            PIC X(16).                      VRPTLIN 
000820     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000830     05  RD-TOP-SCORE             PIC ZZZ.99.                     VRPTLIN 
000840     05  FILLER                   PIC X(02)  VALUE SPACE.         VRPTLIN 
000850     05  RD-TOP-PROFESSION        PIC X(20).                      VRPTLIN 
000860     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000870     05  RD-TOP-PROB              PIC ZZZ.9.                      VRPTLIN 
000880     05  FILLER                   PIC X(02)  VALUE SPACE.         VRPTLIN 
000890     05  RD-CONFIDENCE            PIC ZZZ.99.                     VRPTLIN 
000900     05  FILLER                   PIC X(07)  VALUE SPACE.         VRPTLIN 
000910 01  RPT-TOTALS.                                                  VRPTLIN 
000920     05  FILLER                   PIC X(01)  VALUE SPACE.         VRPTLIN 
000930     05  RT-LABEL                 PIC X(30).                      VRPTLIN 
000940     05  FILLER                   PIC X(02)  VALUE SPACE.         VRPTLIN 
000950     05  RT-VALUE-N               PIC ZZZ,ZZ9.                    VRPTLIN 
000960     05  FILLER                   PIC X(03)  VALUE SPACE.         VRPTLIN 
000970     05  RT-VALUE-P               PIC ZZ9.9.                      VRPTLIN 
000980     05  RT-PCT-SIGN              PIC X(01)  VALUE '%'.           VRPTLIN 
000990     05  FILLER                   PIC X(83)  VALUE SPACE.         VRPTLIN 
