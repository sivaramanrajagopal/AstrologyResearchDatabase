000100***************************************************************** VEDENGIN
000110*    VEDENGIN --  MOTOR DE REGRAS DE CARREIRA VEDICA (BATCH)      VEDENGIN
000120*    EMPRESA S/A  -  SISTEMA DE AVALIACAO DE CARREIRA VEDICA      VEDENGIN
000130*-----------------------------------------------------------------VEDENGIN
000140*    ANALISTA         : R. KOIKE                                  VEDENGIN
000150*    PROGRAMADO(A)    : E. ALMEIDA / J. SANTOS                    VEDENGIN
000160*    DATA             : 14/03/94                                  VEDENGIN
000170*    FINALIDADE       : LE CHARTS.DAT, CALCULA D9/D10 (U1),       VEDENGIN
000180*                       ASHTAKAVARGA (U2), DASHA/BHUKTI (U3),     VEDENGIN
000190*                       ASPECTOS (U4), ANALISE DE MAPA (U5),      VEDENGIN
000200*                       CHECKLIST DE 17 REGRAS (U6), RANKING DE   VEDENGIN
000210*                       CARREIRA (U7), PROBABILIDADE DE PROFISSAO VEDENGIN
000220*                       MODERNA (U8) E VALIDACAO DE ACURACIA (U9),VEDENGIN
000230*                       GRAVANDO PREDICT.DAT E REPORT.LIS         VEDENGIN
000240*    VRS              DATA              DESCRICAO                 VEDENGIN
000250*    1.0              14/03/94          IMPLANTACAO               VEDENGIN
000260*    1.1              09/11/95          AJUSTE LAYOUT CHARTS.DAT  VEDENGIN
000270*    1.2              02/09/95          INCLUIDO MODULO U2/BAV    VEDENGIN
000280*    1.3              18/01/97          INCLUIDO MODULO U3 DASHA  VEDENGIN
000290*    1.4              11/02/97          INCLUIDO CHECKLIST U6 E   VEDENGIN
000300*                                       BLOCO DE TOTAIS (RKK)     VEDENGIN
000310*    1.5              30/05/98          INCLUIDOS U7/U8 (EAL)     VEDENGIN
000320*    1.6              22/07/98          YR2000 - CHART-ID 5 DIG,  VEDENGIN
000330*                                       REVISAO GERAL (JS)        VEDENGIN
000340*    1.7              04/11/99          CORRIGIDO ARREDONDAMENTO  VEDENGIN
000350*                                       DO SAV-10TH (RKK)         VEDENGIN
000360*    1.8              17/02/2000        REGRAS 02/06/10/17 -      VEDENGIN
000370*                                       INDICE 10O REGENTE (RKK)  VEDENGIN
000380*    1.9              09/08/2000        RANKING P/ TOP-10,        VEDENGIN
000390*                                       CORRIGIDA CONFIANCA (EAL) VEDENGIN
000400*    2.0              14/09/2000        CORRIGIDA FORMULA DO D9   VEDENGIN
000410*                                       (FALTAVA O SIGNO) E O     VEDENGIN
000420*                                       INDICE DE DEUSA DA REGRA  VEDENGIN
000430*                                       17 (RKK)                  VEDENGIN
000440***************************************************************** VEDENGIN
000450                                                                  VEDENGIN
000460 IDENTIFICATION DIVISION.                                         VEDENGIN
000470 PROGRAM-ID.     VEDENGIN.                                        VEDENGIN
000480 AUTHOR.         R. KOIKE.                                        VEDENGIN
000490 INSTALLATION.   EMPRESA S/A - CPD.                               VEDENGIN
000500 DATE-WRITTEN.   14/03/94.                                        VEDENGIN
000510 DATE-COMPILED.                                                   VEDENGIN
000520 SECURITY.       USO INTERNO - CONFIDENCIAL.                      VEDENGIN
000530                                                                  VEDENGIN
000540 ENVIRONMENT DIVISION.                                            VEDENGIN
000550 CONFIGURATION SECTION.                                           VEDENGIN
000560 SOURCE-COMPUTER.    IBM-370.                                     VEDENGIN
000570 OBJECT-COMPUTER.    IBM-370.                                     VEDENGIN
000580 SPECIAL-NAMES.                                                   VEDENGIN
000590     C01 IS TOP-OF-FORM                                           VEDENGIN
000600     CLASS VEDICA-ALFA   IS 'A' THRU 'Z'                          VEDENGIN
000610     UPSI-0 ON STATUS IS WS-RERUN-SW.                             VEDENGIN
000620 INPUT-OUTPUT SECTION.                                            VEDENGIN
000630 FILE-CONTROL.                                                    VEDENGIN
000640                                                                  VEDENGIN
000650     SELECT CHARTI-FILE  ASSIGN TO CHARTIN                        VEDENGIN
000660                     ORGANIZATION LINE SEQUENTIAL                 VEDENGIN
000670                     FILE STATUS WS-CHARTI-STATUS.                VEDENGIN
000680                                                                  VEDENGIN
000690     SELECT PREDO-FILE   ASSIGN TO PREDICTO                       VEDENGIN
000700                     ORGANIZATION LINE SEQUENTIAL                 VEDENGIN
000710                     FILE STATUS WS-PREDO-STATUS.                 VEDENGIN
000720                                                                  VEDENGIN
000730     SELECT RPT-FILE     ASSIGN TO RELVEDIC                       VEDENGIN
000740                     ORGANIZATION LINE SEQUENTIAL                 VEDENGIN
000750                     FILE STATUS WS-RPT-STATUS.                   VEDENGIN
000760                                                                  VEDENGIN
000770 DATA DIVISION.                                                   VEDENGIN
000780 FILE SECTION.                                                    VEDENGIN
000790                                                                  VEDENGIN
000800 FD  CHARTI-FILE                                                  VEDENGIN
000810     LABEL RECORD STANDARD                                        VEDENGIN
000820     VALUE OF FILE-ID 'CHARTS.DAT'                                VEDENGIN
000830     RECORD CONTAINS 403 CHARACTERS.                              VEDENGIN
000840     COPY VCHARTI.                                                VEDENGIN
000850                                                                  VEDENGIN
000860 FD  PREDO-FILE                                                   VEDENGIN
000870     LABEL RECORD STANDARD                                        VEDENGIN
000880     VALUE OF FILE-ID 'PREDICT.DAT'                               VEDENGIN
000890     RECORD CONTAINS 150 CHARACTERS.                              VEDENGIN
000900     COPY VPREDO.                                                 VEDENGIN
000910                                                                  VEDENGIN
000920 FD  RPT-FILE                                                     VEDENGIN
000930     LABEL RECORD STANDARD                                        VEDENGIN
000940     VALUE OF FILE-ID 'REPORT.LIS'                                VEDENGIN
000950     RECORD CONTAINS 132 CHARACTERS.                              VEDENGIN
000960     COPY VRPTLIN.                                                VEDENGIN
000970                                                                  VEDENGIN
000980 WORKING-STORAGE SECTION.                                         VEDENGIN
000990 77  WS-RERUN-SW                   PIC X(01) VALUE 'N'.           VEDENGIN
001000     COPY VTABLES.                                                VEDENGIN
001010     COPY VWORKAR.                                                VEDENGIN
001020                                                                  VEDENGIN
001030*-----------------------------------------------------------------VEDENGIN
001040*    0100 - LACO PRINCIPAL - UM CHARTI-REC POR ITERACAO           VEDENGIN
001050*-----------------------------------------------------------------VEDENGIN
001060 PROCEDURE DIVISION.                                              VEDENGIN
001070                                                                  VEDENGIN
001080 0100-MAINLINE.                                                   VEDENGIN
001090     PERFORM 0150-INIT THRU 0150-EXIT.                            VEDENGIN
001100     PERFORM 0200-READ-CHARTI THRU 0200-EXIT.                     VEDENGIN
001110     GO TO 0110-PROCESS-LOOP.                                     VEDENGIN
001120                                                                  VEDENGIN
001130 0110-PROCESS-LOOP.                                               VEDENGIN
001140     IF WS-EOF-SIM                                                VEDENGIN
001150         GO TO 9800-TOTALS.                                       VEDENGIN
001160     PERFORM 1000-BUILD-D1      THRU 1000-EXIT.                   VEDENGIN
001170     PERFORM 2000-BUILD-D9      THRU 2000-EXIT.                   VEDENGIN
001180     PERFORM 2100-BUILD-D10     THRU 2100-EXIT.                   VEDENGIN
001190     PERFORM 3000-CALC-AV       THRU 3000-EXIT.                   VEDENGIN
001200     PERFORM 4000-CALC-DASHA    THRU 4000-EXIT.                   VEDENGIN
001210     PERFORM 5000-CALC-ASPECTS  THRU 5000-EXIT.                   VEDENGIN
001220     PERFORM 5100-ANALYZE-CHART THRU 5100-EXIT.                   VEDENGIN
001230     PERFORM 6000-CAREER-RULES  THRU 6900-EXIT.                   VEDENGIN
001240     PERFORM 7000-RANK-CAREERS  THRU 7900-EXIT.                   VEDENGIN
001250     PERFORM 8000-PROFESSIONS   THRU 8900-EXIT.                   VEDENGIN
001260     PERFORM 9000-WRITE-OUT     THRU 9000-EXIT.                   VEDENGIN
001270     PERFORM 9100-VALIDATE      THRU 9100-EXIT.                   VEDENGIN
001280     PERFORM 0200-READ-CHARTI   THRU 0200-EXIT.                   VEDENGIN
001290     GO TO 0110-PROCESS-LOOP.                                     VEDENGIN
001300                                                                  VEDENGIN
001310 0150-INIT.                                                       VEDENGIN
001320     OPEN INPUT  CHARTI-FILE.                                     VEDENGIN
001330     IF WS-CHARTI-STATUS NOT = '00'                               VEDENGIN
001340         DISPLAY 'VEDENGIN - ERRO AO ABRIR CHARTS.DAT  '          VEDENGIN
001350                  WS-CHARTI-STATUS                                VEDENGIN
001360         STOP RUN.                                                VEDENGIN
001370     OPEN OUTPUT PREDO-FILE.                                      VEDENGIN
001380     OPEN OUTPUT RPT-FILE.                                        VEDENGIN
001390     PERFORM 0160-WRITE-HEAD THRU 0160-EXIT.                      VEDENGIN
001400     PERFORM 0050-INIT-COMBO THRU 0050-EXIT.                      VEDENGIN
001410 0150-EXIT.                                                       VEDENGIN
001420     EXIT.                                                        VEDENGIN
001430                                                                  VEDENGIN
001440*    0050 - TABELA DE COMBINACOES (YOGAS) DE BONUS - U8, VTABLES  VEDENGIN
001450*    1.5  30/05/98  CARGA DA WS-T15-COMBO POR MOVE (EAL)          VEDENGIN
001460 0050-INIT-COMBO.                                                 VEDENGIN
001470     MOVE 1 TO WS-IX1.                                            VEDENGIN
001480     PERFORM 0051-MOVE-COMBO-ROW THRU 0051-EXIT 22 TIMES.         VEDENGIN
001490 0050-EXIT.                                                       VEDENGIN
001500     EXIT.                                                        VEDENGIN
001510                                                                  VEDENGIN
001520 0051-MOVE-COMBO-ROW.                                             VEDENGIN
001530     GO TO 0051-R01 0051-R02 0051-R03 0051-R04 0051-R05           VEDENGIN
001540           0051-R06 0051-R07 0051-R08 0051-R09 0051-R10           VEDENGIN
001550           0051-R11 0051-R12 0051-R13 0051-R14 0051-R15           VEDENGIN
001560           0051-R16 0051-R17 0051-R18 0051-R19 0051-R20           VEDENGIN
001570           0051-R21 0051-R22                                      VEDENGIN
001580         DEPENDING ON WS-IX1.                                     VEDENGIN
001590 0051-R01.                                                        VEDENGIN
001600     MOVE '01 4 5+030TECH BUSINESS LEADER YOGA      '             VEDENGIN
001610         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001620 0051-R02.                                                        VEDENGIN
001630     MOVE '01 4 3+030TECH ENGINEERING YOGA          '             VEDENGIN
001640         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001650 0051-R03.                                                        VEDENGIN
001660     MOVE '01 3 6+025TECH DESIGN/UX YOGA            '             VEDENGIN
001670         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001680 0051-R04.                                                        VEDENGIN
001690     MOVE '01 4 6+025CREATIVE TECH/DESIGN YOGA      '             VEDENGIN
001700         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001710 0051-R05.                                                        VEDENGIN
001720     MOVE '01 4 8+025TECH INNOVATION YOGA           '             VEDENGIN
001730         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001740 0051-R06.                                                        VEDENGIN
001750     MOVE '01 4 7+020SYSTEMATIC TECH YOGA           '             VEDENGIN
001760         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001770 0051-R07.                                                        VEDENGIN
001780     MOVE '02 1 4+030BUDHA-ADITYA YOGA LEADERSHIP   '             VEDENGIN
001790         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001800 0051-R08.                                                        VEDENGIN
001810     MOVE '02 4 5+035BUDHA-GURU YOGA BIZ WISDOM     '             VEDENGIN
001820         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001830 0051-R09.                                                        VEDENGIN
001840     MOVE '02 1 5+025GURU-ADITYA YOGA AUTHORITY     '             VEDENGIN
001850         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001860 0051-R10.                                                        VEDENGIN
001870     MOVE '03 6 5+030LAKSHMI YOGA WEALTH            '             VEDENGIN
001880         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001890 0051-R11.                                                        VEDENGIN
001900     MOVE '03 4 5+025FINANCIAL WISDOM YOGA          '             VEDENGIN
001910         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001920 0051-R12.                                                        VEDENGIN
001930     MOVE '04 1 7+025ADMINISTRATIVE YOGA            '             VEDENGIN
001940         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001950 0051-R13.                                                        VEDENGIN
001960     MOVE '04 1 8+030POLITICAL POWER YOGA           '             VEDENGIN
001970         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
001980 0051-R14.                                                        VEDENGIN
001990     MOVE '05 2 3+025SURGEON YOGA                   '             VEDENGIN
002000         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
002010 0051-R15.                                                        VEDENGIN
002020     MOVE '05 2 9+020HEALER YOGA                    '             VEDENGIN
002030         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
002040 0051-R16.                                                        VEDENGIN
002050     MOVE '06 5 2+025GAJAKESARI YOGA TEACHER        '             VEDENGIN
002060         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
002070 0051-R17.                                                        VEDENGIN
002080     MOVE '06 5 4-015BUSINESS OVER TEACHING         '             VEDENGIN
002090         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
002100 0051-R18.                                                        VEDENGIN
002110     MOVE '07 6 2+030CREATIVE ARTS YOGA             '             VEDENGIN
002120         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
002130 0051-R19.                                                        VEDENGIN
002140     MOVE '07 6 8+025FAME/CINEMA YOGA               '             VEDENGIN
002150         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
002160 0051-R20.                                                        VEDENGIN
002170     MOVE '08 5 7+030JUSTICE YOGA                   '             VEDENGIN
002180         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
002190 0051-R21.                                                        VEDENGIN
002200     MOVE '09 4 6+025COMMUNICATION EXCELLENCE YOGA  '             VEDENGIN
002210         TO WS-T15-COMBO(WS-IX1). GO TO 0051-NEXT.                VEDENGIN
002220 0051-R22.                                                        VEDENGIN
002230     MOVE '10 3 1+035WARRIOR YOGA                   '             VEDENGIN
002240         TO WS-T15-COMBO(WS-IX1).                                 VEDENGIN
002250 0051-NEXT.                                                       VEDENGIN
002260     ADD 1 TO WS-IX1.                                             VEDENGIN
002270 0051-EXIT.                                                       VEDENGIN
002280     EXIT.                                                        VEDENGIN
002290                                                                  VEDENGIN
002300 0160-WRITE-HEAD.                                                 VEDENGIN
002310     MOVE 1 TO WS-PAGINA-CONTADOR.                                VEDENGIN
002320     MOVE SPACE TO RPT-HEAD1.                                     VEDENGIN
002330     MOVE 'EMPRESA S/A' TO RH1-EMPRESA.                           VEDENGIN
002340     MOVE 'AVALIACAO DE CARREIRA VEDICA - MOTOR REGRAS'           VEDENGIN
002350         TO RH1-TITULO.                                           VEDENGIN
002360     MOVE 'PAG.  '     TO RH1-PAGINA-LIT.                         VEDENGIN
002370     MOVE WS-PAGINA-CONTADOR TO RH1-PAGINA.                       VEDENGIN
002380     WRITE RPT-HEAD1.                                             VEDENGIN
002390     MOVE SPACE TO RPT-HEAD2.                                     VEDENGIN
002400     MOVE 'CHART'      TO RH2-C01.                                VEDENGIN
002410     MOVE 'NOME DO NATIVO' TO RH2-C02.                            VEDENGIN
002420     MOVE 'FORCA'      TO RH2-C03.                                VEDENGIN
002430     MOVE 'REGRA'      TO RH2-C04.                                VEDENGIN
002440     MOVE 'AV'         TO RH2-C05.                                VEDENGIN
002450     MOVE 'DASHA'      TO RH2-C06.                                VEDENGIN
002460     MOVE 'BHUKTI'     TO RH2-C07.                                VEDENGIN
002470     MOVE 'CARREIRA TOPO' TO RH2-C08.                             VEDENGIN
002480     MOVE 'ESCORE'     TO RH2-C09.                                VEDENGIN
002490     MOVE 'PROFISSAO MODERNA' TO RH2-C10.                         VEDENGIN
002500     MOVE 'PROB.'      TO RH2-C11.                                VEDENGIN
002510     MOVE 'CONFID'     TO RH2-C12.                                VEDENGIN
002520     WRITE RPT-HEAD2.                                             VEDENGIN
002530 0160-EXIT.                                                       VEDENGIN
002540     EXIT.                                                        VEDENGIN
002550                                                                  VEDENGIN
002560 0200-READ-CHARTI.                                                VEDENGIN
002570     READ CHARTI-FILE                                             VEDENGIN
002580         AT END MOVE 'Y' TO WS-EOF-SW                             VEDENGIN
002590     END-READ.                                                    VEDENGIN
002600     IF NOT WS-EOF-SIM                                            VEDENGIN
002610         ADD 1 TO WS-CHARTS-LIDOS                                 VEDENGIN
002620     END-IF.                                                      VEDENGIN
002630 0200-EXIT.                                                       VEDENGIN
002640     EXIT.                                                        VEDENGIN
002650                                                                  VEDENGIN
002660*-----------------------------------------------------------------VEDENGIN
002670*    1000 - MONTAGEM DO MAPA D1 (RASI) - U1/BATCH FLOW PASSO 1    VEDENGIN
002680*-----------------------------------------------------------------VEDENGIN
002690 1000-BUILD-D1.                                                   VEDENGIN
002700     SET WS-D1X CI-BX TO 1.                                       VEDENGIN
002710     PERFORM 1010-BUILD-D1-BODY THRU 1010-EXIT                    VEDENGIN
002720         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 10.            VEDENGIN
002730     PERFORM 1020-FIND-LAGNA THRU 1020-EXIT.                      VEDENGIN
002740 1000-EXIT.                                                       VEDENGIN
002750     EXIT.                                                        VEDENGIN
002760                                                                  VEDENGIN
002770 1010-BUILD-D1-BODY.                                              VEDENGIN
002780     SET WS-D1X TO WS-IX1.                                        VEDENGIN
002790     SET CI-BX TO WS-IX1.                                         VEDENGIN
002800     COMPUTE WS-D1-RASI(WS-D1X) =                                 VEDENGIN
002810         CI-PLANET-LON(CI-BX) / 30 + 1.                           VEDENGIN
002820     MOVE CI-PLANET-LON(CI-BX) TO WS-D1-LON(WS-D1X).              VEDENGIN
002830     PERFORM 1015-FIND-HOUSE THRU 1015-EXIT.                      VEDENGIN
002840 1010-EXIT.                                                       VEDENGIN
002850     EXIT.                                                        VEDENGIN
002860                                                                  VEDENGIN
002870*    PASSO 1 - CASA DA LONGITUDE: VARRE AS 12 CUSPIDES, HOUSE 10  VEDENGIN
002880*    SE NENHUMA FAIXA BATER (REGRA DO FONTE ORIGINAL)             VEDENGIN
002890 1015-FIND-HOUSE.                                                 VEDENGIN
002900     MOVE 10 TO WS-D1-HOUSE(WS-D1X).                              VEDENGIN
002910     SET WS-IX2 TO 1.                                             VEDENGIN
002920     SET CI-HX TO 1.                                              VEDENGIN
002930     PERFORM 1016-TEST-CUSP THRU 1016-EXIT                        VEDENGIN
002940         VARYING WS-IX2 FROM 1 BY 1 UNTIL WS-IX2 > 12.            VEDENGIN
002950 1015-EXIT.                                                       VEDENGIN
002960     EXIT.                                                        VEDENGIN
002970                                                                  VEDENGIN
002980 1016-TEST-CUSP.                                                  VEDENGIN
002990     SET WS-IX3 TO WS-IX2.                                        VEDENGIN
003000     ADD 1 TO WS-IX3.                                             VEDENGIN
003010     IF WS-IX3 > 12                                               VEDENGIN
003020         MOVE 1 TO WS-IX3                                         VEDENGIN
003030     END-IF.                                                      VEDENGIN
003040     SET CI-HX TO WS-IX2.                                         VEDENGIN
003050     IF CI-PLANET-LON(CI-BX) >= CI-HOUSE-CUSP(CI-HX)              VEDENGIN
003060         SET CI-HX TO WS-IX3                                      VEDENGIN
003070         IF CI-PLANET-LON(CI-BX) < CI-HOUSE-CUSP(CI-HX)           VEDENGIN
003080             OR WS-IX3 < WS-IX2                                   VEDENGIN
003090             MOVE WS-IX2 TO WS-D1-HOUSE(WS-D1X)                   VEDENGIN
003100         END-IF                                                   VEDENGIN
003110     END-IF.                                                      VEDENGIN
003120 1016-EXIT.                                                       VEDENGIN
003130     EXIT.                                                        VEDENGIN
003140                                                                  VEDENGIN
003150 1020-FIND-LAGNA.                                                 VEDENGIN
003160     SET CI-BX TO 10.                                             VEDENGIN
003170     COMPUTE WS-LAGNA-D1-RASI =                                   VEDENGIN
003180         CI-PLANET-LON(CI-BX) / 30 + 1.                           VEDENGIN
003190 1020-EXIT.                                                       VEDENGIN
003200     EXIT.                                                        VEDENGIN
003210                                                                  VEDENGIN
003220*-----------------------------------------------------------------VEDENGIN
003230*    2000 - MAPA D9 (NAVAMSA) - U1                                VEDENGIN
003240*    REGRA: AMSA = INTEIRO(FRACAO-DO-SIGNO / (30/9)) + 1 (1-9)    VEDENGIN
003250*    MESHA/SIMHA/DHANUS COMECAM EM MESHA, KATAKA/VRISCHIKA/MEENA  VEDENGIN
003260*    EM KATAKA, THULA/KUMBHA/MITHUNA EM THULA, OS DEMAIS EM DHANUSVEDENGIN
003270*-----------------------------------------------------------------VEDENGIN
003280 2000-BUILD-D9.                                                   VEDENGIN
003290     PERFORM 2010-BUILD-D9-BODY THRU 2010-EXIT                    VEDENGIN
003300         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 10.            VEDENGIN
003310 2000-EXIT.                                                       VEDENGIN
003320     EXIT.                                                        VEDENGIN
003330                                                                  VEDENGIN
003340*    R. KOIKE 14/09/2000 - A FORMULA SO SOMAVA O AMSA (PARTE) E O VEDENGIN
003350*    OFFSET DE MOBILIDADE, SEM O PROPRIO SIGNO (R) DO PLANETA -   VEDENGIN
003360*    CORRIGIDO P/ SOMAR WS-D1-RASI ANTES DO MOD 12 (ABAIXO). A    VEDENGIN
003370*    PARTE (0-8) TAMBEM PASSA A SER GRAVADA EM WS-D9-PADA P/ USO  VEDENGIN
003380*    FUTURO DA REGRA 17 (DEUSA DA AMSA)                           VEDENGIN
003390 2010-BUILD-D9-BODY.                                              VEDENGIN
003400     SET WS-D1X  TO WS-IX1.                                       VEDENGIN
003410     SET WS-D9X  TO WS-IX1.                                       VEDENGIN
003420     SET CI-BX TO WS-IX1.                                         VEDENGIN
003430     COMPUTE WS-MOD-DVD = WS-D1-RASI(WS-D1X) - 1.                 VEDENGIN
003440     DIVIDE WS-MOD-DVD BY 3 GIVING WS-MOD-QUO                     VEDENGIN
003450         REMAINDER WS-MOD-REM.                                    VEDENGIN
003460     MOVE WS-MOD-REM TO WS-TEMP-RASI.                             VEDENGIN
003470     COMPUTE WS-MODD-DVD = CI-PLANET-LON(CI-BX).                  VEDENGIN
003480     DIVIDE WS-MODD-DVD BY 30 GIVING WS-MOD-QUO                   VEDENGIN
003490         REMAINDER WS-MODD-REM.                                   VEDENGIN
003500     COMPUTE WS-IX2 = WS-MODD-REM / 3.3334 + 1.                   VEDENGIN
003510     COMPUTE WS-D9-PADA(WS-D9X) = WS-IX2 - 1.                     VEDENGIN
003520     EVALUATE WS-TEMP-RASI                                        VEDENGIN
003530         WHEN 0 COMPUTE WS-MOD-DVD = WS-D1-RASI(WS-D1X) - 1       VEDENGIN
003540                                    + WS-IX2 - 1                  VEDENGIN
003550                DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO         VEDENGIN
003560                    REMAINDER WS-MOD-REM                          VEDENGIN
003570                COMPUTE WS-D9-RASI(WS-D9X) = WS-MOD-REM + 1       VEDENGIN
003580         WHEN 1 COMPUTE WS-MOD-DVD = WS-D1-RASI(WS-D1X) + 7       VEDENGIN
003590                                    + WS-IX2 - 1                  VEDENGIN
003600                DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO         VEDENGIN
003610                    REMAINDER WS-MOD-REM                          VEDENGIN
003620                COMPUTE WS-D9-RASI(WS-D9X) = WS-MOD-REM + 1       VEDENGIN
003630         WHEN 2 COMPUTE WS-MOD-DVD = WS-D1-RASI(WS-D1X) + 3       VEDENGIN
003640                                    + WS-IX2 - 1                  VEDENGIN
003650                DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO         VEDENGIN
003660                    REMAINDER WS-MOD-REM                          VEDENGIN
003670                COMPUTE WS-D9-RASI(WS-D9X) = WS-MOD-REM + 1       VEDENGIN
003680     END-EVALUATE.                                                VEDENGIN
003690 2010-EXIT.                                                       VEDENGIN
003700     EXIT.                                                        VEDENGIN
003710                                                                  VEDENGIN
003720*-----------------------------------------------------------------VEDENGIN
003730*    2100 - MAPA D10 (DASAMSA) - U1                               VEDENGIN
003740*    REGRA: AMSA (1-10) SOBRE SIGNO IMPAR COMECA NO PROPRIO SIGNO,VEDENGIN
003750*    SOBRE SIGNO PAR COMECA 9 SIGNOS ANTES (CONTAGEM VEDICA)      VEDENGIN
003760*-----------------------------------------------------------------VEDENGIN
003770 2100-BUILD-D10.                                                  VEDENGIN
003780     PERFORM 2110-BUILD-D10-BODY THRU 2110-EXIT                   VEDENGIN
003790         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 10.            VEDENGIN
003800     SET WS-D10X TO 10.                                           VEDENGIN
003810     SET WS-LAGNA-D10-RASI TO WS-D10-RASI(WS-D10X).               VEDENGIN
003820     PERFORM 2120-D10-HOUSES THRU 2120-EXIT                       VEDENGIN
003830         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 10.            VEDENGIN
003840 2100-EXIT.                                                       VEDENGIN
003850     EXIT.                                                        VEDENGIN
003860                                                                  VEDENGIN
003870 2110-BUILD-D10-BODY.                                             VEDENGIN
003880     SET WS-D1X  TO WS-IX1.                                       VEDENGIN
003890     SET WS-D10X TO WS-IX1.                                       VEDENGIN
003900     SET CI-BX TO WS-IX1.                                         VEDENGIN
003910     COMPUTE WS-MODD-DVD = CI-PLANET-LON(CI-BX).                  VEDENGIN
003920     DIVIDE WS-MODD-DVD BY 30 GIVING WS-MOD-QUO                   VEDENGIN
003930         REMAINDER WS-MODD-REM.                                   VEDENGIN
003940     COMPUTE WS-IX2 = WS-MODD-REM / 3 + 1.                        VEDENGIN
003950     DIVIDE WS-D1-RASI(WS-D1X) BY 2 GIVING WS-MOD-QUO             VEDENGIN
003960         REMAINDER WS-MOD-REM.                                    VEDENGIN
003970     IF WS-MOD-REM = 1                                            VEDENGIN
003980         COMPUTE WS-MOD-DVD = WS-D1-RASI(WS-D1X) + WS-IX2 - 2     VEDENGIN
003990     ELSE                                                         VEDENGIN
004000         COMPUTE WS-MOD-DVD = WS-D1-RASI(WS-D1X) + WS-IX2 + 6     VEDENGIN
004010     END-IF.                                                      VEDENGIN
004020     DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO                    VEDENGIN
004030         REMAINDER WS-MOD-REM.                                    VEDENGIN
004040     COMPUTE WS-D10-RASI(WS-D10X) = WS-MOD-REM + 1.               VEDENGIN
004050 2110-EXIT.                                                       VEDENGIN
004060     EXIT.                                                        VEDENGIN
004070                                                                  VEDENGIN
004080 2120-D10-HOUSES.                                                 VEDENGIN
004090     SET WS-D10X TO WS-IX1.                                       VEDENGIN
004100     COMPUTE WS-MOD-DVD =                                         VEDENGIN
004110         WS-D10-RASI(WS-D10X) - WS-LAGNA-D10-RASI.                VEDENGIN
004120     DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO                    VEDENGIN
004130         REMAINDER WS-MOD-REM.                                    VEDENGIN
004140     COMPUTE WS-D10-HOUSE(WS-D10X) = WS-MOD-REM + 1.              VEDENGIN
004150 2120-EXIT.                                                       VEDENGIN
004160     EXIT.                                                        VEDENGIN
004170                                                                  VEDENGIN
004180*-----------------------------------------------------------------VEDENGIN
004190*    3000 - ASHTAKAVARGA (U2) - BAV POR PLANETA E SAV             VEDENGIN
004200*-----------------------------------------------------------------VEDENGIN
004210 3000-CALC-AV.                                                    VEDENGIN
004220     PERFORM 3010-CLEAR-BAV THRU 3010-EXIT                        VEDENGIN
004230         VARYING WS-BAVX FROM 1 BY 1 UNTIL WS-BAVX > 7.           VEDENGIN
004240     PERFORM 3020-BAV-ONE-PLANET THRU 3020-EXIT                   VEDENGIN
004250         VARYING WS-BAVX FROM 1 BY 1 UNTIL WS-BAVX > 7.           VEDENGIN
004260     PERFORM 3040-SUM-SAV THRU 3040-EXIT                          VEDENGIN
004270         VARYING WS-SAVX FROM 1 BY 1 UNTIL WS-SAVX > 12.          VEDENGIN
004280     SET WS-SAV-10TH TO WS-SAV-BINDU(10).                         VEDENGIN
004290 3000-EXIT.                                                       VEDENGIN
004300     EXIT.                                                        VEDENGIN
004310                                                                  VEDENGIN
004320 3010-CLEAR-BAV.                                                  VEDENGIN
004330     PERFORM 3011-CLEAR-BAV-SIGN THRU 3011-EXIT                   VEDENGIN
004340         VARYING WS-BAVY FROM 1 BY 1 UNTIL WS-BAVY > 12.          VEDENGIN
004350 3010-EXIT.                                                       VEDENGIN
004360     EXIT.                                                        VEDENGIN
004370                                                                  VEDENGIN
004380 3011-CLEAR-BAV-SIGN.                                             VEDENGIN
004390     MOVE ZERO TO WS-BAV-BINDU(WS-BAVX, WS-BAVY).                 VEDENGIN
004400 3011-EXIT.                                                       VEDENGIN
004410     EXIT.                                                        VEDENGIN
004420                                                                  VEDENGIN
004430*    PARA CADA SIGNO, CONTA QUANTOS DOS 8 CORPOS-REFERENCIA       VEDENGIN
004440*    TEM O SIGNO COMO POSICAO BENEFICA RELATIVA                   VEDENGIN
004450 3020-BAV-ONE-PLANET.                                             VEDENGIN
004460     PERFORM 3030-BAV-ONE-SIGN THRU 3030-EXIT                     VEDENGIN
004470         VARYING WS-BAVY FROM 1 BY 1 UNTIL WS-BAVY > 12.          VEDENGIN
004480 3020-EXIT.                                                       VEDENGIN
004490     EXIT.                                                        VEDENGIN
004500                                                                  VEDENGIN
004510 3030-BAV-ONE-SIGN.                                               VEDENGIN
004520     SET WS-D1X TO 1.                                             VEDENGIN
004530     PERFORM 3031-BAV-CHECK-REF THRU 3031-EXIT                    VEDENGIN
004540         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 8.             VEDENGIN
004550 3030-EXIT.                                                       VEDENGIN
004560     EXIT.                                                        VEDENGIN
004570                                                                  VEDENGIN
004580*    REL = SIGNO - SIGNO(REF) + 1, +12 SE <= 0; TAB LINHA =       VEDENGIN
004590*    (PLANETA-1)*8 + REF; ASCENDENTE E A 8A REFERENCIA            VEDENGIN
004600 3031-BAV-CHECK-REF.                                              VEDENGIN
004610     IF WS-IX1 = 8                                                VEDENGIN
004620         MOVE WS-LAGNA-D1-RASI TO WS-TEMP-RASI                    VEDENGIN
004630     ELSE                                                         VEDENGIN
004640         SET WS-D1X TO WS-IX1                                     VEDENGIN
004650         MOVE WS-D1-RASI(WS-D1X) TO WS-TEMP-RASI                  VEDENGIN
004660     END-IF.                                                      VEDENGIN
004670     COMPUTE WS-IX2 = WS-BAVY - WS-TEMP-RASI + 1.                 VEDENGIN
004680     IF WS-IX2 <= 0                                               VEDENGIN
004690         ADD 12 TO WS-IX2                                         VEDENGIN
004700     END-IF.                                                      VEDENGIN
004710     COMPUTE WS-IX3 = (WS-BAVX - 1) * 8 + WS-IX1.                 VEDENGIN
004720     SET WS-T08X TO WS-IX3.                                       VEDENGIN
004730     IF WS-T08-AV-TAB(WS-T08X) (WS-IX2:1) = 'Y'                   VEDENGIN
004740         ADD 1 TO WS-BAV-BINDU(WS-BAVX, WS-BAVY)                  VEDENGIN
004750     END-IF.                                                      VEDENGIN
004760 3031-EXIT.                                                       VEDENGIN
004770     EXIT.                                                        VEDENGIN
004780                                                                  VEDENGIN
004790 3040-SUM-SAV.                                                    VEDENGIN
004800     MOVE ZERO TO WS-SAV-BINDU(WS-SAVX).                          VEDENGIN
004810     PERFORM 3041-ADD-ONE-BAV THRU 3041-EXIT                      VEDENGIN
004820         VARYING WS-BAVX FROM 1 BY 1 UNTIL WS-BAVX > 7.           VEDENGIN
004830 3040-EXIT.                                                       VEDENGIN
004840     EXIT.                                                        VEDENGIN
004850                                                                  VEDENGIN
004860 3041-ADD-ONE-BAV.                                                VEDENGIN
004870     ADD WS-BAV-BINDU(WS-BAVX, WS-SAVX) TO WS-SAV-BINDU(WS-SAVX). VEDENGIN
004880 3041-EXIT.                                                       VEDENGIN
004890     EXIT.                                                        VEDENGIN
004900                                                                  VEDENGIN
004910*-----------------------------------------------------------------VEDENGIN
004920*    4000 - DASHA/BHUKTI VIMSHOTTARI (U3) - CORRENTE NA EVAL-DATE VEDENGIN
004930*-----------------------------------------------------------------VEDENGIN
004940 4000-CALC-DASHA.                                                 VEDENGIN
004950     SET CI-BX TO 2.                                              VEDENGIN
004960     COMPUTE WS-IX1 = CI-PLANET-LON(CI-BX) / 13.3334 + 1.         VEDENGIN
004970     IF WS-IX1 > 27                                               VEDENGIN
004980         MOVE 27 TO WS-IX1                                        VEDENGIN
004990     END-IF.                                                      VEDENGIN
005000     COMPUTE WS-MOD-DVD = WS-IX1 - 1.                             VEDENGIN
005010     DIVIDE WS-MOD-DVD BY 9 GIVING WS-MOD-QUO                     VEDENGIN
005020         REMAINDER WS-MOD-REM.                                    VEDENGIN
005030     COMPUTE WS-IX2 = WS-MOD-REM + 1.                             VEDENGIN
005040     SET WS-T11Y TO WS-IX2.                                       VEDENGIN
005050     COMPUTE WS-AGE-AT-EVAL =                                     VEDENGIN
005060         (CI-EVAL-YYYY - CI-BIRTH-YYYY) +                         VEDENGIN
005070         ((CI-EVAL-MM - CI-BIRTH-MM) / 12) +                      VEDENGIN
005080         ((CI-EVAL-DD - CI-BIRTH-DD) / 365.25).                   VEDENGIN
005090     COMPUTE WS-MODD-DVD = CI-PLANET-LON(CI-BX).                  VEDENGIN
005100     DIVIDE WS-MODD-DVD BY 13.3334 GIVING WS-MOD-QUO              VEDENGIN
005110         REMAINDER WS-MODD-REM.                                   VEDENGIN
005120     COMPUTE WS-TEMP-RASI = WS-MODD-REM / 13.3334 *               VEDENGIN
005130         WS-T11-DYEARS-TAB(WS-T11Y).                              VEDENGIN
005140     COMPUTE WS-DAS-START-AGE(1) = WS-T11-DYEARS-TAB(WS-T11Y) -   VEDENGIN
005150         WS-TEMP-RASI.                                            VEDENGIN
005160     COMPUTE WS-DAS-START-AGE(1) = 0 - WS-DAS-START-AGE(1).       VEDENGIN
005170     MOVE WS-T11-DLORD-TAB(WS-T11Y) TO WS-DAS-LORD(1).            VEDENGIN
005180     PERFORM 4010-BUILD-DASHA-ROW THRU 4010-EXIT                  VEDENGIN
005190         VARYING WS-DASX FROM 2 BY 1 UNTIL WS-DASX > 9.           VEDENGIN
005200     PERFORM 4020-FIND-CURRENT-DASHA THRU 4020-EXIT               VEDENGIN
005210         VARYING WS-DASX FROM 1 BY 1 UNTIL WS-DASX > 9.           VEDENGIN
005220     PERFORM 4030-BUILD-BHUKTI THRU 4030-EXIT.                    VEDENGIN
005230 4000-EXIT.                                                       VEDENGIN
005240     EXIT.                                                        VEDENGIN
005250                                                                  VEDENGIN
005260 4010-BUILD-DASHA-ROW.                                            VEDENGIN
005270     SET WS-IX1 TO WS-DASX.                                       VEDENGIN
005280     SUBTRACT 1 FROM WS-IX1.                                      VEDENGIN
005290     COMPUTE WS-MOD-DVD = WS-IX2 + WS-DASX - 2.                   VEDENGIN
005300     DIVIDE WS-MOD-DVD BY 9 GIVING WS-MOD-QUO                     VEDENGIN
005310         REMAINDER WS-MOD-REM.                                    VEDENGIN
005320     COMPUTE WS-T11Y = WS-MOD-REM + 1.                            VEDENGIN
005330     MOVE WS-T11-DLORD-TAB(WS-T11Y) TO WS-DAS-LORD(WS-DASX).      VEDENGIN
005340     COMPUTE WS-DAS-START-AGE(WS-DASX) =                          VEDENGIN
005350         WS-DAS-END-AGE(WS-IX1).                                  VEDENGIN
005360     COMPUTE WS-DAS-END-AGE(WS-DASX) =                            VEDENGIN
005370         WS-DAS-START-AGE(WS-DASX) + WS-T11-DYEARS-TAB(WS-T11Y).  VEDENGIN
005380 4010-EXIT.                                                       VEDENGIN
005390     EXIT.                                                        VEDENGIN
005400                                                                  VEDENGIN
005410 4020-FIND-CURRENT-DASHA.                                         VEDENGIN
005420     IF WS-AGE-AT-EVAL >= WS-DAS-START-AGE(WS-DASX)               VEDENGIN
005430         AND WS-AGE-AT-EVAL < WS-DAS-END-AGE(WS-DASX)             VEDENGIN
005440         MOVE WS-DAS-LORD(WS-DASX) TO WS-CUR-MAHADASA             VEDENGIN
005450         SET WS-IX1 TO WS-DASX                                    VEDENGIN
005460     END-IF.                                                      VEDENGIN
005470 4020-EXIT.                                                       VEDENGIN
005480     EXIT.                                                        VEDENGIN
005490                                                                  VEDENGIN
005500*    BHUKTI = 1/9 DE SUB-PERIODOS DA MAHADASA CORRENTE, NA MESMA  VEDENGIN
005510*    ORDEM CICLICA DO T11 COMECANDO PELO REGENTE DA MAHADASA      VEDENGIN
005520 4030-BUILD-BHUKTI.                                               VEDENGIN
005530     SET WS-T11X TO 1.                                            VEDENGIN
005540     PERFORM 4031-ACHA-INDICE-LORD THRU 4031-EXIT                 VEDENGIN
005550         VARYING WS-T11X FROM 1 BY 1 UNTIL                        VEDENGIN
005560         WS-T11-DLORD-TAB(WS-T11X) = WS-DAS-LORD(WS-IX1)          VEDENGIN
005570         OR WS-T11X > 9.                                          VEDENGIN
005580     SET WS-IX2 TO WS-T11X.                                       VEDENGIN
005590     MOVE WS-DAS-START-AGE(WS-IX1) TO WS-BHK-START-AGE(1).        VEDENGIN
005600     PERFORM 4032-BUILD-BHUKTI-ROW THRU 4032-EXIT                 VEDENGIN
005610         VARYING WS-BHKX FROM 1 BY 1 UNTIL WS-BHKX > 9.           VEDENGIN
005620     PERFORM 4033-FIND-CUR-BHUKTI THRU 4033-EXIT                  VEDENGIN
005630         VARYING WS-BHKX FROM 1 BY 1 UNTIL WS-BHKX > 9.           VEDENGIN
005640 4030-EXIT.                                                       VEDENGIN
005650     EXIT.                                                        VEDENGIN
005660                                                                  VEDENGIN
005670 4031-ACHA-INDICE-LORD.                                           VEDENGIN
005680     CONTINUE.                                                    VEDENGIN
005690 4031-EXIT.                                                       VEDENGIN
005700     EXIT.                                                        VEDENGIN
005710                                                                  VEDENGIN
005720 4032-BUILD-BHUKTI-ROW.                                           VEDENGIN
005730     COMPUTE WS-MOD-DVD = WS-IX2 + WS-BHKX - 2.                   VEDENGIN
005740     DIVIDE WS-MOD-DVD BY 9 GIVING WS-MOD-QUO                     VEDENGIN
005750         REMAINDER WS-MOD-REM.                                    VEDENGIN
005760     COMPUTE WS-T11Y = WS-MOD-REM + 1.                            VEDENGIN
005770     MOVE WS-T11-DLORD-TAB(WS-T11Y) TO WS-BHK-LORD(WS-BHKX).      VEDENGIN
005780     IF WS-BHKX > 1                                               VEDENGIN
005790         MOVE WS-BHK-END-AGE(WS-IX1) TO WS-BHK-START-AGE(WS-BHKX) VEDENGIN
005800     END-IF.                                                      VEDENGIN
005810     COMPUTE WS-BHK-END-AGE(WS-BHKX) = WS-BHK-START-AGE(WS-BHKX)  VEDENGIN
005820       + (WS-T11-DYEARS-TAB(WS-T11Y) / 120 *                      VEDENGIN
005830         (WS-DAS-END-AGE(1) - WS-DAS-START-AGE(1))).              VEDENGIN
005840     IF WS-BHK-END-AGE(WS-BHKX) > WS-DAS-END-AGE(1)               VEDENGIN
005850         MOVE WS-DAS-END-AGE(1) TO WS-BHK-END-AGE(WS-BHKX)        VEDENGIN
005860     END-IF.                                                      VEDENGIN
005870     SET WS-IX1 TO WS-BHKX.                                       VEDENGIN
005880 4032-EXIT.                                                       VEDENGIN
005890     EXIT.                                                        VEDENGIN
005900                                                                  VEDENGIN
005910 4033-FIND-CUR-BHUKTI.                                            VEDENGIN
005920     IF WS-AGE-AT-EVAL >= WS-BHK-START-AGE(WS-BHKX)               VEDENGIN
005930         AND WS-AGE-AT-EVAL < WS-BHK-END-AGE(WS-BHKX)             VEDENGIN
005940         MOVE WS-BHK-LORD(WS-BHKX) TO WS-CUR-BHUKTI               VEDENGIN
005950     END-IF.                                                      VEDENGIN
005960 4033-EXIT.                                                       VEDENGIN
005970     EXIT.                                                        VEDENGIN
005980                                                                  VEDENGIN
005990*-----------------------------------------------------------------VEDENGIN
006000*    5000 - ASPECTOS VEDICOS (DRISHTI) - U4                       VEDENGIN
006010*-----------------------------------------------------------------VEDENGIN
006020 5000-CALC-ASPECTS.                                               VEDENGIN
006030     PERFORM 5010-CLEAR-ASPECT THRU 5010-EXIT                     VEDENGIN
006040         VARYING WS-ASPX FROM 1 BY 1 UNTIL WS-ASPX > 10.          VEDENGIN
006050     PERFORM 5020-ASPECT-ONE-BODY THRU 5020-EXIT                  VEDENGIN
006060         VARYING WS-ASPX FROM 1 BY 1 UNTIL WS-ASPX > 10.          VEDENGIN
006070 5000-EXIT.                                                       VEDENGIN
006080     EXIT.                                                        VEDENGIN
006090                                                                  VEDENGIN
006100 5010-CLEAR-ASPECT.                                               VEDENGIN
006110     PERFORM 5011-CLEAR-ASPECT-HOUSE THRU 5011-EXIT               VEDENGIN
006120         VARYING WS-ASPY FROM 1 BY 1 UNTIL WS-ASPY > 12.          VEDENGIN
006130 5010-EXIT.                                                       VEDENGIN
006140     EXIT.                                                        VEDENGIN
006150                                                                  VEDENGIN
006160 5011-CLEAR-ASPECT-HOUSE.                                         VEDENGIN
006170     MOVE 'N' TO WS-ASPECT-HOUSE(WS-ASPX, WS-ASPY).               VEDENGIN
006180 5011-EXIT.                                                       VEDENGIN
006190     EXIT.                                                        VEDENGIN
006200                                                                  VEDENGIN
006210*    SEMPRE A 7A; MARTE 4A/8A; JUPITER 5A/9A; SATURNO 3A/10A      VEDENGIN
006220 5020-ASPECT-ONE-BODY.                                            VEDENGIN
006230     SET WS-D1X TO WS-ASPX.                                       VEDENGIN
006240     COMPUTE WS-MOD-DVD = WS-D1-HOUSE(WS-D1X) + 7 - 2.            VEDENGIN
006250     DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO                    VEDENGIN
006260         REMAINDER WS-MOD-REM.                                    VEDENGIN
006270     COMPUTE WS-IX1 = WS-MOD-REM + 1.                             VEDENGIN
006280     MOVE 'Y' TO WS-ASPECT-HOUSE(WS-ASPX, WS-IX1).                VEDENGIN
006290     EVALUATE WS-ASPX                                             VEDENGIN
006300         WHEN 3                                                   VEDENGIN
006310             PERFORM 5021-EXTRA-ASPECT THRU 5021-EXIT             VEDENGIN
006320     END-EVALUATE.                                                VEDENGIN
006330     EVALUATE WS-ASPX                                             VEDENGIN
006340         WHEN 5                                                   VEDENGIN
006350             PERFORM 5022-EXTRA-ASPECT THRU 5022-EXIT             VEDENGIN
006360     END-EVALUATE.                                                VEDENGIN
006370     EVALUATE WS-ASPX                                             VEDENGIN
006380         WHEN 7                                                   VEDENGIN
006390             PERFORM 5023-EXTRA-ASPECT THRU 5023-EXIT             VEDENGIN
006400     END-EVALUATE.                                                VEDENGIN
006410 5020-EXIT.                                                       VEDENGIN
006420     EXIT.                                                        VEDENGIN
006430                                                                  VEDENGIN
006440 5021-EXTRA-ASPECT.                                               VEDENGIN
006450     COMPUTE WS-MOD-DVD = WS-D1-HOUSE(WS-D1X) + 4 - 2.            VEDENGIN
006460     DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO                    VEDENGIN
006470         REMAINDER WS-MOD-REM.                                    VEDENGIN
006480     COMPUTE WS-IX1 = WS-MOD-REM + 1.                             VEDENGIN
006490     MOVE 'Y' TO WS-ASPECT-HOUSE(WS-ASPX, WS-IX1).                VEDENGIN
006500     COMPUTE WS-MOD-DVD = WS-D1-HOUSE(WS-D1X) + 8 - 2.            VEDENGIN
006510     DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO                    VEDENGIN
006520         REMAINDER WS-MOD-REM.                                    VEDENGIN
006530     COMPUTE WS-IX1 = WS-MOD-REM + 1.                             VEDENGIN
006540     MOVE 'Y' TO WS-ASPECT-HOUSE(WS-ASPX, WS-IX1).                VEDENGIN
006550 5021-EXIT.                                                       VEDENGIN
006560     EXIT.                                                        VEDENGIN
006570                                                                  VEDENGIN
006580 5022-EXTRA-ASPECT.                                               VEDENGIN
006590     COMPUTE WS-MOD-DVD = WS-D1-HOUSE(WS-D1X) + 5 - 2.            VEDENGIN
006600     DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO                    VEDENGIN
006610         REMAINDER WS-MOD-REM.                                    VEDENGIN
006620     COMPUTE WS-IX1 = WS-MOD-REM + 1.                             VEDENGIN
006630     MOVE 'Y' TO WS-ASPECT-HOUSE(WS-ASPX, WS-IX1).                VEDENGIN
006640     COMPUTE WS-MOD-DVD = WS-D1-HOUSE(WS-D1X) + 9 - 2.            VEDENGIN
006650     DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO                    VEDENGIN
006660         REMAINDER WS-MOD-REM.                                    VEDENGIN
006670     COMPUTE WS-IX1 = WS-MOD-REM + 1.                             VEDENGIN
006680     MOVE 'Y' TO WS-ASPECT-HOUSE(WS-ASPX, WS-IX1).                VEDENGIN
006690 5022-EXIT.                                                       VEDENGIN
006700     EXIT.                                                        VEDENGIN
006710                                                                  VEDENGIN
006720 5023-EXTRA-ASPECT.                                               VEDENGIN
006730     COMPUTE WS-MOD-DVD = WS-D1-HOUSE(WS-D1X) + 3 - 2.            VEDENGIN
006740     DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO                    VEDENGIN
006750         REMAINDER WS-MOD-REM.                                    VEDENGIN
006760     COMPUTE WS-IX1 = WS-MOD-REM + 1.                             VEDENGIN
006770     MOVE 'Y' TO WS-ASPECT-HOUSE(WS-ASPX, WS-IX1).                VEDENGIN
006780     COMPUTE WS-MOD-DVD = WS-D1-HOUSE(WS-D1X) + 10 - 2.           VEDENGIN
006790     DIVIDE WS-MOD-DVD BY 12 GIVING WS-MOD-QUO                    VEDENGIN
006800         REMAINDER WS-MOD-REM.                                    VEDENGIN
006810     COMPUTE WS-IX1 = WS-MOD-REM + 1.                             VEDENGIN
006820     MOVE 'Y' TO WS-ASPECT-HOUSE(WS-ASPX, WS-IX1).                VEDENGIN
006830 5023-EXIT.                                                       VEDENGIN
006840     EXIT.                                                        VEDENGIN
006850                                                                  VEDENGIN
006860*-----------------------------------------------------------------VEDENGIN
006870*    5100 - ANALISE DE MAPA (U5) - CASAS, ATMAKARAKA, KARAKAS     VEDENGIN
006880*-----------------------------------------------------------------VEDENGIN
006890 5100-ANALYZE-CHART.                                              VEDENGIN
006900     PERFORM 5110-FIND-10TH-LORD THRU 5110-EXIT.                  VEDENGIN
006910     PERFORM 5120-FIND-ATMAKARAKA THRU 5120-EXIT.                 VEDENGIN
006920     PERFORM 5130-SORT-KARAKAS THRU 5130-EXIT.                    VEDENGIN
006930 5100-EXIT.                                                       VEDENGIN
006940     EXIT.                                                        VEDENGIN
006950                                                                  VEDENGIN
006960*    10O REGENTE = REGENTE DO SIGNO NA CUSPIDE DA CASA 10         VEDENGIN
006970*    E. ALMEIDA 19/08/98 - GRAVADO EM CAMPO PROPRIO (WS-TENTH-    VEDENGIN
006980*    LORD-...) POIS WS-KARAKA-PLANET(1) E SOBRESCRITO MAIS        VEDENGIN
006990*    ADIANTE PELA ORDENACAO DE CHARA KARAKAS (5130) - O 10O       VEDENGIN
007000*    REGENTE PRECISA SOBREVIVER PARA AS REGRAS 6010 E 7020/8000   VEDENGIN
007010 5110-FIND-10TH-LORD.                                             VEDENGIN
007020     SET CI-HX TO 10.                                             VEDENGIN
007030     COMPUTE WS-TEMP-RASI =                                       VEDENGIN
007040         CI-HOUSE-CUSP(CI-HX) / 30 + 1.                           VEDENGIN
007050     SET WS-T01X TO WS-TEMP-RASI.                                 VEDENGIN
007060     SET WS-T02X TO WS-TEMP-RASI.                                 VEDENGIN
007070     MOVE WS-T02-LORD-TAB(WS-T02X) TO WS-TENTH-LORD-NAME.         VEDENGIN
007080     MOVE ZERO TO WS-TENTH-LORD-ROW.                              VEDENGIN
007090     PERFORM 5111-FIND-LORD-ROW THRU 5111-EXIT                    VEDENGIN
007100         VARYING WS-IX1 FROM 1 BY 1 UNTIL                         VEDENGIN
007110         WS-T03-PLANET-TAB(WS-T03X) = WS-TENTH-LORD-NAME          VEDENGIN
007120         OR WS-IX1 > 9.                                           VEDENGIN
007130     IF WS-IX1 <= 9                                               VEDENGIN
007140         SET WS-TENTH-LORD-ROW TO WS-IX1                          VEDENGIN
007150     END-IF.                                                      VEDENGIN
007160 5110-EXIT.                                                       VEDENGIN
007170     EXIT.                                                        VEDENGIN
007180                                                                  VEDENGIN
007190 5111-FIND-LORD-ROW.                                              VEDENGIN
007200     SET WS-T03X TO WS-IX1.                                       VEDENGIN
007210 5111-EXIT.                                                       VEDENGIN
007220     EXIT.                                                        VEDENGIN
007230                                                                  VEDENGIN
007240*    ATMAKARAKA = MAIOR LONGITUDE ENTRE SOL..SATURNO+KETU (1-7.9) VEDENGIN
007250 5120-FIND-ATMAKARAKA.                                            VEDENGIN
007260     SET CI-BX TO 1.                                              VEDENGIN
007270     MOVE CI-PLANET-LON(CI-BX) TO WS-KARAKA-LON(1).               VEDENGIN
007280     MOVE 1 TO WS-IX3.                                            VEDENGIN
007290     PERFORM 5121-TEST-ATMAKARAKA THRU 5121-EXIT                  VEDENGIN
007300         VARYING WS-IX1 FROM 2 BY 1 UNTIL WS-IX1 > 7.             VEDENGIN
007310     SET CI-BX TO 9.                                              VEDENGIN
007320     IF CI-PLANET-LON(CI-BX) > WS-KARAKA-LON(1)                   VEDENGIN
007330         MOVE CI-PLANET-LON(CI-BX) TO WS-KARAKA-LON(1)            VEDENGIN
007340         MOVE 9 TO WS-IX3                                         VEDENGIN
007350     END-IF.                                                      VEDENGIN
007360 5120-EXIT.                                                       VEDENGIN
007370     EXIT.                                                        VEDENGIN
007380                                                                  VEDENGIN
007390 5121-TEST-ATMAKARAKA.                                            VEDENGIN
007400     SET CI-BX TO WS-IX1.                                         VEDENGIN
007410     IF CI-PLANET-LON(CI-BX) > WS-KARAKA-LON(1)                   VEDENGIN
007420         MOVE CI-PLANET-LON(CI-BX) TO WS-KARAKA-LON(1)            VEDENGIN
007430         SET WS-IX3 TO WS-IX1                                     VEDENGIN
007440     END-IF.                                                      VEDENGIN
007450 5121-EXIT.                                                       VEDENGIN
007460     EXIT.                                                        VEDENGIN
007470                                                                  VEDENGIN
007480*    KARAKAS - 8 CORPOS (1-7 + RAHU=8) ORDENADOS POR LONGITUDE    VEDENGIN
007490*    DECRESCENTE; IMPLEMENTADO POR SELECTION SORT SIMPLES         VEDENGIN
007500 5130-SORT-KARAKAS.                                               VEDENGIN
007510     PERFORM 5131-LOAD-KARAKA THRU 5131-EXIT                      VEDENGIN
007520         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 8.             VEDENGIN
007530     PERFORM 5132-SORT-OUTER THRU 5132-EXIT                       VEDENGIN
007540         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 7.             VEDENGIN
007550 5130-EXIT.                                                       VEDENGIN
007560     EXIT.                                                        VEDENGIN
007570                                                                  VEDENGIN
007580 5131-LOAD-KARAKA.                                                VEDENGIN
007590     SET CI-BX TO WS-IX1.                                         VEDENGIN
007600     SET WS-T03X TO WS-IX1.                                       VEDENGIN
007610     MOVE WS-T03-PLANET-TAB(WS-T03X) TO WS-KARAKA-PLANET(WS-IX1). VEDENGIN
007620     MOVE CI-PLANET-LON(CI-BX) TO WS-KARAKA-LON(WS-IX1).          VEDENGIN
007630 5131-EXIT.                                                       VEDENGIN
007640     EXIT.                                                        VEDENGIN
007650                                                                  VEDENGIN
007660 5132-SORT-OUTER.                                                 VEDENGIN
007670     PERFORM 5133-SORT-INNER THRU 5133-EXIT                       VEDENGIN
007680         VARYING WS-IX2 FROM WS-IX1 BY 1 UNTIL WS-IX2 > 8.        VEDENGIN
007690 5132-EXIT.                                                       VEDENGIN
007700     EXIT.                                                        VEDENGIN
007710                                                                  VEDENGIN
007720 5133-SORT-INNER.                                                 VEDENGIN
007730     IF WS-KARAKA-LON(WS-IX2) > WS-KARAKA-LON(WS-IX1)             VEDENGIN
007740         MOVE WS-KARAKA-LON(WS-IX1)    TO WS-TEMP-LON             VEDENGIN
007750         MOVE WS-KARAKA-LON(WS-IX2)    TO WS-KARAKA-LON(WS-IX1)   VEDENGIN
007760         MOVE WS-TEMP-LON              TO WS-KARAKA-LON(WS-IX2)   VEDENGIN
007770         MOVE WS-KARAKA-PLANET(WS-IX1) TO WS-TEMP-PLANET          VEDENGIN
007780         MOVE WS-KARAKA-PLANET(WS-IX2) TO WS-KARAKA-PLANET(WS-IX1)VEDENGIN
007790         MOVE WS-TEMP-PLANET           TO WS-KARAKA-PLANET(WS-IX2)VEDENGIN
007800     END-IF.                                                      VEDENGIN
007810 5133-EXIT.                                                       VEDENGIN
007820     EXIT.                                                        VEDENGIN
007830                                                                  VEDENGIN
007840*-----------------------------------------------------------------VEDENGIN
007850*    6000 - CHECKLIST DE 17 REGRAS DE CARREIRA (U6)               VEDENGIN
007860*    6010 ATE 6170 = REGRAS 1 A 17; 6180 = 8 REGRAS NUNCA         VEDENGIN
007870*    DISPARADAS (FAMILIA DE YOGAS NAO IMPLEMENTADA NA FONTE);     VEDENGIN
007880*    6900 = FORCA AGREGADA                                        VEDENGIN
007890*-----------------------------------------------------------------VEDENGIN
007900 6000-CAREER-RULES.                                               VEDENGIN
007910     MOVE ZERO TO WS-RULES-MATCHED WS-SCORE-SUM WS-SCORE-COUNT.   VEDENGIN
007920     PERFORM 6005-CLEAR-RULE THRU 6005-EXIT                       VEDENGIN
007930         VARYING WS-RULX FROM 1 BY 1 UNTIL WS-RULX > 25.          VEDENGIN
007940     PERFORM 6010-RULE-01 THRU 6010-EXIT.                         VEDENGIN
007950     PERFORM 6020-RULE-02 THRU 6020-EXIT.                         VEDENGIN
007960     PERFORM 6030-RULE-03 THRU 6030-EXIT.                         VEDENGIN
007970     PERFORM 6040-RULE-04 THRU 6040-EXIT.                         VEDENGIN
007980     PERFORM 6050-RULE-05 THRU 6050-EXIT.                         VEDENGIN
007990     PERFORM 6060-RULE-06 THRU 6060-EXIT.                         VEDENGIN
008000     PERFORM 6070-RULE-07 THRU 6070-EXIT.                         VEDENGIN
008010     PERFORM 6080-RULE-08 THRU 6080-EXIT.                         VEDENGIN
008020     PERFORM 6090-RULE-09 THRU 6090-EXIT.                         VEDENGIN
008030     PERFORM 6100-RULE-10 THRU 6100-EXIT.                         VEDENGIN
008040     PERFORM 6110-RULE-11 THRU 6110-EXIT.                         VEDENGIN
008050     PERFORM 6120-RULE-12 THRU 6120-EXIT.                         VEDENGIN
008060     PERFORM 6130-RULE-13 THRU 6130-EXIT.                         VEDENGIN
008070     PERFORM 6140-RULE-14 THRU 6140-EXIT.                         VEDENGIN
008080     PERFORM 6150-RULE-15 THRU 6150-EXIT.                         VEDENGIN
008090     PERFORM 6160-RULE-16 THRU 6160-EXIT.                         VEDENGIN
008100     PERFORM 6170-RULE-17 THRU 6170-RULE-17-EXIT.                 VEDENGIN
008110     PERFORM 6180-STUB-RULES THRU 6180-EXIT.                      VEDENGIN
008120     GO TO 6900-STRENGTH.                                         VEDENGIN
008130                                                                  VEDENGIN
008140 6005-CLEAR-RULE.                                                 VEDENGIN
008150     MOVE ZERO TO WS-RULE-NUMBER(WS-RULX) WS-RULE-SCORE(WS-RULX). VEDENGIN
008160     MOVE 'N' TO WS-RULE-MATCHED-SW(WS-RULX).                     VEDENGIN
008170 6005-EXIT.                                                       VEDENGIN
008180     EXIT.                                                        VEDENGIN
008190                                                                  VEDENGIN
008200*    REGRA 01 - COLOCACAO DO 10O REGENTE EM D1                    VEDENGIN
008210*    E. ALMEIDA 19/08/98 - PASSOU A USAR WS-TENTH-LORD-ROW        VEDENGIN
008220*    (CALCULADO EM 5110) NO LUGAR DA BUSCA POR WS-KARAKA-         VEDENGIN
008230*    PLANET(1), QUE NESTE PONTO JA FOI SOBRESCRITO COM O          VEDENGIN
008240*    ATMAKARAKA PELA ORDENACAO DE 5130                            VEDENGIN
008250 6010-RULE-01.                                                    VEDENGIN
008260     MOVE 1 TO WS-RULE-NUMBER(1).                                 VEDENGIN
008270     IF WS-TENTH-LORD-ROW > ZERO                                  VEDENGIN
008280         SET WS-D1X TO WS-TENTH-LORD-ROW                          VEDENGIN
008290         IF WS-D1-HOUSE(WS-D1X) = 10                              VEDENGIN
008300             MOVE 1.00 TO WS-RULE-SCORE(1)                        VEDENGIN
008310         ELSE                                                     VEDENGIN
008320             SET WS-T04X TO WS-TENTH-LORD-ROW                     VEDENGIN
008330             IF WS-TENTH-LORD-ROW <= 7 AND                        VEDENGIN
008340                WS-D1-RASI(WS-D1X) = WS-T04-EXALT-TAB(WS-T04X)    VEDENGIN
008350                 MOVE 1.00 TO WS-RULE-SCORE(1)                    VEDENGIN
008360             ELSE                                                 VEDENGIN
008370                 SET WS-T05X TO WS-TENTH-LORD-ROW                 VEDENGIN
008380                 IF WS-TENTH-LORD-ROW <= 7 AND                    VEDENGIN
008390                    WS-T05-OWNSIGN-TAB(WS-T05X)                   VEDENGIN
008400                    (WS-D1-RASI(WS-D1X):1) = 'Y'                  VEDENGIN
008410                     MOVE 0.90 TO WS-RULE-SCORE(1)                VEDENGIN
008420                 END-IF                                           VEDENGIN
008430             END-IF                                               VEDENGIN
008440         END-IF                                                   VEDENGIN
008450         MOVE 'Y' TO WS-RULE-MATCHED-SW(1)                        VEDENGIN
008460     END-IF.                                                      VEDENGIN
008470 6010-EXIT.                                                       VEDENGIN
008480     EXIT.                                                        VEDENGIN
008490                                                                  VEDENGIN
008500*    REGRA 02 - OCUPANTES DA CASA 10 - CONTAGEM DE BENEFICOS      VEDENGIN
008510*    E MALEFICOS (DUAS METRICAS CRUAS, NAO SOMADAS A FORCA)       VEDENGIN
008520*    R. KOIKE 22/07/98 - YR2000 - WS-RULE2-BENEFIC-CNT/MALEFIC-CNTVEDENGIN
008530*    SUBSTITUEM O ANTIGO CONTADOR QUE SOBRESCREVIA O PROPRIO      VEDENGIN
008540*    WS-RULE-NUMBER(2); CRUAS, NAO ENTRAM NA SOMA DE 6900         VEDENGIN
008550 6020-RULE-02.                                                    VEDENGIN
008560     MOVE 2 TO WS-RULE-NUMBER(2).                                 VEDENGIN
008570     MOVE ZERO TO WS-RULE2-BENEFIC-CNT WS-RULE2-MALEFIC-CNT.      VEDENGIN
008580     PERFORM 6021-TEST-OCCUPANT THRU 6021-EXIT                    VEDENGIN
008590         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 9.             VEDENGIN
008600     IF WS-RULE2-BENEFIC-CNT > ZERO OR WS-RULE2-MALEFIC-CNT > ZEROVEDENGIN
008610         MOVE 'Y' TO WS-RULE-MATCHED-SW(2)                        VEDENGIN
008620     END-IF.                                                      VEDENGIN
008630 6020-EXIT.                                                       VEDENGIN
008640     EXIT.                                                        VEDENGIN
008650                                                                  VEDENGIN
008660 6021-TEST-OCCUPANT.                                              VEDENGIN
008670     SET WS-D1X TO WS-IX1.                                        VEDENGIN
008680     SET WS-T03X TO WS-IX1.                                       VEDENGIN
008690     IF WS-D1-HOUSE(WS-D1X) = 10                                  VEDENGIN
008700         SET WS-T06X TO WS-IX1                                    VEDENGIN
008710         IF WS-T06-BENEFIC-FLAG(WS-IX1:1) = 'Y'                   VEDENGIN
008720             ADD 1 TO WS-RULE2-BENEFIC-CNT                        VEDENGIN
008730         ELSE                                                     VEDENGIN
008740             ADD 1 TO WS-RULE2-MALEFIC-CNT                        VEDENGIN
008750         END-IF                                                   VEDENGIN
008760     END-IF.                                                      VEDENGIN
008770 6021-EXIT.                                                       VEDENGIN
008780     EXIT.                                                        VEDENGIN
008790                                                                  VEDENGIN
008800*    REGRA 03 - SIGNO DA CASA 10 DE D10 PRESENTE -> 1.0           VEDENGIN
008810 6030-RULE-03.                                                    VEDENGIN
008820     MOVE 3 TO WS-RULE-NUMBER(3).                                 VEDENGIN
008830     PERFORM 6031-TEST-D10-10TH THRU 6031-EXIT                    VEDENGIN
008840         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 10.            VEDENGIN
008850 6030-EXIT.                                                       VEDENGIN
008860     EXIT.                                                        VEDENGIN
008870                                                                  VEDENGIN
008880 6031-TEST-D10-10TH.                                              VEDENGIN
008890     SET WS-D10X TO WS-IX1.                                       VEDENGIN
008900     IF WS-D10-HOUSE(WS-D10X) = 10                                VEDENGIN
008910         MOVE 1.00 TO WS-RULE-SCORE(3)                            VEDENGIN
008920         MOVE 'Y'  TO WS-RULE-MATCHED-SW(3)                       VEDENGIN
008930     END-IF.                                                      VEDENGIN
008940 6031-EXIT.                                                       VEDENGIN
008950     EXIT.                                                        VEDENGIN
008960                                                                  VEDENGIN
008970*    REGRA 04 - MAHADASA/BHUKTI CORRENTE = 10O REGENTE            VEDENGIN
008980*    E. ALMEIDA 19/08/98 - CONFERE CONTRA WS-TENTH-LORD-NAME      VEDENGIN
008990 6040-RULE-04.                                                    VEDENGIN
009000     MOVE 4 TO WS-RULE-NUMBER(4).                                 VEDENGIN
009010     IF WS-CUR-MAHADASA = WS-TENTH-LORD-NAME                      VEDENGIN
009020         MOVE 1.00 TO WS-RULE-SCORE(4)                            VEDENGIN
009030         MOVE 'Y'  TO WS-RULE-MATCHED-SW(4)                       VEDENGIN
009040     END-IF.                                                      VEDENGIN
009050     IF WS-CUR-BHUKTI = WS-TENTH-LORD-NAME                        VEDENGIN
009060         MOVE 1.00 TO WS-RULE-SCORE(4)                            VEDENGIN
009070         MOVE 'Y'  TO WS-RULE-MATCHED-SW(4)                       VEDENGIN
009080     END-IF.                                                      VEDENGIN
009090 6040-EXIT.                                                       VEDENGIN
009100     EXIT.                                                        VEDENGIN
009110                                                                  VEDENGIN
009120*    REGRA 05 - BINDUS SAV DA CASA 10                             VEDENGIN
009130 6050-RULE-05.                                                    VEDENGIN
009140     MOVE 5 TO WS-RULE-NUMBER(5).                                 VEDENGIN
009150     IF WS-SAV-10TH NOT >= 30                                     VEDENGIN
009160         CONTINUE                                                 VEDENGIN
009170     END-IF.                                                      VEDENGIN
009180     EVALUATE TRUE                                                VEDENGIN
009190         WHEN WS-SAV-10TH >= 30                                   VEDENGIN
009200             MOVE 1.00 TO WS-RULE-SCORE(5)                        VEDENGIN
009210         WHEN WS-SAV-10TH >= 26                                   VEDENGIN
009220             MOVE 0.70 TO WS-RULE-SCORE(5)                        VEDENGIN
009230         WHEN OTHER                                               VEDENGIN
009240             MOVE 0.40 TO WS-RULE-SCORE(5)                        VEDENGIN
009250     END-EVALUATE.                                                VEDENGIN
009260     MOVE 'Y' TO WS-RULE-MATCHED-SW(5).                           VEDENGIN
009270 6050-EXIT.                                                       VEDENGIN
009280     EXIT.                                                        VEDENGIN
009290                                                                  VEDENGIN
009300*    REGRA 06 - 10O REGENTE NA CASA 2 OU 3 (MARCA DE VENDAS)      VEDENGIN
009310*    E. ALMEIDA 19/08/98 - CONFERE WS-TENTH-LORD-ROW (E NAO MAIS  VEDENGIN
009320*    O WS-IX1 RESIDUAL DA REGRA 05, QUE AQUI NAO TEM SENTIDO)     VEDENGIN
009330 6060-RULE-06.                                                    VEDENGIN
009340     MOVE 6 TO WS-RULE-NUMBER(6).                                 VEDENGIN
009350     IF WS-TENTH-LORD-ROW > ZERO                                  VEDENGIN
009360         SET WS-D1X TO WS-TENTH-LORD-ROW                          VEDENGIN
009370         IF WS-D1-HOUSE(WS-D1X) = 2 OR WS-D1-HOUSE(WS-D1X) = 3    VEDENGIN
009380             MOVE 0.80 TO WS-RULE-SCORE(6)                        VEDENGIN
009390             MOVE 'Y'  TO WS-RULE-MATCHED-SW(6)                   VEDENGIN
009400         END-IF                                                   VEDENGIN
009410     END-IF.                                                      VEDENGIN
009420 6060-EXIT.                                                       VEDENGIN
009430     EXIT.                                                        VEDENGIN
009440                                                                  VEDENGIN
009450*    REGRA 07 - BENEFICOS EM KENDRA DE D10 (CASAS 1/4/7/10)       VEDENGIN
009460 6070-RULE-07.                                                    VEDENGIN
009470     MOVE 7 TO WS-RULE-NUMBER(7).                                 VEDENGIN
009480     MOVE ZERO TO WS-IX2.                                         VEDENGIN
009490     PERFORM 6071-TEST-KENDRA-BEN THRU 6071-EXIT                  VEDENGIN
009500         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 9.             VEDENGIN
009510     COMPUTE WS-RULE-SCORE(7) = 0.25 * WS-IX2.                    VEDENGIN
009520     IF WS-RULE-SCORE(7) > 1.00                                   VEDENGIN
009530         MOVE 1.00 TO WS-RULE-SCORE(7)                            VEDENGIN
009540     END-IF.                                                      VEDENGIN
009550     MOVE 'Y' TO WS-RULE-MATCHED-SW(7).                           VEDENGIN
009560 6070-EXIT.                                                       VEDENGIN
009570     EXIT.                                                        VEDENGIN
009580                                                                  VEDENGIN
009590 6071-TEST-KENDRA-BEN.                                            VEDENGIN
009600     SET WS-D10X TO WS-IX1.                                       VEDENGIN
009610     SET WS-T06X TO WS-IX1.                                       VEDENGIN
009620     IF (WS-D10-HOUSE(WS-D10X) = 1 OR WS-D10-HOUSE(WS-D10X) = 4   VEDENGIN
009630         OR WS-D10-HOUSE(WS-D10X) = 7                             VEDENGIN
009640         OR WS-D10-HOUSE(WS-D10X) = 10)                           VEDENGIN
009650         AND WS-T06-BENEFIC-FLAG(WS-IX1:1) = 'Y'                  VEDENGIN
009660         ADD 1 TO WS-IX2                                          VEDENGIN
009670     END-IF.                                                      VEDENGIN
009680 6071-EXIT.                                                       VEDENGIN
009690     EXIT.                                                        VEDENGIN
009700                                                                  VEDENGIN
009710*    REGRA 08 - TATWA (ELEMENTO) DO SIGNO DA CASA 10 DE D10       VEDENGIN
009720*    FOGO=MESHA/SIMHA/DHANUS, TERRA=RISHABA/KANNI/MAKARA,         VEDENGIN
009730*    AR=MITHUNA/THULA/KUMBHA, AGUA=KATAKA/VRISCHIKA/MEENA         VEDENGIN
009740 6080-RULE-08.                                                    VEDENGIN
009750     MOVE 8 TO WS-RULE-NUMBER(8).                                 VEDENGIN
009760     PERFORM 6081-FIND-D10-10TH THRU 6081-EXIT                    VEDENGIN
009770         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 10.            VEDENGIN
009780     MOVE 0.50 TO WS-RULE-SCORE(8).                               VEDENGIN
009790     MOVE 'Y'  TO WS-RULE-MATCHED-SW(8).                          VEDENGIN
009800 6080-EXIT.                                                       VEDENGIN
009810     EXIT.                                                        VEDENGIN
009820                                                                  VEDENGIN
009830 6081-FIND-D10-10TH.                                              VEDENGIN
009840     SET WS-D10X TO WS-IX1.                                       VEDENGIN
009850     IF WS-D10-HOUSE(WS-D10X) = 10                                VEDENGIN
009860         MOVE WS-D10-RASI(WS-D10X) TO WS-TEMP-RASI                VEDENGIN
009870     END-IF.                                                      VEDENGIN
009880 6081-EXIT.                                                       VEDENGIN
009890     EXIT.                                                        VEDENGIN
009900                                                                  VEDENGIN
009910*    REGRA 09 - VARGOTTAMA ENTRE D1/D10 (INCLUI ASCENDENTE)       VEDENGIN
009920 6090-RULE-09.                                                    VEDENGIN
009930     MOVE 9 TO WS-RULE-NUMBER(9).                                 VEDENGIN
009940     MOVE ZERO TO WS-IX2.                                         VEDENGIN
009950     PERFORM 6091-TEST-VARGOTTAMA THRU 6091-EXIT                  VEDENGIN
009960         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 10.            VEDENGIN
009970     IF WS-LAGNA-D1-RASI = WS-LAGNA-D10-RASI                      VEDENGIN
009980         ADD 1 TO WS-IX2                                          VEDENGIN
009990     END-IF.                                                      VEDENGIN
010000     COMPUTE WS-RULE-SCORE(9) = 0.2 * WS-IX2 + 0.3.               VEDENGIN
010010     IF WS-RULE-SCORE(9) > 1.00                                   VEDENGIN
010020         MOVE 1.00 TO WS-RULE-SCORE(9)                            VEDENGIN
010030     END-IF.                                                      VEDENGIN
010040     MOVE 'Y' TO WS-RULE-MATCHED-SW(9).                           VEDENGIN
010050 6090-EXIT.                                                       VEDENGIN
010060     EXIT.                                                        VEDENGIN
010070                                                                  VEDENGIN
010080 6091-TEST-VARGOTTAMA.                                            VEDENGIN
010090     SET WS-D1X  TO WS-IX1.                                       VEDENGIN
010100     SET WS-D10X TO WS-IX1.                                       VEDENGIN
010110     IF WS-D1-RASI(WS-D1X) = WS-D10-RASI(WS-D10X)                 VEDENGIN
010120         ADD 1 TO WS-IX2                                          VEDENGIN
010130     END-IF.                                                      VEDENGIN
010140 6091-EXIT.                                                       VEDENGIN
010150     EXIT.                                                        VEDENGIN
010160                                                                  VEDENGIN
010170*    REGRA 10 - 10O REGENTE TRANSPOSTO PARA D10 (FORTE E EM CASA  VEDENGIN
010180*    BOA) -> 1.0; SE FRACO E EM CASA MA, APENAS MARCADO (0.2)     VEDENGIN
010190*    E. ALMEIDA 19/08/98 - CONFERE WS-TENTH-LORD-ROW (E NAO MAIS  VEDENGIN
010200*    O WS-IX1 RESIDUAL DA REGRA 09, QUE AQUI NAO TEM SENTIDO)     VEDENGIN
010210 6100-RULE-10.                                                    VEDENGIN
010220     MOVE 10 TO WS-RULE-NUMBER(10).                               VEDENGIN
010230     IF WS-TENTH-LORD-ROW > ZERO                                  VEDENGIN
010240         SET WS-D10X TO WS-TENTH-LORD-ROW                         VEDENGIN
010250         SET WS-T05X TO WS-TENTH-LORD-ROW                         VEDENGIN
010260         MOVE WS-D10-HOUSE(WS-D10X) TO WS-REL-HOUSE               VEDENGIN
010270         IF WS-TENTH-LORD-ROW <= 7 AND                            VEDENGIN
010280            WS-T05-OWNSIGN-TAB(WS-T05X)                           VEDENGIN
010290            (WS-D10-RASI(WS-D10X):1) = 'Y'                        VEDENGIN
010300            AND (WS-REL-HOUSE = 1 OR WS-REL-HOUSE = 4             VEDENGIN
010310            OR WS-REL-HOUSE = 5 OR WS-REL-HOUSE = 7               VEDENGIN
010320            OR WS-REL-HOUSE = 9 OR WS-REL-HOUSE = 10              VEDENGIN
010330            OR WS-REL-HOUSE = 11)                                 VEDENGIN
010340             MOVE 1.00 TO WS-RULE-SCORE(10)                       VEDENGIN
010350             MOVE 'Y'  TO WS-RULE-MATCHED-SW(10)                  VEDENGIN
010360         END-IF                                                   VEDENGIN
010370     END-IF.                                                      VEDENGIN
010380 6100-EXIT.                                                       VEDENGIN
010390     EXIT.                                                        VEDENGIN
010400                                                                  VEDENGIN
010410*    REGRA 11 - PLANETAS QUE ASPECTAM A CASA 10, E O 10O REGENTE  VEDENGIN
010420 6110-RULE-11.                                                    VEDENGIN
010430     MOVE 11 TO WS-RULE-NUMBER(11).                               VEDENGIN
010440     MOVE ZERO TO WS-IX2 WS-IX3.                                  VEDENGIN
010450     PERFORM 6111-TEST-ASPECT-10 THRU 6111-EXIT                   VEDENGIN
010460         VARYING WS-ASPX FROM 1 BY 1 UNTIL WS-ASPX > 10.          VEDENGIN
010470     COMPUTE WS-RULE-SCORE(11) = 0.15 * WS-IX2 + 0.3.             VEDENGIN
010480     IF WS-RULE-SCORE(11) > 1.00                                  VEDENGIN
010490         MOVE 1.00 TO WS-RULE-SCORE(11)                           VEDENGIN
010500     END-IF.                                                      VEDENGIN
010510     MOVE 'Y' TO WS-RULE-MATCHED-SW(11).                          VEDENGIN
010520 6110-EXIT.                                                       VEDENGIN
010530     EXIT.                                                        VEDENGIN
010540                                                                  VEDENGIN
010550 6111-TEST-ASPECT-10.                                             VEDENGIN
010560     IF WS-ASPECT-HOUSE(WS-ASPX, 10) = 'Y'                        VEDENGIN
010570         ADD 1 TO WS-IX2                                          VEDENGIN
010580     END-IF.                                                      VEDENGIN
010590 6111-EXIT.                                                       VEDENGIN
010600     EXIT.                                                        VEDENGIN
010610                                                                  VEDENGIN
010620*    REGRA 12 - DISPOSITOR EM D9 DO 10O REGENTE EXISTE            VEDENGIN
010630 6120-RULE-12.                                                    VEDENGIN
010640     MOVE 12 TO WS-RULE-NUMBER(12).                               VEDENGIN
010650     MOVE 0.60 TO WS-RULE-SCORE(12).                              VEDENGIN
010660     MOVE 'Y'  TO WS-RULE-MATCHED-SW(12).                         VEDENGIN
010670 6120-EXIT.                                                       VEDENGIN
010680     EXIT.                                                        VEDENGIN
010690                                                                  VEDENGIN
010700*    REGRA 13 - LAGNA LUNAR (CASA 10 A PARTIR DA LUA)             VEDENGIN
010710 6130-RULE-13.                                                    VEDENGIN
010720     MOVE 13 TO WS-RULE-NUMBER(13).                               VEDENGIN
010730     MOVE 0.50 TO WS-RULE-SCORE(13).                              VEDENGIN
010740     MOVE 'Y'  TO WS-RULE-MATCHED-SW(13).                         VEDENGIN
010750 6130-EXIT.                                                       VEDENGIN
010760     EXIT.                                                        VEDENGIN
010770                                                                  VEDENGIN
010780*    REGRA 14 - CHARA KARAKAS DISPONIVEIS                         VEDENGIN
010790 6140-RULE-14.                                                    VEDENGIN
010800     MOVE 14 TO WS-RULE-NUMBER(14).                               VEDENGIN
010810     MOVE 0.50 TO WS-RULE-SCORE(14).                              VEDENGIN
010820     MOVE 'Y'  TO WS-RULE-MATCHED-SW(14).                         VEDENGIN
010830 6140-EXIT.                                                       VEDENGIN
010840     EXIT.                                                        VEDENGIN
010850                                                                  VEDENGIN
010860*    REGRA 15 - UPACHAYA (SOL/SATURNO EM CASAS 3/6/10/11)         VEDENGIN
010870 6150-RULE-15.                                                    VEDENGIN
010880     MOVE 15 TO WS-RULE-NUMBER(15).                               VEDENGIN
010890     MOVE ZERO TO WS-IX2 WS-IX3.                                  VEDENGIN
010900     SET WS-D1X TO 1.                                             VEDENGIN
010910     IF WS-D1-HOUSE(WS-D1X) = 3 OR WS-D1-HOUSE(WS-D1X) = 6        VEDENGIN
010920         OR WS-D1-HOUSE(WS-D1X) = 10 OR WS-D1-HOUSE(WS-D1X) = 11  VEDENGIN
010930         MOVE 1 TO WS-IX2                                         VEDENGIN
010940     END-IF.                                                      VEDENGIN
010950     SET WS-D1X TO 7.                                             VEDENGIN
010960     IF WS-D1-HOUSE(WS-D1X) = 3 OR WS-D1-HOUSE(WS-D1X) = 6        VEDENGIN
010970         OR WS-D1-HOUSE(WS-D1X) = 10 OR WS-D1-HOUSE(WS-D1X) = 11  VEDENGIN
010980         MOVE 1 TO WS-IX3                                         VEDENGIN
010990     END-IF.                                                      VEDENGIN
011000     COMPUTE WS-RULE-SCORE(15) = 0.2 * (WS-IX2 + WS-IX3) + 0.2.   VEDENGIN
011010     IF WS-RULE-SCORE(15) > 1.00                                  VEDENGIN
011020         MOVE 1.00 TO WS-RULE-SCORE(15)                           VEDENGIN
011030     END-IF.                                                      VEDENGIN
011040     MOVE 'Y' TO WS-RULE-MATCHED-SW(15).                          VEDENGIN
011050 6150-EXIT.                                                       VEDENGIN
011060     EXIT.                                                        VEDENGIN
011070                                                                  VEDENGIN
011080*    REGRA 16 - REGENTE/OCUPANTES DA CASA 8 EXISTEM               VEDENGIN
011090 6160-RULE-16.                                                    VEDENGIN
011100     MOVE 16 TO WS-RULE-NUMBER(16).                               VEDENGIN
011110     MOVE 0.40 TO WS-RULE-SCORE(16).                              VEDENGIN
011120     MOVE 'Y'  TO WS-RULE-MATCHED-SW(16).                         VEDENGIN
011130 6160-EXIT.                                                       VEDENGIN
011140     EXIT.                                                        VEDENGIN
011150                                                                  VEDENGIN
011160*    REGRA 17 - DEUSA DA AMSA DE NAVAMSA DO 10O REGENTE           VEDENGIN
011170*    INDICE = (SIGNO*9 + PARTE) MOD 9 SOBRE A LISTA DE 9 DEUSAS;  VEDENGIN
011180*    SIGNO*9 MOD 9 E SEMPRE ZERO, OU SEJA, O INDICE E A PROPRIA   VEDENGIN
011190*    PARTE (WS-D9-PADA, 0-8) DO NAVAMSA DO 10O REGENTE            VEDENGIN
011200*    E. ALMEIDA 19/08/98 - CONFERE WS-TENTH-LORD-ROW (E NAO MAIS  VEDENGIN
011210*    O WS-IX1 RESIDUAL DA REGRA 14, QUE AQUI NAO TEM SENTIDO)     VEDENGIN
011220*    R. KOIKE 14/09/2000 - USAVA WS-D9-RASI (O SIGNO) NO LUGAR DA VEDENGIN
011230*    PARTE - TROCADO POR WS-D9-PADA, GRAVADA EM 2010-BUILD-D9-BODYVEDENGIN
011240 6170-RULE-17.                                                    VEDENGIN
011250     MOVE 17 TO WS-RULE-NUMBER(17).                               VEDENGIN
011260     IF WS-TENTH-LORD-ROW > ZERO                                  VEDENGIN
011270         SET WS-D9X TO WS-TENTH-LORD-ROW                          VEDENGIN
011280         COMPUTE WS-IX2 = WS-D9-PADA(WS-D9X) + 1                  VEDENGIN
011290         SET WS-T13X TO WS-IX2                                    VEDENGIN
011300         MOVE 0.35 TO WS-RULE-SCORE(17)                           VEDENGIN
011310         MOVE 'Y'  TO WS-RULE-MATCHED-SW(17)                      VEDENGIN
011320     END-IF.                                                      VEDENGIN
011330 6170-RULE-17-EXIT.                                               VEDENGIN
011340     EXIT.                                                        VEDENGIN
011350                                                                  VEDENGIN
011360*    6180 - 8 REGRAS DA FAMILIA DE YOGAS AVANCADOS, NUNCA         VEDENGIN
011370*    IMPLEMENTADAS NO FONTE ORIGINAL (PERMANECEM SEM DISPARO)     VEDENGIN
011380 6180-STUB-RULES.                                                 VEDENGIN
011390     PERFORM 6181-SET-STUB THRU 6181-EXIT                         VEDENGIN
011400         VARYING WS-RULX FROM 18 BY 1 UNTIL WS-RULX > 25.         VEDENGIN
011410 6180-EXIT.                                                       VEDENGIN
011420     EXIT.                                                        VEDENGIN
011430                                                                  VEDENGIN
011440 6181-SET-STUB.                                                   VEDENGIN
011450     MOVE WS-RULX TO WS-RULE-NUMBER(WS-RULX).                     VEDENGIN
011460 6181-EXIT.                                                       VEDENGIN
011470     EXIT.                                                        VEDENGIN
011480                                                                  VEDENGIN
011490*    AGREGADO = SOMA DOS ESCORES / MAX(CONTAGEM,1)                VEDENGIN
011500 6900-STRENGTH.                                                   VEDENGIN
011510     MOVE ZERO TO WS-SCORE-SUM WS-SCORE-COUNT WS-RULES-MATCHED.   VEDENGIN
011520     PERFORM 6910-SUM-SCORE THRU 6910-EXIT                        VEDENGIN
011530         VARYING WS-RULX FROM 1 BY 1 UNTIL WS-RULX > 17.          VEDENGIN
011540     IF WS-SCORE-COUNT = ZERO                                     VEDENGIN
011550         MOVE 1 TO WS-SCORE-COUNT                                 VEDENGIN
011560         MOVE 'MODERATE' TO WS-STRENGTH-LABEL                     VEDENGIN
011570     ELSE                                                         VEDENGIN
011580         COMPUTE WS-STRENGTH-VALUE = WS-SCORE-SUM / WS-SCORE-COUNTVEDENGIN
011590         EVALUATE TRUE                                            VEDENGIN
011600             WHEN WS-STRENGTH-VALUE >= 0.70                       VEDENGIN
011610                 MOVE 'STRONG'   TO WS-STRENGTH-LABEL             VEDENGIN
011620             WHEN WS-STRENGTH-VALUE >= 0.40                       VEDENGIN
011630                 MOVE 'MODERATE' TO WS-STRENGTH-LABEL             VEDENGIN
011640             WHEN OTHER                                           VEDENGIN
011650                 MOVE 'WEAK'     TO WS-STRENGTH-LABEL             VEDENGIN
011660         END-EVALUATE                                             VEDENGIN
011670     END-IF.                                                      VEDENGIN
011680 6900-EXIT.                                                       VEDENGIN
011690     EXIT.                                                        VEDENGIN
011700                                                                  VEDENGIN
011710 6910-SUM-SCORE.                                                  VEDENGIN
011720     IF WS-RULE-MATCHED(WS-RULX) AND WS-RULE-SCORE(WS-RULX) > 0   VEDENGIN
011730         ADD WS-RULE-SCORE(WS-RULX) TO WS-SCORE-SUM               VEDENGIN
011740         ADD 1 TO WS-SCORE-COUNT                                  VEDENGIN
011750         ADD 1 TO WS-RULES-MATCHED                                VEDENGIN
011760     END-IF.                                                      VEDENGIN
011770 6910-EXIT.                                                       VEDENGIN
011780     EXIT.                                                        VEDENGIN
011790                                                                  VEDENGIN
011800                                                                  VEDENGIN
011810*-----------------------------------------------------------------VEDENGIN
011820*    7000 - RANKING PONDERADO DE CARREIRAS (U7)                   VEDENGIN
011830*    CADA REGRA TEM UM PESO W QUE E DIVIDIDO EM PARTES IGUAIS     VEDENGIN
011840*    ENTRE OS PLANETAS ENVOLVIDOS; A PARTE DE CADA PLANETA E      VEDENGIN
011850*    DIVIDIDA EM PARTES IGUAIS ENTRE SUAS CARREIRAS (WS-T10-IX-   VEDENGIN
011860*    TAB) E ACUMULADA EM WS-CAR-SCORE (ROTINA COMUM 7005)         VEDENGIN
011870*-----------------------------------------------------------------VEDENGIN
011880 7000-RANK-CAREERS.                                               VEDENGIN
011890     PERFORM 7001-CLEAR-CAR THRU 7001-EXIT                        VEDENGIN
011900         VARYING WS-CARX FROM 1 BY 1 UNTIL WS-CARX > 55.          VEDENGIN
011910     PERFORM 7010-RULE-H10-D1   THRU 7010-EXIT.                   VEDENGIN
011920     PERFORM 7020-RULE-10-LORD  THRU 7020-EXIT.                   VEDENGIN
011930     PERFORM 7030-RULE-H10-D10  THRU 7030-EXIT.                   VEDENGIN
011940     PERFORM 7040-RULE-ATMAKAR  THRU 7040-EXIT.                   VEDENGIN
011950     PERFORM 7050-RULE-MAHADASA THRU 7050-EXIT.                   VEDENGIN
011960     PERFORM 7060-RULE-OWNSIGN  THRU 7060-EXIT.                   VEDENGIN
011970     PERFORM 7070-RULE-SERVBUS  THRU 7070-EXIT.                   VEDENGIN
011980     PERFORM 7080-RULE-SALES    THRU 7080-EXIT.                   VEDENGIN
011990     GO TO 7800-NORMALIZE.                                        VEDENGIN
012000                                                                  VEDENGIN
012010 7001-CLEAR-CAR.                                                  VEDENGIN
012020     MOVE ZERO TO WS-CAR-SCORE(WS-CARX).                          VEDENGIN
012030 7001-EXIT.                                                       VEDENGIN
012040     EXIT.                                                        VEDENGIN
012050                                                                  VEDENGIN
012060*    ROTINA COMUM - DIVIDE WS-TEMP-W PELOS SLOTS DE CARREIRA      VEDENGIN
012070*    NAO-ZERO DO PLANETA EM WS-T10Y (T10) E ACUMULA EM            VEDENGIN
012080*    WS-CAR-SCORE; CHAMADA POR TODAS AS REGRAS DESTA SECAO        VEDENGIN
012090 7005-ADD-PLANET-SHARE.                                           VEDENGIN
012100     MOVE ZERO TO WS-TEMP-CNT.                                    VEDENGIN
012110     PERFORM 7006-COUNT-SLOTS THRU 7006-EXIT                      VEDENGIN
012120         VARYING WS-T10Z FROM 1 BY 1 UNTIL WS-T10Z > 8.           VEDENGIN
012130     IF WS-TEMP-CNT = ZERO                                        VEDENGIN
012140         MOVE 1 TO WS-TEMP-CNT                                    VEDENGIN
012150     END-IF.                                                      VEDENGIN
012160     COMPUTE WS-TEMP-SHARE = WS-TEMP-W / WS-TEMP-CNT.             VEDENGIN
012170     PERFORM 7007-APPLY-SLOT THRU 7007-EXIT                       VEDENGIN
012180         VARYING WS-T10Z FROM 1 BY 1 UNTIL WS-T10Z > 8.           VEDENGIN
012190 7005-EXIT.                                                       VEDENGIN
012200     EXIT.                                                        VEDENGIN
012210                                                                  VEDENGIN
012220 7006-COUNT-SLOTS.                                                VEDENGIN
012230     IF WS-T10-IX-TAB(WS-T10Y, WS-T10Z) NOT = ZERO                VEDENGIN
012240         ADD 1 TO WS-TEMP-CNT                                     VEDENGIN
012250     END-IF.                                                      VEDENGIN
012260 7006-EXIT.                                                       VEDENGIN
012270     EXIT.                                                        VEDENGIN
012280                                                                  VEDENGIN
012290 7007-APPLY-SLOT.                                                 VEDENGIN
012300     IF WS-T10-IX-TAB(WS-T10Y, WS-T10Z) NOT = ZERO                VEDENGIN
012310         SET WS-CARX TO WS-T10-IX-TAB(WS-T10Y, WS-T10Z)           VEDENGIN
012320         ADD WS-TEMP-SHARE TO WS-CAR-SCORE(WS-CARX)               VEDENGIN
012330     END-IF.                                                      VEDENGIN
012340 7007-EXIT.                                                       VEDENGIN
012350     EXIT.                                                        VEDENGIN
012360                                                                  VEDENGIN
012370*    REGRA A - OCUPANTES DA CASA 10 EM D1 - PESO 30               VEDENGIN
012380 7010-RULE-H10-D1.                                                VEDENGIN
012390     MOVE ZERO TO WS-H10-D1-COUNT.                                VEDENGIN
012400     PERFORM 7011-COUNT-H10-D1 THRU 7011-EXIT                     VEDENGIN
012410         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 9.             VEDENGIN
012420     IF WS-H10-D1-COUNT = ZERO                                    VEDENGIN
012430         GO TO 7010-EXIT                                          VEDENGIN
012440     END-IF.                                                      VEDENGIN
012450     COMPUTE WS-TEMP-W = 30 / WS-H10-D1-COUNT.                    VEDENGIN
012460     PERFORM 7012-APPLY-H10-D1 THRU 7012-EXIT                     VEDENGIN
012470         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 9.             VEDENGIN
012480 7010-EXIT.                                                       VEDENGIN
012490     EXIT.                                                        VEDENGIN
012500                                                                  VEDENGIN
012510 7011-COUNT-H10-D1.                                               VEDENGIN
012520     SET WS-D1X TO WS-IX1.                                        VEDENGIN
012530     IF WS-D1-HOUSE(WS-D1X) = 10                                  VEDENGIN
012540         ADD 1 TO WS-H10-D1-COUNT                                 VEDENGIN
012550     END-IF.                                                      VEDENGIN
012560 7011-EXIT.                                                       VEDENGIN
012570     EXIT.                                                        VEDENGIN
012580                                                                  VEDENGIN
012590 7012-APPLY-H10-D1.                                               VEDENGIN
012600     SET WS-D1X TO WS-IX1.                                        VEDENGIN
012610     IF WS-D1-HOUSE(WS-D1X) = 10                                  VEDENGIN
012620         SET WS-T10Y TO WS-IX1                                    VEDENGIN
012630         PERFORM 7005-ADD-PLANET-SHARE THRU 7005-EXIT             VEDENGIN
012640     END-IF.                                                      VEDENGIN
012650 7012-EXIT.                                                       VEDENGIN
012660     EXIT.                                                        VEDENGIN
012670                                                                  VEDENGIN
012680*    REGRA B - 10O REGENTE - PESO 25 (X1.2 SE EM CASA 1/2/4/5/    VEDENGIN
012690*    7/9/10/11) - USA WS-TENTH-LORD-ROW CALCULADO EM 5110         VEDENGIN
012700 7020-RULE-10-LORD.                                               VEDENGIN
012710     IF WS-TENTH-LORD-ROW = ZERO                                  VEDENGIN
012720         GO TO 7020-EXIT                                          VEDENGIN
012730     END-IF.                                                      VEDENGIN
012740     SET WS-D1X TO WS-TENTH-LORD-ROW.                             VEDENGIN
012750     MOVE 25 TO WS-TEMP-W.                                        VEDENGIN
012760     IF WS-D1-HOUSE(WS-D1X) = 1  OR WS-D1-HOUSE(WS-D1X) = 2       VEDENGIN
012770        OR WS-D1-HOUSE(WS-D1X) = 4  OR WS-D1-HOUSE(WS-D1X) = 5    VEDENGIN
012780        OR WS-D1-HOUSE(WS-D1X) = 7  OR WS-D1-HOUSE(WS-D1X) = 9    VEDENGIN
012790        OR WS-D1-HOUSE(WS-D1X) = 10 OR WS-D1-HOUSE(WS-D1X) = 11   VEDENGIN
012800         COMPUTE WS-TEMP-W = WS-TEMP-W * 1.2                      VEDENGIN
012810     END-IF.                                                      VEDENGIN
012820     SET WS-T10Y TO WS-TENTH-LORD-ROW.                            VEDENGIN
012830     PERFORM 7005-ADD-PLANET-SHARE THRU 7005-EXIT.                VEDENGIN
012840 7020-EXIT.                                                       VEDENGIN
012850     EXIT.                                                        VEDENGIN
012860                                                                  VEDENGIN
012870*    REGRA C - OCUPANTES DA CASA 10 EM D10 - PESO 20              VEDENGIN
012880 7030-RULE-H10-D10.                                               VEDENGIN
012890     MOVE ZERO TO WS-H10-D10-COUNT.                               VEDENGIN
012900     PERFORM 7031-COUNT-H10-D10 THRU 7031-EXIT                    VEDENGIN
012910         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 9.             VEDENGIN
012920     IF WS-H10-D10-COUNT = ZERO                                   VEDENGIN
012930         GO TO 7030-EXIT                                          VEDENGIN
012940     END-IF.                                                      VEDENGIN
012950     COMPUTE WS-TEMP-W = 20 / WS-H10-D10-COUNT.                   VEDENGIN
012960     PERFORM 7032-APPLY-H10-D10 THRU 7032-EXIT                    VEDENGIN
012970         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 9.             VEDENGIN
012980 7030-EXIT.                                                       VEDENGIN
012990     EXIT.                                                        VEDENGIN
013000                                                                  VEDENGIN
013010 7031-COUNT-H10-D10.                                              VEDENGIN
013020     SET WS-D10X TO WS-IX1.                                       VEDENGIN
013030     IF WS-D10-HOUSE(WS-D10X) = 10                                VEDENGIN
013040         ADD 1 TO WS-H10-D10-COUNT                                VEDENGIN
013050     END-IF.                                                      VEDENGIN
013060 7031-EXIT.                                                       VEDENGIN
013070     EXIT.                                                        VEDENGIN
013080                                                                  VEDENGIN
013090 7032-APPLY-H10-D10.                                              VEDENGIN
013100     SET WS-D10X TO WS-IX1.                                       VEDENGIN
013110     IF WS-D10-HOUSE(WS-D10X) = 10                                VEDENGIN
013120         SET WS-T10Y TO WS-IX1                                    VEDENGIN
013130         PERFORM 7005-ADD-PLANET-SHARE THRU 7005-EXIT             VEDENGIN
013140     END-IF.                                                      VEDENGIN
013150 7032-EXIT.                                                       VEDENGIN
013160     EXIT.                                                        VEDENGIN
013170                                                                  VEDENGIN
013180*    REGRA D - ATMAKARAKA (WS-KARAKA-PLANET(1) APOS 5130) -       VEDENGIN
013190*    PESO 15                                                      VEDENGIN
013200 7040-RULE-ATMAKAR.                                               VEDENGIN
013210     PERFORM 7041-FIND-AK-ROW THRU 7041-EXIT                      VEDENGIN
013220         VARYING WS-IX1 FROM 1 BY 1 UNTIL                         VEDENGIN
013230         WS-T03-PLANET-TAB(WS-T03X) = WS-KARAKA-PLANET(1)         VEDENGIN
013240         OR WS-IX1 > 9.                                           VEDENGIN
013250     IF WS-IX1 > 9                                                VEDENGIN
013260         GO TO 7040-EXIT                                          VEDENGIN
013270     END-IF.                                                      VEDENGIN
013280     MOVE 15 TO WS-TEMP-W.                                        VEDENGIN
013290     SET WS-T10Y TO WS-IX1.                                       VEDENGIN
013300     PERFORM 7005-ADD-PLANET-SHARE THRU 7005-EXIT.                VEDENGIN
013310 7040-EXIT.                                                       VEDENGIN
013320     EXIT.                                                        VEDENGIN
013330                                                                  VEDENGIN
013340 7041-FIND-AK-ROW.                                                VEDENGIN
013350     SET WS-T03X TO WS-IX1.                                       VEDENGIN
013360 7041-EXIT.                                                       VEDENGIN
013370     EXIT.                                                        VEDENGIN
013380                                                                  VEDENGIN
013390*    REGRA E - REGENTE DA MAHADASA CORRENTE - PESO 10             VEDENGIN
013400 7050-RULE-MAHADASA.                                              VEDENGIN
013410     PERFORM 7051-FIND-DASA-ROW THRU 7051-EXIT                    VEDENGIN
013420         VARYING WS-IX1 FROM 1 BY 1 UNTIL                         VEDENGIN
013430         WS-T03-PLANET-TAB(WS-T03X) = WS-CUR-MAHADASA             VEDENGIN
013440         OR WS-IX1 > 9.                                           VEDENGIN
013450     IF WS-IX1 > 9                                                VEDENGIN
013460         GO TO 7050-EXIT                                          VEDENGIN
013470     END-IF.                                                      VEDENGIN
013480     MOVE 10 TO WS-TEMP-W.                                        VEDENGIN
013490     SET WS-T10Y TO WS-IX1.                                       VEDENGIN
013500     PERFORM 7005-ADD-PLANET-SHARE THRU 7005-EXIT.                VEDENGIN
013510 7050-EXIT.                                                       VEDENGIN
013520     EXIT.                                                        VEDENGIN
013530                                                                  VEDENGIN
013540 7051-FIND-DASA-ROW.                                              VEDENGIN
013550     SET WS-T03X TO WS-IX1.                                       VEDENGIN
013560 7051-EXIT.                                                       VEDENGIN
013570     EXIT.                                                        VEDENGIN
013580                                                                  VEDENGIN
013590*    REGRA F - PLANETAS (SOL..SATURNO) EM SIGNO PROPRIO EM D10 -  VEDENGIN
013600*    PESO 18                                                      VEDENGIN
013610 7060-RULE-OWNSIGN.                                               VEDENGIN
013620     MOVE ZERO TO WS-OWNSIGN-D10-COUNT.                           VEDENGIN
013630     PERFORM 7061-COUNT-OWNSIGN THRU 7061-EXIT                    VEDENGIN
013640         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 7.             VEDENGIN
013650     IF WS-OWNSIGN-D10-COUNT = ZERO                               VEDENGIN
013660         GO TO 7060-EXIT                                          VEDENGIN
013670     END-IF.                                                      VEDENGIN
013680     COMPUTE WS-TEMP-W = 18 / WS-OWNSIGN-D10-COUNT.               VEDENGIN
013690     PERFORM 7062-APPLY-OWNSIGN THRU 7062-EXIT                    VEDENGIN
013700         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 7.             VEDENGIN
013710 7060-EXIT.                                                       VEDENGIN
013720     EXIT.                                                        VEDENGIN
013730                                                                  VEDENGIN
013740 7061-COUNT-OWNSIGN.                                              VEDENGIN
013750     SET WS-D10X TO WS-IX1.                                       VEDENGIN
013760     SET WS-T05X TO WS-IX1.                                       VEDENGIN
013770     IF WS-T05-OWNSIGN-TAB(WS-T05X)                               VEDENGIN
013780        (WS-D10-RASI(WS-D10X):1) = 'Y'                            VEDENGIN
013790         ADD 1 TO WS-OWNSIGN-D10-COUNT                            VEDENGIN
013800     END-IF.                                                      VEDENGIN
013810 7061-EXIT.                                                       VEDENGIN
013820     EXIT.                                                        VEDENGIN
013830                                                                  VEDENGIN
013840 7062-APPLY-OWNSIGN.                                              VEDENGIN
013850     SET WS-D10X TO WS-IX1.                                       VEDENGIN
013860     SET WS-T05X TO WS-IX1.                                       VEDENGIN
013870     IF WS-T05-OWNSIGN-TAB(WS-T05X)                               VEDENGIN
013880        (WS-D10-RASI(WS-D10X):1) = 'Y'                            VEDENGIN
013890         SET WS-T10Y TO WS-IX1                                    VEDENGIN
013900         PERFORM 7005-ADD-PLANET-SHARE THRU 7005-EXIT             VEDENGIN
013910     END-IF.                                                      VEDENGIN
013920 7062-EXIT.                                                       VEDENGIN
013930     EXIT.                                                        VEDENGIN
013940                                                                  VEDENGIN
013950*    REGRA G - SERVICO X NEGOCIOS - CASA 6 X CASA 7 DE D10;       VEDENGIN
013960*    SERVICE = CARREIRA 41, BUSINESS = CARREIRA 20 NO MESTRE T09  VEDENGIN
013970 7070-RULE-SERVBUS.                                               VEDENGIN
013980     MOVE ZERO TO WS-H6-D10-COUNT WS-H7-D10-COUNT.                VEDENGIN
013990     PERFORM 7071-COUNT-H6-H7 THRU 7071-EXIT                      VEDENGIN
014000         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 9.             VEDENGIN
014010     IF WS-H6-D10-COUNT > WS-H7-D10-COUNT                         VEDENGIN
014020         SET WS-CARX TO 41                                        VEDENGIN
014030         ADD 8 TO WS-CAR-SCORE(WS-CARX)                           VEDENGIN
014040     END-IF.                                                      VEDENGIN
014050     IF WS-H7-D10-COUNT > WS-H6-D10-COUNT                         VEDENGIN
014060         SET WS-CARX TO 20                                        VEDENGIN
014070         ADD 8 TO WS-CAR-SCORE(WS-CARX)                           VEDENGIN
014080     END-IF.                                                      VEDENGIN
014090 7070-EXIT.                                                       VEDENGIN
014100     EXIT.                                                        VEDENGIN
014110                                                                  VEDENGIN
014120 7071-COUNT-H6-H7.                                                VEDENGIN
014130     SET WS-D10X TO WS-IX1.                                       VEDENGIN
014140     IF WS-D10-HOUSE(WS-D10X) = 6                                 VEDENGIN
014150         ADD 1 TO WS-H6-D10-COUNT                                 VEDENGIN
014160     END-IF.                                                      VEDENGIN
014170     IF WS-D10-HOUSE(WS-D10X) = 7                                 VEDENGIN
014180         ADD 1 TO WS-H7-D10-COUNT                                 VEDENGIN
014190     END-IF.                                                      VEDENGIN
014200 7071-EXIT.                                                       VEDENGIN
014210     EXIT.                                                        VEDENGIN
014220                                                                  VEDENGIN
014230*    REGRA H - 10O REGENTE EM CASA 2 OU 3 -> BONUS DE VENDAS      VEDENGIN
014240*    OBS E.ALMEIDA 19/08/98: EM REVISAO INTERNA FOI CONSTATADO    VEDENGIN
014250*    QUE "MARKETING" NAO TEM ENTRADA PROPRIA NO MESTRE DE         VEDENGIN
014260*    CARREIRAS (T09) - SO EXISTE COMO CATEGORIA (T09-CAT) - POR   VEDENGIN
014270*    ISSO O BONUS DE 10 PONTOS SO SE APLICA A CARREIRA DE         VEDENGIN
014280*    VENDAS (SALES, CARREIRA 07), QUE TEM ENTRADA PROPRIA         VEDENGIN
014290 7080-RULE-SALES.                                                 VEDENGIN
014300     IF WS-TENTH-LORD-ROW = ZERO                                  VEDENGIN
014310         GO TO 7080-EXIT                                          VEDENGIN
014320     END-IF.                                                      VEDENGIN
014330     SET WS-D1X TO WS-TENTH-LORD-ROW.                             VEDENGIN
014340     IF WS-D1-HOUSE(WS-D1X) = 2 OR WS-D1-HOUSE(WS-D1X) = 3        VEDENGIN
014350         SET WS-CARX TO 7                                         VEDENGIN
014360         ADD 12 TO WS-CAR-SCORE(WS-CARX)                          VEDENGIN
014370     END-IF.                                                      VEDENGIN
014380 7080-EXIT.                                                       VEDENGIN
014390     EXIT.                                                        VEDENGIN
014400                                                                  VEDENGIN
014410*-----------------------------------------------------------------VEDENGIN
014420*    7800 - NORMALIZACAO (0-100) E SELECAO DAS 10 CARREIRAS MAIS  VEDENGIN
014430*    FORTES (WS-CAR-RANK-TABLE); PREDO-REC E RPT-DETAIL SO        VEDENGIN
014440*    PUBLICAM AS 3 PRIMEIRAS, MAS A TABELA INTEIRA FICA           VEDENGIN
014450*    DISPONIVEL PARA A VALIDACAO DE ACURACIA TOPO-5 (9100)        VEDENGIN
014460*    E. ALMEIDA 19/08/98 - AMPLIADO DE 3 PARA 10 POSICOES         VEDENGIN
014470*-----------------------------------------------------------------VEDENGIN
014480 7800-NORMALIZE.                                                  VEDENGIN
014490     MOVE ZERO TO WS-CAR-MAX.                                     VEDENGIN
014500     PERFORM 7801-FIND-MAX THRU 7801-EXIT                         VEDENGIN
014510         VARYING WS-CARX FROM 1 BY 1 UNTIL WS-CARX > 55.          VEDENGIN
014520     IF WS-CAR-MAX = ZERO                                         VEDENGIN
014530         MOVE 1 TO WS-CAR-MAX                                     VEDENGIN
014540     END-IF.                                                      VEDENGIN
014550     PERFORM 7802-SCALE-SCORE THRU 7802-EXIT                      VEDENGIN
014560         VARYING WS-CARX FROM 1 BY 1 UNTIL WS-CARX > 55.          VEDENGIN
014570     PERFORM 7805-CLEAR-RANK THRU 7805-EXIT                       VEDENGIN
014580         VARYING WS-RNKX FROM 1 BY 1 UNTIL WS-RNKX > 10.          VEDENGIN
014590     PERFORM 7803-PICK-TOP THRU 7803-EXIT                         VEDENGIN
014600         VARYING WS-RNKX FROM 1 BY 1 UNTIL WS-RNKX > 10.          VEDENGIN
014610     GO TO 7900-CONFIDENCE.                                       VEDENGIN
014620                                                                  VEDENGIN
014630 7801-FIND-MAX.                                                   VEDENGIN
014640     IF WS-CAR-SCORE(WS-CARX) > WS-CAR-MAX                        VEDENGIN
014650         MOVE WS-CAR-SCORE(WS-CARX) TO WS-CAR-MAX                 VEDENGIN
014660     END-IF.                                                      VEDENGIN
014670 7801-EXIT.                                                       VEDENGIN
014680     EXIT.                                                        VEDENGIN
014690                                                                  VEDENGIN
014700 7802-SCALE-SCORE.                                                VEDENGIN
014710     COMPUTE WS-CAR-SCORE(WS-CARX) ROUNDED =                      VEDENGIN
014720         WS-CAR-SCORE(WS-CARX) / WS-CAR-MAX * 100.                VEDENGIN
014730 7802-EXIT.                                                       VEDENGIN
014740     EXIT.                                                        VEDENGIN
014750                                                                  VEDENGIN
014760 7803-PICK-TOP.                                                   VEDENGIN
014770     SET WS-IX2 TO 1.                                             VEDENGIN
014780     PERFORM 7804-FIND-NEXT THRU 7804-EXIT                        VEDENGIN
014790         VARYING WS-IX1 FROM 2 BY 1 UNTIL WS-IX1 > 55.            VEDENGIN
014800     SET WS-CARX TO WS-IX2.                                       VEDENGIN
014810     SET WS-RANK-CAREER-IX(WS-RNKX) TO WS-IX2.                    VEDENGIN
014820     MOVE WS-CAR-SCORE(WS-CARX) TO WS-RANK-SCORE(WS-RNKX).        VEDENGIN
014830     MOVE ZERO TO WS-CAR-SCORE(WS-CARX).                          VEDENGIN
014840 7803-EXIT.                                                       VEDENGIN
014850     EXIT.                                                        VEDENGIN
014860                                                                  VEDENGIN
014870 7804-FIND-NEXT.                                                  VEDENGIN
014880     IF WS-CAR-SCORE(WS-IX1) > WS-CAR-SCORE(WS-IX2)               VEDENGIN
014890         SET WS-IX2 TO WS-IX1                                     VEDENGIN
014900     END-IF.                                                      VEDENGIN
014910 7804-EXIT.                                                       VEDENGIN
014920     EXIT.                                                        VEDENGIN
014930                                                                  VEDENGIN
014940 7805-CLEAR-RANK.                                                 VEDENGIN
014950     MOVE ZERO TO WS-RANK-CAREER-IX(WS-RNKX).                     VEDENGIN
014960     MOVE ZERO TO WS-RANK-SCORE(WS-RNKX).                         VEDENGIN
014970 7805-EXIT.                                                       VEDENGIN
014980     EXIT.                                                        VEDENGIN
014990                                                                  VEDENGIN
015000*-----------------------------------------------------------------VEDENGIN
015010*    7900 - CONFIANCA DO RANKING DE CARREIRA (0-100)              VEDENGIN
015020*-----------------------------------------------------------------VEDENGIN
015030 7900-CONFIDENCE.                                                 VEDENGIN
015040     COMPUTE WS-CONF-IND =                                        VEDENGIN
015050         (WS-RANK-SCORE(1) - WS-RANK-SCORE(10)) * 2.              VEDENGIN
015060     IF WS-CONF-IND > 100                                         VEDENGIN
015070         MOVE 100 TO WS-CONF-IND                                  VEDENGIN
015080     END-IF.                                                      VEDENGIN
015090     COMPUTE WS-CAR-CONFIDENCE = WS-CONF-IND * 0.4.               VEDENGIN
015100     IF WS-TENTH-LORD-ROW > ZERO                                  VEDENGIN
015110         SET WS-D1X TO WS-TENTH-LORD-ROW                          VEDENGIN
015120         IF WS-D1-HOUSE(WS-D1X) = 1 OR WS-D1-HOUSE(WS-D1X) = 4    VEDENGIN
015130            OR WS-D1-HOUSE(WS-D1X) = 5 OR WS-D1-HOUSE(WS-D1X) = 7 VEDENGIN
015140            OR WS-D1-HOUSE(WS-D1X) = 9 OR WS-D1-HOUSE(WS-D1X) = 10VEDENGIN
015150            OR WS-D1-HOUSE(WS-D1X) = 11                           VEDENGIN
015160             ADD 20 TO WS-CAR-CONFIDENCE                          VEDENGIN
015170         END-IF                                                   VEDENGIN
015180     END-IF.                                                      VEDENGIN
015190     MOVE ZERO TO WS-VARGOT-COUNT.                                VEDENGIN
015200     PERFORM 7901-COUNT-VARGOT THRU 7901-EXIT                     VEDENGIN
015210         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 9.             VEDENGIN
015220     IF WS-LAGNA-D1-RASI = WS-LAGNA-D10-RASI                      VEDENGIN
015230         ADD 1 TO WS-VARGOT-COUNT                                 VEDENGIN
015240     END-IF.                                                      VEDENGIN
015250     IF WS-VARGOT-COUNT >= 3                                      VEDENGIN
015260         MOVE 30 TO WS-IX1                                        VEDENGIN
015270     ELSE                                                         VEDENGIN
015280         COMPUTE WS-IX1 = 10 * WS-VARGOT-COUNT                    VEDENGIN
015290     END-IF.                                                      VEDENGIN
015300     ADD WS-IX1 TO WS-CAR-CONFIDENCE.                             VEDENGIN
015310     IF WS-H10-D1-COUNT > ZERO AND WS-H10-D10-COUNT > ZERO        VEDENGIN
015320         ADD 25 TO WS-CAR-CONFIDENCE                              VEDENGIN
015330     END-IF.                                                      VEDENGIN
015340     IF WS-CAR-CONFIDENCE > 100                                   VEDENGIN
015350         MOVE 100 TO WS-CAR-CONFIDENCE                            VEDENGIN
015360     END-IF.                                                      VEDENGIN
015370 7900-EXIT.                                                       VEDENGIN
015380     EXIT.                                                        VEDENGIN
015390                                                                  VEDENGIN
015400 7901-COUNT-VARGOT.                                               VEDENGIN
015410     SET WS-D1X  TO WS-IX1.                                       VEDENGIN
015420     SET WS-D10X TO WS-IX1.                                       VEDENGIN
015430     IF WS-D1-RASI(WS-D1X) = WS-D10-RASI(WS-D10X)                 VEDENGIN
015440         ADD 1 TO WS-VARGOT-COUNT                                 VEDENGIN
015450     END-IF.                                                      VEDENGIN
015460 7901-EXIT.                                                       VEDENGIN
015470     EXIT.                                                        VEDENGIN
015480                                                                  VEDENGIN
015490*-----------------------------------------------------------------VEDENGIN
015500*    8000 - PROBABILIDADE DE PROFISSAO MODERNA POR CATEGORIA (U8) VEDENGIN
015510*    10 CATEGORIAS (WS-T14) - OCUPANTE PRIMARIO +30, SECUNDARIO   VEDENGIN
015520*    +15, SIGNO RELEVANTE NA CASA 10 +20, NAKSHATRA RELEVANTE +15 VEDENGIN
015530*    (UMA SO VEZ), 10O REGENTE PRIMARIO +25/SECUNDARIO +15, 10O   VEDENGIN
015540*    REGENTE EM SIGNO RELEVANTE +20, CONJUNCAO COM O 10O REGENTE  VEDENGIN
015550*    +25/+15, 10O REGENTE EM CASA BOA +10, BONUS DE YOGAS (T15);  VEDENGIN
015560*    TETO DE 100 PONTOS POR CATEGORIA                             VEDENGIN
015570*-----------------------------------------------------------------VEDENGIN
015580 8000-PROFESSIONS.                                                VEDENGIN
015590     PERFORM 8001-CLEAR-CAT THRU 8001-EXIT                        VEDENGIN
015600         VARYING WS-CATX FROM 1 BY 1 UNTIL WS-CATX > 10.          VEDENGIN
015610     PERFORM 8010-SCORE-CATEGORY THRU 8010-EXIT                   VEDENGIN
015620         VARYING WS-CATX FROM 1 BY 1 UNTIL WS-CATX > 10.          VEDENGIN
015630     GO TO 8900-SUMMARY.                                          VEDENGIN
015640                                                                  VEDENGIN
015650 8001-CLEAR-CAT.                                                  VEDENGIN
015660     MOVE ZERO TO WS-CAT-SCORE(WS-CATX).                          VEDENGIN
015670 8001-EXIT.                                                       VEDENGIN
015680     EXIT.                                                        VEDENGIN
015690                                                                  VEDENGIN
015700 8010-SCORE-CATEGORY.                                             VEDENGIN
015710     SET WS-T14A TO WS-CATX.                                      VEDENGIN
015720     SET WS-T14B TO WS-CATX.                                      VEDENGIN
015730     SET WS-T14C TO WS-CATX.                                      VEDENGIN
015740     SET WS-T14D TO WS-CATX.                                      VEDENGIN
015750     SET WS-T14E TO WS-CATX.                                      VEDENGIN
015760     PERFORM 8011-PRIM-OCCUPANT THRU 8011-EXIT                    VEDENGIN
015770         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 9.             VEDENGIN
015780     PERFORM 8012-SECO-OCCUPANT THRU 8012-EXIT                    VEDENGIN
015790         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 9.             VEDENGIN
015800     PERFORM 8013-RELEVANT-SIGN THRU 8013-EXIT.                   VEDENGIN
015810     PERFORM 8014-RELEVANT-NAK  THRU 8014-EXIT.                   VEDENGIN
015820     PERFORM 8015-LORD-PRIM-SEC THRU 8015-EXIT.                   VEDENGIN
015830     PERFORM 8016-LORD-SIGN     THRU 8016-EXIT.                   VEDENGIN
015840     PERFORM 8017-CONJUNCT-LORD THRU 8017-EXIT                    VEDENGIN
015850         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 9.             VEDENGIN
015860     PERFORM 8018-LORD-HOUSE    THRU 8018-EXIT.                   VEDENGIN
015870     PERFORM 8019-COMBO-BONUS   THRU 8019-EXIT                    VEDENGIN
015880         VARYING WS-T15X FROM 1 BY 1 UNTIL WS-T15X > 22.          VEDENGIN
015890     IF WS-CAT-SCORE(WS-CATX) > 100                               VEDENGIN
015900         MOVE 100 TO WS-CAT-SCORE(WS-CATX)                        VEDENGIN
015910     END-IF.                                                      VEDENGIN
015920 8010-EXIT.                                                       VEDENGIN
015930     EXIT.                                                        VEDENGIN
015940                                                                  VEDENGIN
015950*    PLANETA OCUPANTE DA CASA 10 EM D1, PRIMARIO DA CATEGORIA     VEDENGIN
015960 8011-PRIM-OCCUPANT.                                              VEDENGIN
015970     SET WS-D1X TO WS-IX1.                                        VEDENGIN
015980     IF WS-D1-HOUSE(WS-D1X) = 10 AND                              VEDENGIN
015990        WS-T14-PRIM-TAB(WS-T14B) (WS-IX1:1) = 'Y'                 VEDENGIN
016000         ADD 30 TO WS-CAT-SCORE(WS-CATX)                          VEDENGIN
016010     END-IF.                                                      VEDENGIN
016020 8011-EXIT.                                                       VEDENGIN
016030     EXIT.                                                        VEDENGIN
016040                                                                  VEDENGIN
016050*    PLANETA OCUPANTE DA CASA 10 EM D1, SECUNDARIO DA CATEGORIA   VEDENGIN
016060 8012-SECO-OCCUPANT.                                              VEDENGIN
016070     SET WS-D1X TO WS-IX1.                                        VEDENGIN
016080     IF WS-D1-HOUSE(WS-D1X) = 10 AND                              VEDENGIN
016090        WS-T14-SECO-TAB(WS-T14C) (WS-IX1:1) = 'Y'                 VEDENGIN
016100         ADD 15 TO WS-CAT-SCORE(WS-CATX)                          VEDENGIN
016110     END-IF.                                                      VEDENGIN
016120 8012-EXIT.                                                       VEDENGIN
016130     EXIT.                                                        VEDENGIN
016140                                                                  VEDENGIN
016150*    SIGNO DA CUSPIDE DA CASA 10 RELEVANTE PARA A CATEGORIA       VEDENGIN
016160 8013-RELEVANT-SIGN.                                              VEDENGIN
016170     SET CI-HX TO 10.                                             VEDENGIN
016180     COMPUTE WS-TEMP-RASI =                                       VEDENGIN
016190         CI-HOUSE-CUSP(CI-HX) / 30 + 1.                           VEDENGIN
016200     IF WS-T14-SIGN-TAB(WS-T14D) (WS-TEMP-RASI:1) = 'Y'           VEDENGIN
016210         ADD 20 TO WS-CAT-SCORE(WS-CATX)                          VEDENGIN
016220     END-IF.                                                      VEDENGIN
016230 8013-EXIT.                                                       VEDENGIN
016240     EXIT.                                                        VEDENGIN
016250                                                                  VEDENGIN
016260*    NAKSHATRA DO 10O REGENTE OU DA CUSPIDE DA CASA 10 RELEVANTE  VEDENGIN
016270*    PARA A CATEGORIA - SOMADO UMA UNICA VEZ (WS-CAT-EXCL-NAKS)   VEDENGIN
016280 8014-RELEVANT-NAK.                                               VEDENGIN
016290     MOVE 'N' TO WS-CAT-EXCL-NAKS.                                VEDENGIN
016300     IF WS-TENTH-LORD-ROW > ZERO                                  VEDENGIN
016310         SET CI-BX TO WS-TENTH-LORD-ROW                           VEDENGIN
016320         IF WS-T14-NAKF-TAB(WS-T14E) (CI-PLANET-NAK(CI-BX):1)     VEDENGIN
016330                 = 'Y'                                            VEDENGIN
016340             MOVE 'Y' TO WS-CAT-EXCL-NAKS                         VEDENGIN
016350         END-IF                                                   VEDENGIN
016360     END-IF.                                                      VEDENGIN
016370     IF WS-CAT-EXCL-NAKS = 'N'                                    VEDENGIN
016380         SET CI-HX TO 10                                          VEDENGIN
016390         COMPUTE WS-IX2 =                                         VEDENGIN
016400             CI-HOUSE-CUSP(CI-HX) / 13.3334 + 1                   VEDENGIN
016410         IF WS-IX2 > 27                                           VEDENGIN
016420             MOVE 27 TO WS-IX2                                    VEDENGIN
016430         END-IF                                                   VEDENGIN
016440         IF WS-T14-NAKF-TAB(WS-T14E) (WS-IX2:1) = 'Y'             VEDENGIN
016450             MOVE 'Y' TO WS-CAT-EXCL-NAKS                         VEDENGIN
016460         END-IF                                                   VEDENGIN
016470     END-IF.                                                      VEDENGIN
016480     IF WS-CAT-EXCL-NAKS = 'Y'                                    VEDENGIN
016490         ADD 15 TO WS-CAT-SCORE(WS-CATX)                          VEDENGIN
016500     END-IF.                                                      VEDENGIN
016510 8014-EXIT.                                                       VEDENGIN
016520     EXIT.                                                        VEDENGIN
016530                                                                  VEDENGIN
016540*    10O REGENTE PRIMARIO (+25) OU SECUNDARIO (+15) DA CATEGORIA  VEDENGIN
016550 8015-LORD-PRIM-SEC.                                              VEDENGIN
016560     IF WS-TENTH-LORD-ROW = ZERO                                  VEDENGIN
016570         GO TO 8015-EXIT                                          VEDENGIN
016580     END-IF.                                                      VEDENGIN
016590     IF WS-T14-PRIM-TAB(WS-T14B) (WS-TENTH-LORD-ROW:1) = 'Y'      VEDENGIN
016600         ADD 25 TO WS-CAT-SCORE(WS-CATX)                          VEDENGIN
016610     ELSE                                                         VEDENGIN
016620         IF WS-T14-SECO-TAB(WS-T14C) (WS-TENTH-LORD-ROW:1) = 'Y'  VEDENGIN
016630             ADD 15 TO WS-CAT-SCORE(WS-CATX)                      VEDENGIN
016640         END-IF                                                   VEDENGIN
016650     END-IF.                                                      VEDENGIN
016660 8015-EXIT.                                                       VEDENGIN
016670     EXIT.                                                        VEDENGIN
016680                                                                  VEDENGIN
016690*    10O REGENTE EM SIGNO PROPRIO (D1) RELEVANTE PARA A CATEGORIA VEDENGIN
016700 8016-LORD-SIGN.                                                  VEDENGIN
016710     IF WS-TENTH-LORD-ROW = ZERO                                  VEDENGIN
016720         GO TO 8016-EXIT                                          VEDENGIN
016730     END-IF.                                                      VEDENGIN
016740     SET WS-D1X TO WS-TENTH-LORD-ROW.                             VEDENGIN
016750     IF WS-T14-SIGN-TAB(WS-T14D) (WS-D1-RASI(WS-D1X):1) = 'Y'     VEDENGIN
016760         ADD 20 TO WS-CAT-SCORE(WS-CATX)                          VEDENGIN
016770     END-IF.                                                      VEDENGIN
016780 8016-EXIT.                                                       VEDENGIN
016790     EXIT.                                                        VEDENGIN
016800                                                                  VEDENGIN
016810*    PLANETAS CONJUNTOS (MESMO SIGNO D1) COM O 10O REGENTE,       VEDENGIN
016820*    PRIMARIO (+25) OU SECUNDARIO (+15) DA CATEGORIA              VEDENGIN
016830 8017-CONJUNCT-LORD.                                              VEDENGIN
016840     IF WS-TENTH-LORD-ROW = ZERO OR WS-IX1 = WS-TENTH-LORD-ROW    VEDENGIN
016850         GO TO 8017-EXIT                                          VEDENGIN
016860     END-IF.                                                      VEDENGIN
016870     SET WS-D1X TO WS-IX1.                                        VEDENGIN
016880     SET WS-IX3 TO WS-TENTH-LORD-ROW.                             VEDENGIN
016890     IF WS-D1-RASI(WS-D1X) NOT = WS-D1-RASI(WS-IX3)               VEDENGIN
016900         GO TO 8017-EXIT                                          VEDENGIN
016910     END-IF.                                                      VEDENGIN
016920     IF WS-T14-PRIM-TAB(WS-T14B) (WS-IX1:1) = 'Y'                 VEDENGIN
016930         ADD 25 TO WS-CAT-SCORE(WS-CATX)                          VEDENGIN
016940     ELSE                                                         VEDENGIN
016950         IF WS-T14-SECO-TAB(WS-T14C) (WS-IX1:1) = 'Y'             VEDENGIN
016960             ADD 15 TO WS-CAT-SCORE(WS-CATX)                      VEDENGIN
016970         END-IF                                                   VEDENGIN
016980     END-IF.                                                      VEDENGIN
016990 8017-EXIT.                                                       VEDENGIN
017000     EXIT.                                                        VEDENGIN
017010                                                                  VEDENGIN
017020*    10O REGENTE EM CASA BOA (1/2/4/5/7/9/10/11) - BONUS +10      VEDENGIN
017030 8018-LORD-HOUSE.                                                 VEDENGIN
017040     IF WS-TENTH-LORD-ROW = ZERO                                  VEDENGIN
017050         GO TO 8018-EXIT                                          VEDENGIN
017060     END-IF.                                                      VEDENGIN
017070     SET WS-D1X TO WS-TENTH-LORD-ROW.                             VEDENGIN
017080     IF WS-D1-HOUSE(WS-D1X) = 1  OR WS-D1-HOUSE(WS-D1X) = 2       VEDENGIN
017090        OR WS-D1-HOUSE(WS-D1X) = 4  OR WS-D1-HOUSE(WS-D1X) = 5    VEDENGIN
017100        OR WS-D1-HOUSE(WS-D1X) = 7  OR WS-D1-HOUSE(WS-D1X) = 9    VEDENGIN
017110        OR WS-D1-HOUSE(WS-D1X) = 10 OR WS-D1-HOUSE(WS-D1X) = 11   VEDENGIN
017120         ADD 10 TO WS-CAT-SCORE(WS-CATX)                          VEDENGIN
017130     END-IF.                                                      VEDENGIN
017140 8018-EXIT.                                                       VEDENGIN
017150     EXIT.                                                        VEDENGIN
017160                                                                  VEDENGIN
017170*    BONUS DE YOGAS (T15) - AMBOS OS PLANETAS DA COMBINACAO JUNTOSVEDENGIN
017180*    NA CASA 10 OU JUNTOS COM O 10O REGENTE - UMA SO VEZ POR YOGA VEDENGIN
017190 8019-COMBO-BONUS.                                                VEDENGIN
017200     IF WS-T15-CAT(WS-T15X) NOT = WS-CATX                         VEDENGIN
017210         GO TO 8019-EXIT                                          VEDENGIN
017220     END-IF.                                                      VEDENGIN
017230     MOVE 'N' TO WS-COMBO-OK.                                     VEDENGIN
017240     IF WS-D1-HOUSE(WS-T15-PLANET-A(WS-T15X)) = 10 AND            VEDENGIN
017250        WS-D1-HOUSE(WS-T15-PLANET-B(WS-T15X)) = 10                VEDENGIN
017260         MOVE 'Y' TO WS-COMBO-OK                                  VEDENGIN
017270     END-IF.                                                      VEDENGIN
017280     IF WS-COMBO-OK = 'N' AND WS-TENTH-LORD-ROW > ZERO            VEDENGIN
017290         SET WS-D1X TO WS-TENTH-LORD-ROW                          VEDENGIN
017300         IF WS-D1-RASI(WS-T15-PLANET-A(WS-T15X)) =                VEDENGIN
017310                WS-D1-RASI(WS-D1X) AND                            VEDENGIN
017320            WS-D1-RASI(WS-T15-PLANET-B(WS-T15X)) =                VEDENGIN
017330                WS-D1-RASI(WS-D1X)                                VEDENGIN
017340             MOVE 'Y' TO WS-COMBO-OK                              VEDENGIN
017350         END-IF                                                   VEDENGIN
017360     END-IF.                                                      VEDENGIN
017370     IF WS-COMBO-OK = 'Y'                                         VEDENGIN
017380         IF WS-T15-BONUS-SIGN(WS-T15X) = '-'                      VEDENGIN
017390             SUBTRACT WS-T15-BONUS(WS-T15X)                       VEDENGIN
017400                 FROM WS-CAT-SCORE(WS-CATX)                       VEDENGIN
017410         ELSE                                                     VEDENGIN
017420             ADD WS-T15-BONUS(WS-T15X) TO WS-CAT-SCORE(WS-CATX)   VEDENGIN
017430         END-IF                                                   VEDENGIN
017440     END-IF.                                                      VEDENGIN
017450 8019-EXIT.                                                       VEDENGIN
017460     EXIT.                                                        VEDENGIN
017470                                                                  VEDENGIN
017480*-----------------------------------------------------------------VEDENGIN
017490*    8900 - CATEGORIA DE MAIOR PROBABILIDADE E ROTULO DE FORCA    VEDENGIN
017500*-----------------------------------------------------------------VEDENGIN
017510 8900-SUMMARY.                                                    VEDENGIN
017520     MOVE 1 TO WS-CAT-BEST-IX.                                    VEDENGIN
017530     SET WS-CATX TO 1.                                            VEDENGIN
017540     MOVE WS-CAT-SCORE(WS-CATX) TO WS-CAT-MAX.                    VEDENGIN
017550     PERFORM 8901-FIND-BEST-CAT THRU 8901-EXIT                    VEDENGIN
017560         VARYING WS-CATX FROM 2 BY 1 UNTIL WS-CATX > 10.          VEDENGIN
017570     MOVE WS-CAT-MAX TO WS-CAT-BEST-PROB.                         VEDENGIN
017580 8900-EXIT.                                                       VEDENGIN
017590     EXIT.                                                        VEDENGIN
017600                                                                  VEDENGIN
017610 8901-FIND-BEST-CAT.                                              VEDENGIN
017620     IF WS-CAT-SCORE(WS-CATX) > WS-CAT-MAX                        VEDENGIN
017630         MOVE WS-CAT-SCORE(WS-CATX) TO WS-CAT-MAX                 VEDENGIN
017640         MOVE WS-CATX TO WS-CAT-BEST-IX                           VEDENGIN
017650     END-IF.                                                      VEDENGIN
017660 8901-EXIT.                                                       VEDENGIN
017670     EXIT.                                                        VEDENGIN
017680                                                                  VEDENGIN
017690*-----------------------------------------------------------------VEDENGIN
017700*    9000 - GRAVACAO DO PREDICT.DAT E DA LINHA DE DETALHE DO      VEDENGIN
017710*    REPORT.LIS PARA O NATIVO CORRENTE                            VEDENGIN
017720*-----------------------------------------------------------------VEDENGIN
017730 9000-WRITE-OUT.                                                  VEDENGIN
017740     MOVE SPACE TO PREDO-REC.                                     VEDENGIN
017750     MOVE CI-CHART-ID            TO PO-CHART-ID.                  VEDENGIN
017760     MOVE WS-STRENGTH-LABEL      TO PO-CAREER-STRENGTH.           VEDENGIN
017770     MOVE WS-RULES-MATCHED       TO PO-RULES-MATCHED.             VEDENGIN
017780     MOVE WS-RULES-TOTAL         TO PO-RULES-TOTAL.               VEDENGIN
017790     MOVE WS-SAV-10TH            TO PO-SAV-10TH.                  VEDENGIN
017800     MOVE WS-CUR-MAHADASA        TO PO-CURRENT-DASHA.             VEDENGIN
017810     MOVE WS-CUR-BHUKTI          TO PO-CURRENT-BHUKTI.            VEDENGIN
017820     PERFORM 9010-MOVE-TOP-CAR THRU 9010-EXIT                     VEDENGIN
017830         VARYING PO-CX FROM 1 BY 1 UNTIL PO-CX > 3.               VEDENGIN
017840     SET WS-T14A TO WS-CAT-BEST-IX.                               VEDENGIN
017850     MOVE WS-T14-NAME-TAB(WS-T14A) TO PO-TOP-PROFESSION.          VEDENGIN
017860     MOVE WS-CAT-BEST-PROB       TO PO-TOP-PROBABILITY.           VEDENGIN
017870     MOVE WS-CAR-CONFIDENCE      TO PO-CONFIDENCE.                VEDENGIN
017880     WRITE PREDO-REC.                                             VEDENGIN
017890     ADD 1 TO WS-CHARTS-GRAVADOS.                                 VEDENGIN
017900     EVALUATE WS-STRENGTH-LABEL                                   VEDENGIN
017910         WHEN 'STRONG'                                            VEDENGIN
017920             ADD 1 TO WS-STRONG-COUNT                             VEDENGIN
017930         WHEN 'MODERATE'                                          VEDENGIN
017940             ADD 1 TO WS-MODERATE-COUNT                           VEDENGIN
017950         WHEN OTHER                                               VEDENGIN
017960             ADD 1 TO WS-WEAK-COUNT                               VEDENGIN
017970     END-EVALUATE.                                                VEDENGIN
017980     PERFORM 9020-WRITE-DETAIL THRU 9020-EXIT.                    VEDENGIN
017990 9000-EXIT.                                                       VEDENGIN
018000     EXIT.                                                        VEDENGIN
018010                                                                  VEDENGIN
018020 9010-MOVE-TOP-CAR.                                               VEDENGIN
018030     SET WS-RNKX TO PO-CX.                                        VEDENGIN
018040     SET WS-CARX TO WS-RANK-CAREER-IX(WS-RNKX).                   VEDENGIN
018050     SET WS-T09X TO WS-CARX.                                      VEDENGIN
018060     MOVE WS-T09-NAME-TAB(WS-T09X) TO PO-TOP-CAREER-NAME(PO-CX).  VEDENGIN
018070     MOVE WS-RANK-SCORE(WS-RNKX)   TO PO-TOP-SCORE(PO-CX).        VEDENGIN
018080 9010-EXIT.                                                       VEDENGIN
018090     EXIT.                                                        VEDENGIN
018100                                                                  VEDENGIN
018110 9020-WRITE-DETAIL.                                               VEDENGIN
018120     PERFORM 9700-FORMAT-LON THRU 9700-EXIT.                      VEDENGIN
018130     MOVE SPACE TO RPT-DETAIL.                                    VEDENGIN
018140     MOVE CI-CHART-ID            TO RD-CHART-ID.                  VEDENGIN
018150     MOVE CI-CHART-NAME(1:20)    TO RD-NAME.                      VEDENGIN
018160     MOVE WS-STRENGTH-LABEL      TO RD-STRENGTH.                  VEDENGIN
018170     MOVE WS-RULES-MATCHED       TO RD-MATCHED.                   VEDENGIN
018180     MOVE WS-RULES-TOTAL         TO RD-TOTAL.                     VEDENGIN
018190     MOVE WS-SAV-10TH            TO RD-SAV10.                     VEDENGIN
018200     MOVE WS-CUR-MAHADASA        TO RD-DASHA.                     VEDENGIN
018210     MOVE WS-CUR-BHUKTI          TO RD-BHUKTI.                    VEDENGIN
018220     SET WS-RNKX TO 1.                                            VEDENGIN
018230     SET WS-CARX TO WS-RANK-CAREER-IX(WS-RNKX).                   VEDENGIN
018240     SET WS-T09X TO WS-CARX.                                      VEDENGIN
018250     MOVE WS-T09-NAME-TAB(WS-T09X)(1:16) TO RD-TOP-CAREER.        VEDENGIN
018260     MOVE WS-RANK-SCORE(WS-RNKX)  TO RD-TOP-SCORE.                VEDENGIN
018270     SET WS-T14A TO WS-CAT-BEST-IX.                               VEDENGIN
018280     MOVE WS-T14-NAME-TAB(WS-T14A)(1:20) TO RD-TOP-PROFESSION.    VEDENGIN
018290     MOVE WS-CAT-BEST-PROB       TO RD-TOP-PROB.                  VEDENGIN
018300     MOVE WS-CAR-CONFIDENCE      TO RD-CONFIDENCE.                VEDENGIN
018310     WRITE RPT-DETAIL.                                            VEDENGIN
018320 9020-EXIT.                                                       VEDENGIN
018330     EXIT.                                                        VEDENGIN
018340                                                                  VEDENGIN
018350*-----------------------------------------------------------------VEDENGIN
018360*    9100 - VALIDACAO DE ACURACIA CONTRA A PROFISSAO CONHECIDA    VEDENGIN
018370*    (U9) - SO PROCESSA REGISTROS COM CI-ACTUAL-PROFESSION        VEDENGIN
018380*    PREENCHIDO; USA O 1O TOKEN ANTES DA VIRGULA, SEM ESPACOS     VEDENGIN
018390*-----------------------------------------------------------------VEDENGIN
018400 9100-VALIDATE.                                                   VEDENGIN
018410     IF CI-ACTUAL-PROFESSION = SPACE                              VEDENGIN
018420         GO TO 9100-EXIT                                          VEDENGIN
018430     END-IF.                                                      VEDENGIN
018440     MOVE SPACE TO WS-ACTUAL-TOKEN.                               VEDENGIN
018450     UNSTRING CI-ACTUAL-PROFESSION DELIMITED BY ','               VEDENGIN
018460         INTO WS-ACTUAL-TOKEN.                                    VEDENGIN
018470     PERFORM 9101-SCAN-ACTUAL THRU 9101-EXIT                      VEDENGIN
018480         VARYING WS-T09X FROM 1 BY 1 UNTIL                        VEDENGIN
018490         WS-T09-NAME-TAB(WS-T09X) = WS-ACTUAL-TOKEN               VEDENGIN
018500         OR WS-T09X > 55.                                         VEDENGIN
018510     IF WS-T09X > 55                                              VEDENGIN
018520         GO TO 9100-EXIT                                          VEDENGIN
018530     END-IF.                                                      VEDENGIN
018540     ADD 1 TO WS-VALID-TOTAL.                                     VEDENGIN
018550     SET WS-T09Y TO WS-T09X.                                      VEDENGIN
018560     MOVE WS-T09-CAT-TAB(WS-T09Y) TO WS-ACTUAL-CAT.               VEDENGIN
018570     IF WS-RANK-CAREER-IX(1) = WS-T09X                            VEDENGIN
018580         ADD 1 TO WS-VALID-TOP1-HIT                               VEDENGIN
018590     END-IF.                                                      VEDENGIN
018600     MOVE ZERO  TO WS-TEMP-CNT.                                   VEDENGIN
018610     MOVE 'N'   TO WS-COMBO-OK.                                   VEDENGIN
018620     PERFORM 9102-CHECK-TOP THRU 9102-EXIT                        VEDENGIN
018630         VARYING WS-RNKX FROM 1 BY 1 UNTIL WS-RNKX > 3.           VEDENGIN
018640     IF WS-TEMP-CNT > ZERO                                        VEDENGIN
018650         ADD 1 TO WS-VALID-TOP3-HIT                               VEDENGIN
018660     END-IF.                                                      VEDENGIN
018670*    E. ALMEIDA 19/08/98 - TOPO-5 AGORA E DISTINTO DO TOPO-3,     VEDENGIN
018680*    PESQUISANDO AS 5 PRIMEIRAS POSICOES DE WS-CAR-RANK-TABLE     VEDENGIN
018690*    (AMPLIADA PARA 10 EM 7800)                                   VEDENGIN
018700     MOVE ZERO  TO WS-TEMP-CNT.                                   VEDENGIN
018710     PERFORM 9102-CHECK-TOP THRU 9102-EXIT                        VEDENGIN
018720         VARYING WS-RNKX FROM 1 BY 1 UNTIL WS-RNKX > 5.           VEDENGIN
018730     IF WS-TEMP-CNT > ZERO                                        VEDENGIN
018740         ADD 1 TO WS-VALID-TOP5-HIT                               VEDENGIN
018750     END-IF.                                                      VEDENGIN
018760     PERFORM 9103-CHECK-CAT THRU 9103-EXIT                        VEDENGIN
018770         VARYING WS-RNKX FROM 1 BY 1 UNTIL WS-RNKX > 3.           VEDENGIN
018780     IF WS-COMBO-OK = 'Y'                                         VEDENGIN
018790         ADD 1 TO WS-VALID-CATEGORY-HIT                           VEDENGIN
018800     END-IF.                                                      VEDENGIN
018810 9100-EXIT.                                                       VEDENGIN
018820     EXIT.                                                        VEDENGIN
018830                                                                  VEDENGIN
018840 9101-SCAN-ACTUAL.                                                VEDENGIN
018850 9101-EXIT.                                                       VEDENGIN
018860     EXIT.                                                        VEDENGIN
018870                                                                  VEDENGIN
018880 9102-CHECK-TOP.                                                  VEDENGIN
018890     IF WS-RANK-CAREER-IX(WS-RNKX) = WS-T09X                      VEDENGIN
018900         ADD 1 TO WS-TEMP-CNT                                     VEDENGIN
018910     END-IF.                                                      VEDENGIN
018920 9102-EXIT.                                                       VEDENGIN
018930     EXIT.                                                        VEDENGIN
018940                                                                  VEDENGIN
018950 9103-CHECK-CAT.                                                  VEDENGIN
018960     SET WS-CARX TO WS-RANK-CAREER-IX(WS-RNKX).                   VEDENGIN
018970     SET WS-T09Y TO WS-CARX.                                      VEDENGIN
018980     IF WS-T09-CAT-TAB(WS-T09Y) = WS-ACTUAL-CAT                   VEDENGIN
018990         MOVE 'Y' TO WS-COMBO-OK                                  VEDENGIN
019000     END-IF.                                                      VEDENGIN
019010 9103-EXIT.                                                       VEDENGIN
019020     EXIT.                                                        VEDENGIN
019030                                                                  VEDENGIN
019040*-----------------------------------------------------------------VEDENGIN
019050*    9700 - EDICAO DA LONGITUDE DA ASCENDENTE (U10) - "DD SSS MM'"VEDENGIN
019060*    1.6  22/07/98  REVISAO GERAL - ROTINA SO USADA COMO APOIO DE VEDENGIN
019070*    CONFERENCIA, NAO HA COLUNA NO REPORT.LIS PARA ESTE CAMPO (JS)VEDENGIN
019080*-----------------------------------------------------------------VEDENGIN
019090 9700-FORMAT-LON.                                                 VEDENGIN
019100     SET CI-HX TO 1.                                              VEDENGIN
019110     MOVE CI-HOUSE-CUSP(CI-HX) TO WS-TEMP-LON.                    VEDENGIN
019120     COMPUTE WS-TEMP-RASI = WS-TEMP-LON / 30 + 1.                 VEDENGIN
019130     COMPUTE WS-LON-DEGREE =                                      VEDENGIN
019140         WS-TEMP-LON - ((WS-TEMP-RASI - 1) * 30).                 VEDENGIN
019150     COMPUTE WS-LON-MINUTE ROUNDED =                              VEDENGIN
019160         (WS-TEMP-LON - ((WS-TEMP-RASI - 1) * 30)                 VEDENGIN
019170                      - WS-LON-DEGREE) * 60.                      VEDENGIN
019180     MOVE WS-LON-DEGREE TO WS-LON-DEG-ED.                         VEDENGIN
019190     MOVE WS-LON-MINUTE TO WS-LON-MIN-ED.                         VEDENGIN
019200     PERFORM 9701-SIGN-NAME THRU 9701-EXIT.                       VEDENGIN
019210     MOVE ZERO TO WS-LON-SECOND.                                  VEDENGIN
019220     STRING WS-LON-DEG-ED   DELIMITED BY SIZE                     VEDENGIN
019230            ' '             DELIMITED BY SIZE                     VEDENGIN
019240            WS-TEMP-SIGN-EN DELIMITED BY SIZE                     VEDENGIN
019250            ' '             DELIMITED BY SIZE                     VEDENGIN
019260            WS-LON-MIN-ED   DELIMITED BY SIZE                     VEDENGIN
019270            ''''            DELIMITED BY SIZE                     VEDENGIN
019280         INTO WS-LON-EDITADA.                                     VEDENGIN
019290 9700-EXIT.                                                       VEDENGIN
019300     EXIT.                                                        VEDENGIN
019310                                                                  VEDENGIN
019320*    NOME DO SIGNO EM INGLES (ARIES..PISCES) POR WS-TEMP-RASI     VEDENGIN
019330 9701-SIGN-NAME.                                                  VEDENGIN
019340     GO TO 9701-S01 9701-S02 9701-S03 9701-S04 9701-S05           VEDENGIN
019350           9701-S06 9701-S07 9701-S08 9701-S09 9701-S10           VEDENGIN
019360           9701-S11 9701-S12                                      VEDENGIN
019370         DEPENDING ON WS-TEMP-RASI.                               VEDENGIN
019380 9701-S01.                                                        VEDENGIN
019390     MOVE 'ARI' TO WS-TEMP-SIGN-EN. GO TO 9701-EXIT.              VEDENGIN
019400 9701-S02.                                                        VEDENGIN
019410     MOVE 'TAU' TO WS-TEMP-SIGN-EN. GO TO 9701-EXIT.              VEDENGIN
019420 9701-S03.                                                        VEDENGIN
019430     MOVE 'GEM' TO WS-TEMP-SIGN-EN. GO TO 9701-EXIT.              VEDENGIN
019440 9701-S04.                                                        VEDENGIN
019450     MOVE 'CNC' TO WS-TEMP-SIGN-EN. GO TO 9701-EXIT.              VEDENGIN
019460 9701-S05.                                                        VEDENGIN
019470     MOVE 'LEO' TO WS-TEMP-SIGN-EN. GO TO 9701-EXIT.              VEDENGIN
019480 9701-S06.                                                        VEDENGIN
019490     MOVE 'VIR' TO WS-TEMP-SIGN-EN. GO TO 9701-EXIT.              VEDENGIN
019500 9701-S07.                                                        VEDENGIN
019510     MOVE 'LIB' TO WS-TEMP-SIGN-EN. GO TO 9701-EXIT.              VEDENGIN
019520 9701-S08.                                                        VEDENGIN
019530     MOVE 'SCO' TO WS-TEMP-SIGN-EN. GO TO 9701-EXIT.              VEDENGIN
019540 9701-S09.                                                        VEDENGIN
019550     MOVE 'SAG' TO WS-TEMP-SIGN-EN. GO TO 9701-EXIT.              VEDENGIN
019560 9701-S10.                                                        VEDENGIN
019570     MOVE 'CAP' TO WS-TEMP-SIGN-EN. GO TO 9701-EXIT.              VEDENGIN
019580 9701-S11.                                                        VEDENGIN
019590     MOVE 'AQU' TO WS-TEMP-SIGN-EN. GO TO 9701-EXIT.              VEDENGIN
019600 9701-S12.                                                        VEDENGIN
019610     MOVE 'PSC' TO WS-TEMP-SIGN-EN.                               VEDENGIN
019620 9701-EXIT.                                                       VEDENGIN
019630     EXIT.                                                        VEDENGIN
019640                                                                  VEDENGIN
019650*-----------------------------------------------------------------VEDENGIN
019660*    9800 - TOTAIS DE CONTROLE E BLOCO DE VALIDACAO DE ACURACIA - VEDENGIN
019670*    ESCRITOS NO REPORT.LIS APOS O ULTIMO CHARTI-REC (FIM DE JOB) VEDENGIN
019680*-----------------------------------------------------------------VEDENGIN
019690 9800-TOTALS.                                                     VEDENGIN
019700     PERFORM 9810-CALC-PERCENT THRU 9810-EXIT.                    VEDENGIN
019710     MOVE SPACE TO RPT-TOTALS.                                    VEDENGIN
019720     MOVE 'REGISTROS LIDOS'             TO RT-LABEL.              VEDENGIN
019730     MOVE WS-CHARTS-LIDOS               TO RT-VALUE-N.            VEDENGIN
019740     WRITE RPT-TOTALS.                                            VEDENGIN
019750     MOVE SPACE TO RPT-TOTALS.                                    VEDENGIN
019760     MOVE 'REGISTROS GRAVADOS'          TO RT-LABEL.              VEDENGIN
019770     MOVE WS-CHARTS-GRAVADOS            TO RT-VALUE-N.            VEDENGIN
019780     WRITE RPT-TOTALS.                                            VEDENGIN
019790     MOVE SPACE TO RPT-TOTALS.                                    VEDENGIN
019800     MOVE 'FORCA STRONG'                TO RT-LABEL.              VEDENGIN
019810     MOVE WS-STRONG-COUNT               TO RT-VALUE-N.            VEDENGIN
019820     WRITE RPT-TOTALS.                                            VEDENGIN
019830     MOVE SPACE TO RPT-TOTALS.                                    VEDENGIN
019840     MOVE 'FORCA MODERATE'              TO RT-LABEL.              VEDENGIN
019850     MOVE WS-MODERATE-COUNT             TO RT-VALUE-N.            VEDENGIN
019860     WRITE RPT-TOTALS.                                            VEDENGIN
019870     MOVE SPACE TO RPT-TOTALS.                                    VEDENGIN
019880     MOVE 'FORCA WEAK'                  TO RT-LABEL.              VEDENGIN
019890     MOVE WS-WEAK-COUNT                 TO RT-VALUE-N.            VEDENGIN
019900     WRITE RPT-TOTALS.                                            VEDENGIN
019910     MOVE SPACE TO RPT-TOTALS.                                    VEDENGIN
019920     MOVE 'COM PROFISSAO CONHECIDA'     TO RT-LABEL.              VEDENGIN
019930     MOVE WS-VALID-TOTAL                TO RT-VALUE-N.            VEDENGIN
019940     WRITE RPT-TOTALS.                                            VEDENGIN
019950     MOVE SPACE TO RPT-TOTALS.                                    VEDENGIN
019960     MOVE 'ACURACIA TOPO-1'             TO RT-LABEL.              VEDENGIN
019970     MOVE WS-VALID-TOP1-PCT             TO RT-VALUE-P.            VEDENGIN
019980     MOVE '%'                           TO RT-PCT-SIGN.           VEDENGIN
019990     WRITE RPT-TOTALS.                                            VEDENGIN
020000     MOVE SPACE TO RPT-TOTALS.                                    VEDENGIN
020010     MOVE 'ACURACIA TOPO-3'             TO RT-LABEL.              VEDENGIN
020020     MOVE WS-VALID-TOP3-PCT             TO RT-VALUE-P.            VEDENGIN
020030     MOVE '%'                           TO RT-PCT-SIGN.           VEDENGIN
020040     WRITE RPT-TOTALS.                                            VEDENGIN
020050     MOVE SPACE TO RPT-TOTALS.                                    VEDENGIN
020060     MOVE 'ACURACIA TOPO-5'             TO RT-LABEL.              VEDENGIN
020070     MOVE WS-VALID-TOP5-PCT             TO RT-VALUE-P.            VEDENGIN
020080     MOVE '%'                           TO RT-PCT-SIGN.           VEDENGIN
020090     WRITE RPT-TOTALS.                                            VEDENGIN
020100     MOVE SPACE TO RPT-TOTALS.                                    VEDENGIN
020110     MOVE 'ACURACIA DE CATEGORIA'       TO RT-LABEL.              VEDENGIN
020120     MOVE WS-VALID-CATEGORY-PCT         TO RT-VALUE-P.            VEDENGIN
020130     MOVE '%'                           TO RT-PCT-SIGN.           VEDENGIN
020140     WRITE RPT-TOTALS.                                            VEDENGIN
020150     GO TO 0900-CLOSE-DOWN.                                       VEDENGIN
020160                                                                  VEDENGIN
020170*    PERCENTUAIS DE ACURACIA (U9) - 100 X ACERTOS / COM-PROFISSAO,VEDENGIN
020180*    1 CASA DECIMAL; ZERADOS SE NAO HOUVER REGISTRO COM PROFISSAO VEDENGIN
020190 9810-CALC-PERCENT.                                               VEDENGIN
020200     MOVE ZERO TO WS-VALID-TOP1-PCT WS-VALID-TOP3-PCT             VEDENGIN
020210         WS-VALID-TOP5-PCT WS-VALID-CATEGORY-PCT.                 VEDENGIN
020220     IF WS-VALID-TOTAL = ZERO                                     VEDENGIN
020230         GO TO 9810-EXIT                                          VEDENGIN
020240     END-IF.                                                      VEDENGIN
020250     COMPUTE WS-VALID-TOP1-PCT ROUNDED =                          VEDENGIN
020260         WS-VALID-TOP1-HIT * 100 / WS-VALID-TOTAL.                VEDENGIN
020270     COMPUTE WS-VALID-TOP3-PCT ROUNDED =                          VEDENGIN
020280         WS-VALID-TOP3-HIT * 100 / WS-VALID-TOTAL.                VEDENGIN
020290     COMPUTE WS-VALID-TOP5-PCT ROUNDED =                          VEDENGIN
020300         WS-VALID-TOP5-HIT * 100 / WS-VALID-TOTAL.                VEDENGIN
020310     COMPUTE WS-VALID-CATEGORY-PCT ROUNDED =                      VEDENGIN
020320         WS-VALID-CATEGORY-HIT * 100 / WS-VALID-TOTAL.            VEDENGIN
020330 9810-EXIT.                                                       VEDENGIN
020340     EXIT.                                                        VEDENGIN
020350                                                                  VEDENGIN
020360*-----------------------------------------------------------------VEDENGIN
020370*    0900 - FIM DE JOB - FECHA OS ARQUIVOS E ENCERRA              VEDENGIN
020380*-----------------------------------------------------------------VEDENGIN
020390 0900-CLOSE-DOWN.                                                 VEDENGIN
020400     CLOSE CHARTI-FILE.                                           VEDENGIN
020410     CLOSE PREDO-FILE.                                            VEDENGIN
020420     CLOSE RPT-FILE.                                              VEDENGIN
020430     STOP RUN.                                                    VEDENGIN
