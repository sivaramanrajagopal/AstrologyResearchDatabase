000100***************************************************************** VTABLES 
000110*    VTABLES --  TABELAS DE REFERENCIA FIXA DO MOTOR DE REGRAS    VTABLES 
000120*    EMPRESA S/A  -  SISTEMA DE AVALIACAO DE CARREIRA VEDICA      VTABLES 
000130*-----------------------------------------------------------------VTABLES 
000140*    ANALISTA       : R. KOIKE                                    VTABLES 
000150*    PROGRAMADOR(A) : E. ALMEIDA / J. SANTOS / M. FARIA           VTABLES 
000160*    FINALIDADE     : TABELAS CONSTANTES (SIGNOS, REGENTES,       VTABLES 
000170*                     EXALTACAO, SIGNO PROPRIO, ASHTAKAVARGA,     VTABLES 
000180*                     CARREIRAS, DASHA, KARAKAS, DEUSAS DE        VTABLES 
000190*                     NAVAMSA E CATEGORIAS DE PROFISSAO MODERNA)  VTABLES 
000200*    VRS      DATA         DESCRICAO                              VTABLES 
000210*    1.0      14/03/94     IMPLANTACAO - TABELAS DE SIGNO/REGENTE VTABLES 
000220*    1.1      02/09/95     INCLUIDA TABELA DE ASHTAKAVARGA (U2)   VTABLES 
000230*    1.2      18/01/97     INCLUIDA TABELA DE DASHA/BHUKTI (U3)   VTABLES 
000240*    1.3      11/02/97     INCLUIDO MESTRE DE CARREIRAS (U6/U7)   VTABLES 
000250*    1.4      30/05/98     INCLUIDAS CATEGORIAS DE PROFISSAO (U8) VTABLES 
000260*    1.5      22/07/98     YR2000 - REVISAO GERAL SEM IMPACTO     VTABLES 
000270*    1.6      17/02/2000   T06-BENEFIC-FLAG PASSOU A SER USADA    VTABLES 
000280*                          TAMBEM PELA REGRA 02 (RKK)             VTABLES 
000290***************************************************************** VTABLES 
000300*-----------------------------------------------------------------VTABLES 
000310*    T01 - ORDEM DOS 12 SIGNOS (RASI) MESHA...MEENA               VTABLES 
000320*-----------------------------------------------------------------VTABLES 
000330 01  WS-T01-RASI-LIT.                                             VTABLES 
000340     05  FILLER                   PIC X(44)                       VTABLES 
000350         VALUE 'MESHA     RISHABA   MITHUNA   KATAKA    SIMH'.    VTABLES 
000360     05  FILLER                   PIC X(44)                       VTABLES 
000370         VALUE 'A     KANNI     THULA     VRISCHIKA DHANUS  '.    VTABLES 
000380     05  FILLER                   PIC X(32)                       VTABLES 
000390         VALUE '  MAKARA    KUMBHA    MEENA     '.                VTABLES 
000400 01  WS-T01-RASI REDEFINES WS-T01-RASI-LIT.                       VTABLES 
000410     05  WS-T01-RASI-TAB  OCCURS 12 TIMES                         VTABLES 
000420                          INDEXED BY WS-T01X                      VTABLES 
000430                          PIC X(10).                              VTABLES 
000440*-----------------------------------------------------------------VTABLES 
000450*    T02 - REGENTE DE CADA SIGNO (MESMA ORDEM DO T01)             VTABLES 
000460*-----------------------------------------------------------------VTABLES 
000470 01  WS-T02-LORD-LIT.                                             VTABLES 
000480     05  FILLER                   PIC X(44)                       VTABLES 
000490         VALUE 'MARS     VENUS    MERCURY  MOON     SUN     '.    VTABLES 
000500     05  FILLER                   PIC X(44)                       VTABLES 
000510         VALUE ' MERCURY  VENUS    MARS     JUPITER  SATURN '.    VTABLES 
000520     05  FILLER                   PIC X(20)                       VTABLES 
000530         VALUE '  SATURN   JUPITER  '.                            VTABLES 
000540 01  WS-T02-LORD REDEFINES WS-T02-LORD-LIT.                       VTABLES 
000550     05  WS-T02-LORD-TAB  OCCURS 12 TIMES                         VTABLES 
000560                          INDEXED BY WS-T02X                      VTABLES 
000570                          PIC X(09).                              VTABLES 
000580*-----------------------------------------------------------------VTABLES 
000590*    T03 - ORDEM FIXA DOS 9 CORPOS (GRAHAS)                       VTABLES 
000600*-----------------------------------------------------------------VTABLES 
000610 01  WS-T03-PLANET-LIT.                                           VTABLES 
000620     05  FILLER                   PIC X(44)                       VTABLES 
000630         VALUE 'SUN      MOON     MARS     MERCURY  JUPITER '.    VTABLES 
000640     05  FILLER                   PIC X(37)                       VTABLES 
000650         VALUE ' VENUS    SATURN   RAHU     KETU     '.           VTABLES 
000660 01  WS-T03-PLANET REDEFINES WS-T03-PLANET-LIT.                   VTABLES 
000670     05  WS-T03-PLANET-TAB OCCURS 9 TIMES                         VTABLES 
000680                          INDEXED BY WS-T03X                      VTABLES 
000690                          PIC X(09).                              VTABLES 
000700*-----------------------------------------------------------------VTABLES 
000710*    T04 - SIGNO DE EXALTACAO (SOL...SATURNO) - INDICE DO T01     VTABLES 
000720*    OBSERVACAO: LUA MANTIDA EM VRISCHIKA, CONFORME O FONTE       VTABLES 
000730*    ORIGINAL DA CASA DE ASTROLOGIA (NAO ALTERAR)                 VTABLES 
000740*-----------------------------------------------------------------VTABLES 
000750 01  WS-T04-EXALT-LIT.                                            VTABLES 
000760     05  FILLER                   PIC X(14)                       VTABLES 
000770         VALUE '01081006041207'.                                  VTABLES 
000780 01  WS-T04-EXALT REDEFINES WS-T04-EXALT-LIT.                     VTABLES 
000790     05  WS-T04-EXALT-TAB OCCURS 7 TIMES                          VTABLES 
000800                          INDEXED BY WS-T04X                      VTABLES 
000810                          PIC 9(02).                              VTABLES 
000820*-----------------------------------------------------------------VTABLES 
000830*    T05 - SIGNO PROPRIO (SOL...SATURNO) - FLAG Y/N X 12 SIGNOS   VTABLES 
000840*-----------------------------------------------------------------VTABLES 
000850 01  WS-T05-OWNSIGN-LIT.                                          VTABLES 
000860     05  FILLER                   PIC X(44)                       VTABLES 
000870         VALUE 'NNNNYNNNNNNNNNNYNNNNNNNNYNNNNNNYNNNNNNYNNYNN'.    VTABLES 
000880     05  FILLER                   PIC X(40)                       VTABLES 
000890         VALUE 'NNNNNNNNNNNNYNNYNYNNNNYNNNNNNNNNNNNNNYYN'.        VTABLES 
000900 01  WS-T05-OWNSIGN REDEFINES WS-T05-OWNSIGN-LIT.                 VTABLES 
000910     05  WS-T05-OWNSIGN-TAB OCCURS 7 TIMES                        VTABLES 
000920                          INDEXED BY WS-T05X                      VTABLES 
000930                          PIC X(12).                              VTABLES 
000940*-----------------------------------------------------------------VTABLES 
000950*    T06 - BENEFICOS (Y) X MALEFICOS (N) - ORDEM DO T03           VTABLES 
000960*-----------------------------------------------------------------VTABLES 
000970 01  WS-T06-BENEFIC-FLAG         PIC X(09)                        VTABLES 
000980         VALUE 'NYNYYYNNN'.                                       VTABLES 
000990*-----------------------------------------------------------------VTABLES 
001000*    T07 - OS 27 NAKSHATRAS (ASHWINI...REVATI)                    VTABLES 
001010*-----------------------------------------------------------------VTABLES 
001020 01  WS-T07-NAK-LIT.                                              VTABLES 
001030     05  FILLER                   PIC X(44)                       VTABLES 
001040         VALUE 'ASHWINI           BHARANI           KRITTIKA'.    VTABLES 
001050     05  FILLER                   PIC X(44)                       VTABLES 
001060         VALUE '          ROHINI            MRIGASHIRA      '.    VTABLES 
001070     05  FILLER                   PIC X(44)                       VTABLES 
001080         VALUE '  ARDRA             PUNARVASU         PUSHYA'.    VTABLES 
001090     05  FILLER                   PIC X(44)                       VTABLES 
001100         VALUE '            ASHLESHA          MAGHA         '.    VTABLES 
001110     05  FILLER                   PIC X(44)                       VTABLES 
001120         VALUE '    PURVA PHALGUNI    UTTARA PHALGUNI   HAST'.    VTABLES 
001130     05  FILLER                   PIC X(44)                       VTABLES 
001140         VALUE 'A             CHITRA            SWATI       '.    VTABLES 
001150     05  FILLER                   PIC X(44)                       VTABLES 
001160         VALUE '      VISHAKHA          ANURADHA          JY'.    VTABLES 
001170     05  FILLER                   PIC X(44)                       VTABLES 
001180         VALUE 'ESHTHA          MULA              PURVA ASHA'.    VTABLES 
001190     05  FILLER                   PIC X(44)                       VTABLES 
001200         VALUE 'DHA     UTTARA ASHADHA    SHRAVANA          '.    VTABLES 
001210     05  FILLER                   PIC X(44)                       VTABLES 
001220         VALUE 'DHANISHTA         SHATABHISHA       PURVA BH'.    VTABLES 
001230     05  FILLER                   PIC X(44)                       VTABLES 
001240         VALUE 'ADRAPADA  UTTARA BHADRAPADA REVATI          '.    VTABLES 
001250     05  FILLER                   PIC X(02)                       VTABLES 
001260         VALUE '  '.                                              VTABLES 
001270 01  WS-T07-NAK REDEFINES WS-T07-NAK-LIT.                         VTABLES 
001280     05  WS-T07-NAK-TAB   OCCURS 27 TIMES                         VTABLES 
001290                          INDEXED BY WS-T07X                      VTABLES 
001300                          PIC X(18).                              VTABLES 
001310*-----------------------------------------------------------------VTABLES 
001320*    T08 - ASHTAKAVARGA - POSICOES BENEFICAS (1-12), 56 LINHAS    VTABLES 
001330*    7 PLANETAS ALVO (SOL..SATURNO) X 8 CORPOS REFERENCIA         VTABLES 
001340*    (SOL,LUA,MARTE,MERCURIO,JUPITER,VENUS,SATURNO,ASCENDENTE)    VTABLES 
001350*    FLAG Y/N POR CASA 1 A 12, NESTA ORDEM FIXA                   VTABLES 
001360*-----------------------------------------------------------------VTABLES 
001370 01  WS-T08-AV-LIT.                                               VTABLES 
001380     05  FILLER                   PIC X(44)                       VTABLES 
001390         VALUE 'YYNYNNYYYYYNNNYNNYNNNYYNYYNYNNYYYYYNNNYNYYNN'.    VTABLES 
001400     05  FILLER                   PIC X(44)                       VTABLES 
001410         VALUE 'YYYYNNNNYYNNYNYNNNNNNYYNNNNYYYNYNNYYYYYNNNYY'.    VTABLES 
001420     05  FILLER                   PIC X(44)                       VTABLES 
001430         VALUE 'NYNNNYYYNNYNNYYYNYYNYNYNNYYNNYYNNYYNYYNNYYYN'.    VTABLES 
001440     05  FILLER                   PIC X(44)                       VTABLES 
001450         VALUE 'YNYYYNYYNYYNYNNYNNYYNYYYNNYYYNYNYYYNNNYNYYNN'.    VTABLES 
001460     05  FILLER                   PIC X(44)                       VTABLES 
001470         VALUE 'NNYNNNYNNYNNNYYNNNYNYYNNNYYNNNYNNYNNNNYNYYNY'.    VTABLES 
001480     05  FILLER                   PIC X(44)                       VTABLES 
001490         VALUE 'NNYYNYYNNNYNYYNNNNYNNNNNNYNNNYYYNNNNNYNYNNYY'.    VTABLES 
001500     05  FILLER                   PIC X(44)                       VTABLES 
001510         VALUE 'YNNYNNYYYYYNYNYNNYNNNYYNNNNNYYNNYNYYNYNYNYNY'.    VTABLES 
001520     05  FILLER                   PIC X(44)                       VTABLES 
001530         VALUE 'NYYNYYNYNNYYYYYNYNYNYYNNYYYYNNNNNYNYNNYYYYYY'.    VTABLES 
001540     05  FILLER                   PIC X(44)                       VTABLES 
001550         VALUE 'YNNYYNYNYYNYNNYYYYYNYYNYNYNYNYYNYYYYNNYYYYYN'.    VTABLES 
001560     05  FILLER                   PIC X(44)                       VTABLES 
001570         VALUE 'NYNNYNYNYNYNYYNYNNYYNYYNYYNYYYNNYYYNYYYYNNYY'.    VTABLES 
001580     05  FILLER                   PIC X(44)                       VTABLES 
001590         VALUE 'NYYNNYNNYYNNYYYNNNYNYYNNNNNYYYNYYYYNYYYNNNNN'.    VTABLES 
001600     05  FILLER                   PIC X(44)                       VTABLES 
001610         VALUE 'NNNYNNYYYYYYYNNYYNYYNNYNYYNNYNYYNNYNYYNNYNYN'.    VTABLES 
001620     05  FILLER                   PIC X(44)                       VTABLES 
001630         VALUE 'NNNNYNNYYYYNYYYYYNNYYYYNNNYYYNNYYYYNYYYYYNNY'.    VTABLES 
001640     05  FILLER                   PIC X(44)                       VTABLES 
001650         VALUE 'YNYNYYNYNNYYNYYNNNYNNYNNNNYNNNYNYYNNNYYYNNNN'.    VTABLES 
001660     05  FILLER                   PIC X(44)                       VTABLES 
001670         VALUE 'NYNYYYYYNNNNYYNNNNYYNNNNNYNNNNYYNNYNYYNNNNYN'.    VTABLES 
001680     05  FILLER                   PIC X(12)                       VTABLES 
001690         VALUE 'YNYYNYNNNYYN'.                                    VTABLES 
001700 01  WS-T08-AV REDEFINES WS-T08-AV-LIT.                           VTABLES 
001710     05  WS-T08-AV-TAB    OCCURS 56 TIMES                         VTABLES 
001720                          INDEXED BY WS-T08X                      VTABLES 
001730                          PIC X(12).                              VTABLES 
001740*-----------------------------------------------------------------VTABLES 
001750*    T09 - MESTRE DE CARREIRAS (55 CARREIRAS UNICAS) E CATEGORIA  VTABLES 
001760*    INDICE NESTA TABELA E O USADO POR WS-T10 (INDEXACAO)         VTABLES 
001770*-----------------------------------------------------------------VTABLES 
001780 01  WS-T09-NAME-LIT.                                             VTABLES 
001790     05  FILLER                   PIC X(44)                       VTABLES 
001800         VALUE 'GOVERNMENT        ADMINISTRATION    POLITICS'.    VTABLES 
001810     05  FILLER                   PIC X(44)                       VTABLES 
001820         VALUE '          LEADERSHIP        MEDICINE        '.    VTABLES 
001830     05  FILLER                   PIC X(44)                       VTABLES 
001840         VALUE '  AUTHORITY         SALES             PUBLIC'.    VTABLES 
001850     05  FILLER                   PIC X(44)                       VTABLES 
001860         VALUE ' RELATIONS  NURSING           HOSPITALITY   '.    VTABLES 
001870     05  FILLER                   PIC X(44)                       VTABLES 
001880         VALUE '    PSYCHOLOGY        TRAVEL            CATE'.    VTABLES 
001890     05  FILLER                   PIC X(44)                       VTABLES 
001900         VALUE 'RING          ENGINEERING       MILITARY    '.    VTABLES 
001910     05  FILLER                   PIC X(44)                       VTABLES 
001920         VALUE '      POLICE            SURGERY           RE'.    VTABLES 
001930     05  FILLER                   PIC X(44)                       VTABLES 
001940         VALUE 'AL ESTATE       SPORTS            BUSINESS  '.    VTABLES 
001950     05  FILLER                   PIC X(44)                       VTABLES 
001960         VALUE '        COMMUNICATION     WRITING           '.    VTABLES 
001970     05  FILLER                   PIC X(44)                       VTABLES 
001980         VALUE 'ACCOUNTING        MATHEMATICS       IT      '.    VTABLES 
001990     05  FILLER                   PIC X(44)                       VTABLES 
002000         VALUE '          TRADE             TEACHING        '.    VTABLES 
002010     05  FILLER                   PIC X(44)                       VTABLES 
002020         VALUE '  LAW               FINANCE           BANKIN'.    VTABLES 
002030     05  FILLER                   PIC X(44)                       VTABLES 
002040         VALUE 'G           ADVISORY          PHILOSOPHY    '.    VTABLES 
002050     05  FILLER                   PIC X(44)                       VTABLES 
002060         VALUE '    EDUCATION         ARTS              ENTE'.    VTABLES 
002070     05  FILLER                   PIC X(44)                       VTABLES 
002080         VALUE 'RTAINMENT     FASHION           BEAUTY      '.    VTABLES 
002090     05  FILLER                   PIC X(44)                       VTABLES 
002100         VALUE '      LUXURY GOODS      HOTELS            LA'.    VTABLES 
002110     05  FILLER                   PIC X(44)                       VTABLES 
002120         VALUE 'BOR             SERVICE           TECHNOLOGY'.    VTABLES 
002130     05  FILLER                   PIC X(44)                       VTABLES 
002140         VALUE '        RESEARCH          MINING            '.    VTABLES 
002150     05  FILLER                   PIC X(44)                       VTABLES 
002160         VALUE 'AGRICULTURE       OIL               FOREIGN '.    VTABLES 
002170     05  FILLER                   PIC X(44)                       VTABLES 
002180         VALUE '          MEDIA             UNCONVENTIONAL  '.    VTABLES 
002190     05  FILLER                   PIC X(44)                       VTABLES 
002200         VALUE '  AVIATION          ELECTRONICS       SPIRIT'.    VTABLES 
002210     05  FILLER                   PIC X(44)                       VTABLES 
002220         VALUE 'UALITY      OCCULT            INVESTIGATION '.    VTABLES 
002230     05  FILLER                   PIC X(22)                       VTABLES 
002240         VALUE '    ASTROLOGY         '.                          VTABLES 
002250 01  WS-T09-NAME REDEFINES WS-T09-NAME-LIT.                       VTABLES 
002260     05  WS-T09-NAME-TAB  OCCURS 55 TIMES                         VTABLES 
002270                          INDEXED BY WS-T09X                      VTABLES 
002280                          PIC X(18).                              VTABLES 
002290 01  WS-T09-CAT-LIT.                                              VTABLES 
002300     05  FILLER                   PIC X(44)                       VTABLES 
002310         VALUE 'ADMINISTRATIONADMINISTRATIONADMINISTRATIONAD'.    VTABLES 
002320     05  FILLER                   PIC X(44)                       VTABLES 
002330         VALUE 'MINISTRATIONHEALTHCARE    ADMINISTRATIONBUSI'.    VTABLES 
002340     05  FILLER                   PIC X(44)                       VTABLES 
002350         VALUE 'NESS      CREATIVE      HEALTHCARE    SERVIC'.    VTABLES 
002360     05  FILLER                   PIC X(44)                       VTABLES 
002370         VALUE 'E       HEALTHCARE    SERVICE       SERVICE '.    VTABLES 
002380     05  FILLER                   PIC X(44)                       VTABLES 
002390         VALUE '      TECHNICAL     SERVICE       SERVICE   '.    VTABLES 
002400     05  FILLER                   PIC X(44)                       VTABLES 
002410         VALUE '    HEALTHCARE    BUSINESS      CREATIVE    '.    VTABLES 
002420     05  FILLER                   PIC X(44)                       VTABLES 
002430         VALUE '  BUSINESS      CREATIVE      CREATIVE      '.    VTABLES 
002440     05  FILLER                   PIC X(44)                       VTABLES 
002450         VALUE 'BUSINESS      TECHNICAL     TECHNICAL     BU'.    VTABLES 
002460     05  FILLER                   PIC X(44)                       VTABLES 
002470         VALUE 'SINESS      EDUCATION     LEGAL         BUSI'.    VTABLES 
002480     05  FILLER                   PIC X(44)                       VTABLES 
002490         VALUE 'NESS      BUSINESS      BUSINESS      EDUCAT'.    VTABLES 
002500     05  FILLER                   PIC X(44)                       VTABLES 
002510         VALUE 'ION     EDUCATION     CREATIVE      CREATIVE'.    VTABLES 
002520     05  FILLER                   PIC X(44)                       VTABLES 
002530         VALUE '      CREATIVE      CREATIVE      BUSINESS  '.    VTABLES 
002540     05  FILLER                   PIC X(44)                       VTABLES 
002550         VALUE '    SERVICE       SERVICE       SERVICE     '.    VTABLES 
002560     05  FILLER                   PIC X(44)                       VTABLES 
002570         VALUE '  TECHNICAL     TECHNICAL     TECHNICAL     '.    VTABLES 
002580     05  FILLER                   PIC X(44)                       VTABLES 
002590         VALUE 'TECHNICAL     TECHNICAL     INTERNATIONAL CR'.    VTABLES 
002600     05  FILLER                   PIC X(44)                       VTABLES 
002610         VALUE 'EATIVE      CREATIVE      TECHNICAL     TECH'.    VTABLES 
002620     05  FILLER                   PIC X(44)                       VTABLES 
002630         VALUE 'NICAL     SPIRITUAL     SPIRITUAL     TECHNI'.    VTABLES 
002640     05  FILLER                   PIC X(22)                       VTABLES 
002650         VALUE 'CAL     SPIRITUAL     '.                          VTABLES 
002660 01  WS-T09-CAT REDEFINES WS-T09-CAT-LIT.                         VTABLES 
002670     05  WS-T09-CAT-TAB   OCCURS 55 TIMES                         VTABLES 
002680                          INDEXED BY WS-T09Y                      VTABLES 
002690                          PIC X(14).                              VTABLES 
002700*-----------------------------------------------------------------VTABLES 
002710*    T10 - SIGNIFICACOES DE CARREIRA POR PLANETA (T03 ORDEM)      VTABLES 
002720*    CONTADOR DE CARREIRAS E INDICES P/ T09 (MAX 8 POR PLANETA,   VTABLES 
002730*    SLOTS NAO USADOS = 00)                                       VTABLES 
002740*-----------------------------------------------------------------VTABLES 
002750 01  WS-T10-COUNT-LIT             PIC X(18)                       VTABLES 
002760         VALUE '060706070706080606'.                              VTABLES 
002770 01  WS-T10-COUNT REDEFINES WS-T10-COUNT-LIT.                     VTABLES 
002780     05  WS-T10-COUNT-TAB OCCURS 9 TIMES                          VTABLES 
002790                          INDEXED BY WS-T10X                      VTABLES 
002800                          PIC 9(02).                              VTABLES 
002810 01  WS-T10-IX-LIT.                                               VTABLES 
002820     05  FILLER                   PIC X(44)                       VTABLES 
002830         VALUE '01020304050600000708091011121300141516171819'.    VTABLES 
002840     05  FILLER                   PIC X(44)                       VTABLES 
002850         VALUE '00002021222324252600272829303132330034353637'.    VTABLES 
002860     05  FILLER                   PIC X(44)                       VTABLES 
002870         VALUE '38390000404142434445460247424849505100005243'.    VTABLES 
002880     05  FILLER                   PIC X(12)                       VTABLES 
002890         VALUE '531154550000'.                                    VTABLES 
002900 01  WS-T10-IX REDEFINES WS-T10-IX-LIT.                           VTABLES 
002910     05  WS-T10-IX-ROW    OCCURS 9 TIMES                          VTABLES 
002920                          INDEXED BY WS-T10Y.                     VTABLES 
002930         10  WS-T10-IX-TAB OCCURS 8 TIMES                         VTABLES 
002940                          INDEXED BY WS-T10Z                      VTABLES 
002950                          PIC 9(02).                              VTABLES 
002960*-----------------------------------------------------------------VTABLES 
002970*    T11 - CICLO VIMSHOTTARI DASHA - REGENTE E DURACAO EM ANOS    VTABLES 
002980*    ORDEM FIXA: KETU,VENUS,SOL,LUA,MARTE,RAHU,JUPITER,SATURNO,   VTABLES 
002990*    MERCURIO  (SOMA = 120 ANOS)                                  VTABLES 
003000*-----------------------------------------------------------------VTABLES 
003010 01  WS-T11-DLORD-LIT.                                            VTABLES 
003020     05  FILLER                   PIC X(44)                       VTABLES 
003030         VALUE 'KETU     VENUS    SUN      MOON     MARS    '.    VTABLES 
003040     05  FILLER                   PIC X(37)                       VTABLES 
003050         VALUE ' RAHU     JUPITER  SATURN   MERCURY  '.           VTABLES 
003060 01  WS-T11-DLORD REDEFINES WS-T11-DLORD-LIT.                     VTABLES 
003070     05  WS-T11-DLORD-TAB OCCURS 9 TIMES                          VTABLES 
003080                          INDEXED BY WS-T11X                      VTABLES 
003090                          PIC X(09).                              VTABLES 
003100 01  WS-T11-DYEARS-LIT           PIC X(18)                        VTABLES 
003110         VALUE '072006100718161917'.                              VTABLES 
003120 01  WS-T11-DYEARS REDEFINES WS-T11-DYEARS-LIT.                   VTABLES 
003130     05  WS-T11-DYEARS-TAB OCCURS 9 TIMES                         VTABLES 
003140                          INDEXED BY WS-T11Y                      VTABLES 
003150                          PIC 9(02).                              VTABLES 
003160*-----------------------------------------------------------------VTABLES 
003170*    T12 - NOMES DOS 8 CHARA KARAKAS, EM ORDEM DE ATRIBUICAO      VTABLES 
003180*-----------------------------------------------------------------VTABLES 
003190 01  WS-T12-KARAKA-LIT.                                           VTABLES 
003200     05  FILLER                   PIC X(44)                       VTABLES 
003210         VALUE 'ATMAKARAKA    AMATYAKARAKA  BHRATRUKARAKA MA'.    VTABLES 
003220     05  FILLER                   PIC X(44)                       VTABLES 
003230         VALUE 'TRUKARAKA   PITRUKARAKA   PUTRAKARAKA   GNAT'.    VTABLES 
003240     05  FILLER                   PIC X(24)                       VTABLES 
003250         VALUE 'IKARAKA   DARAKARAKA    '.                        VTABLES 
003260 01  WS-T12-KARAKA REDEFINES WS-T12-KARAKA-LIT.                   VTABLES 
003270     05  WS-T12-KARAKA-TAB OCCURS 8 TIMES                         VTABLES 
003280                          INDEXED BY WS-T12X                      VTABLES 
003290                          PIC X(14).                              VTABLES 
003300*-----------------------------------------------------------------VTABLES 
003310*    T13 - DEUSAS REGENTES DOS 9 AMSAS DA NAVAMSA (REGRA 17)      VTABLES 
003320*-----------------------------------------------------------------VTABLES 
003330 01  WS-T13-DEITY-LIT.                                            VTABLES 
003340     05  FILLER                   PIC X(44)                       VTABLES 
003350         VALUE 'AGNI     BRAHMA   VISHNU   SHIVA    SKANDA  '.    VTABLES 
003360     05  FILLER                   PIC X(37)                       VTABLES 
003370         VALUE ' INDRA    KUBERA   VARUNA   MITRA    '.           VTABLES 
003380 01  WS-T13-DEITY REDEFINES WS-T13-DEITY-LIT.                     VTABLES 
003390     05  WS-T13-DEITY-TAB OCCURS 9 TIMES                          VTABLES 
003400                          INDEXED BY WS-T13X                      VTABLES 
003410                          PIC X(09).                              VTABLES 
003420*-----------------------------------------------------------------VTABLES 
003430*    T14 - 10 CATEGORIAS DE PROFISSAO MODERNA (U8) - NOME,        VTABLES 
003440*    PLANETAS PRIMARIOS/SECUNDARIOS, SIGNOS E NAKSHATRAS LIGADOS  VTABLES 
003450*    (FLAG Y/N NA ORDEM DE T03/T01/T07)                           VTABLES 
003460*-----------------------------------------------------------------VTABLES 
003470 01  WS-T14-NAME-LIT.                                             VTABLES 
003480     05  FILLER                   PIC X(44)                       VTABLES 
003490         VALUE 'TECHNOLOGY/IT/SOFTWARE             BUSINESS/'.    VTABLES 
003500     05  FILLER                   PIC X(44)                       VTABLES 
003510         VALUE 'CORPORATE LEADERSHIP      FINANCE/BANKING/IN'.    VTABLES 
003520     05  FILLER                   PIC X(44)                       VTABLES 
003530         VALUE 'VESTMENT         GOVERNMENT/ADMINISTRATION/P'.    VTABLES 
003540     05  FILLER                   PIC X(44)                       VTABLES 
003550         VALUE 'OLITICS MEDICINE/HEALTHCARE                T'.    VTABLES 
003560     05  FILLER                   PIC X(44)                       VTABLES 
003570         VALUE 'EACHING/EDUCATION/RESEARCH        ARTS/MEDIA'.    VTABLES 
003580     05  FILLER                   PIC X(44)                       VTABLES 
003590         VALUE '/ENTERTAINMENT           LAW/JUDICIARY      '.    VTABLES 
003600     05  FILLER                   PIC X(44)                       VTABLES 
003610         VALUE '                SALES/MARKETING/COMMUNICATIO'.    VTABLES 
003620     05  FILLER                   PIC X(42)                       VTABLES 
003630         VALUE 'N      SPORTS/MILITARY/DEFENSE            '.      VTABLES 
003640 01  WS-T14-NAME REDEFINES WS-T14-NAME-LIT.                       VTABLES 
003650     05  WS-T14-NAME-TAB  OCCURS 10 TIMES                         VTABLES 
003660                          INDEXED BY WS-T14A                      VTABLES 
003670                          PIC X(35).                              VTABLES 
003680 01  WS-T14-PRIM-LIT.                                             VTABLES 
003690     05  FILLER                   PIC X(44)                       VTABLES 
003700         VALUE 'NNYYNNYYYNNNYYNNNNNNNYYYNNNYNNNYNYNNNYYNNNNN'.    VTABLES 
003710     05  FILLER                   PIC X(44)                       VTABLES 
003720         VALUE 'YNNNYYNNNNNYNYNYNNNYNNNYNYNNNYNYNYNNNYNYNNNN'.    VTABLES 
003730     05  FILLER                   PIC X(02)                       VTABLES 
003740         VALUE 'NN'.                                              VTABLES 
003750 01  WS-T14-PRIM REDEFINES WS-T14-PRIM-LIT.                       VTABLES 
003760     05  WS-T14-PRIM-TAB  OCCURS 10 TIMES                         VTABLES 
003770                          INDEXED BY WS-T14B                      VTABLES 
003780                          PIC X(09).                              VTABLES 
003790 01  WS-T14-SECO-LIT.                                             VTABLES 
003800     05  FILLER                   PIC X(44)                       VTABLES 
003810         VALUE 'NNNNYYNNNNNYNNYNNNNYNNNNNNNNNYNNNNYNNNNNYYNN'.    VTABLES 
003820     05  FILLER                   PIC X(44)                       VTABLES 
003830         VALUE 'NNYNNNNNNNNNNNNNNYNNNNYNNNNNNNNNYNNNNNNNNNNY'.    VTABLES 
003840     05  FILLER                   PIC X(02)                       VTABLES 
003850         VALUE 'NY'.                                              VTABLES 
003860 01  WS-T14-SECO REDEFINES WS-T14-SECO-LIT.                       VTABLES 
003870     05  WS-T14-SECO-TAB  OCCURS 10 TIMES                         VTABLES 
003880                          INDEXED BY WS-T14C                      VTABLES 
003890                          PIC X(09).                              VTABLES 
003900 01  WS-T14-SIGN-LIT.                                             VTABLES 
003910     05  FILLER                   PIC X(44)                       VTABLES 
003920         VALUE 'NNYNNYNYNNYNNNNNYNNNYYNNNYNNNNYNYNNNNNNNYNNN'.    VTABLES 
003930     05  FILLER                   PIC X(44)                       VTABLES 
003940         VALUE 'YYNNNNNYNYNYNNNYNNYNNNNNYNNYNYNYNNYNNNNYNNNN'.    VTABLES 
003950     05  FILLER                   PIC X(32)                       VTABLES 
003960         VALUE 'NNYNYYNNNNYNNYYNNNNNYNNNYNNYNNNN'.                VTABLES 
003970 01  WS-T14-SIGN REDEFINES WS-T14-SIGN-LIT.                       VTABLES 
003980     05  WS-T14-SIGN-TAB  OCCURS 10 TIMES                         VTABLES 
003990                          INDEXED BY WS-T14D                      VTABLES 
004000                          PIC X(12).                              VTABLES 
004010 01  WS-T14-NAKF-LIT.                                             VTABLES 
004020     05  FILLER                   PIC X(44)                       VTABLES 
004030         VALUE 'NNNNYNYNYNNNNYYNNYNNNNNYNNYNNNYNNNYYNNYNNNNN'.    VTABLES 
004040     05  FILLER                   PIC X(44)                       VTABLES 
004050         VALUE 'NNNYNNNNNNNNNYNNNYNNNYNNNNNNNNNNNNYNNNNYNNNN'.    VTABLES 
004060     05  FILLER                   PIC X(44)                       VTABLES 
004070         VALUE 'NNYNYNNNNNNNNYNNNNYNYNNYNYNYNNNNYNNNNNNNNNNN'.    VTABLES 
004080     05  FILLER                   PIC X(44)                       VTABLES 
004090         VALUE 'NNNNNNNNNYNNNNNNNNYNNNNNNNNYNYYYNYNNNNNNYNNN'.    VTABLES 
004100     05  FILLER                   PIC X(44)                       VTABLES 
004110         VALUE 'NNNNNNNNNNNNYNNNNNNNYNNNNNNYNNNNNYNNNNYNNNNN'.    VTABLES 
004120     05  FILLER                   PIC X(44)                       VTABLES 
004130         VALUE 'YYNNYNNNNNNNNYNNNNNNNNNNNNNYYNNNYNNNNNNNNYNN'.    VTABLES 
004140     05  FILLER                   PIC X(06)                       VTABLES 
004150         VALUE 'NYNNNN'.                                          VTABLES 
004160 01  WS-T14-NAKF REDEFINES WS-T14-NAKF-LIT.                       VTABLES 
004170     05  WS-T14-NAKF-TAB  OCCURS 10 TIMES                         VTABLES 
004180                          INDEXED BY WS-T14E                      VTABLES 
004190                          PIC X(27).                              VTABLES 
004200*-----------------------------------------------------------------VTABLES 
004210*    T15 - COMBINACOES (YOGAS) DE BONUS POR CATEGORIA (U8)        VTABLES 
004220*    POPULADA POR MOVE EM 0050-INIT-COMBO DE VEDENGIN (NAO HA     VTABLES 
004230*    FORMA PRATICA DE VALUE ALFANUMERICO/NUMERICO MISTO POR       VTABLES 
004240*    LINHA; SEGUE O PADRAO DE TABELA CARREGADA NA ABERTURA)       VTABLES 
004250*-----------------------------------------------------------------VTABLES 
004260 01  WS-T15-COMBO-TABLE.                                          VTABLES 
004270     05  WS-T15-COMBO     OCCURS 22 TIMES                         VTABLES 
004280                          INDEXED BY WS-T15X.                     VTABLES 
004290         10  WS-T15-CAT           PIC 9(02).                      VTABLES 
004300         10  WS-T15-PLANET-A      PIC 9(01).                      VTABLES 
004310         10  WS-T15-PLANET-B      PIC 9(01).                      VTABLES 
004320         10  WS-T15-BONUS-SIGN    PIC X(01).                      VTABLES 
004330         10  WS-T15-BONUS         PIC 9(03).                      VTABLES 
004340         10  WS-T15-YOGA-NAME     PIC X(30).                      VTABLES 
004350         10  FILLER               PIC X(02).                      VTABLES 
